000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    LRB04.
000300       AUTHOR.        M J CALLAHAN.
000400       INSTALLATION.  CORVALLIS LANGUAGE INSTITUTE - DATA CENTER.
000500       DATE-WRITTEN.  01/09/90.
000600       DATE-COMPILED.
000700       SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800      *================================================================*
000900      *  PROGRAM  : LRB04                                              *
001000      *  FUNCTION : FOR EACH LESSON-COMPLETION RECORD, COMPUTE THE XP  *
001100      *             EARNED AND ROLL THE USER'S RUNNING PROGRESS        *
001200      *             ACCUMULATOR (LESSONS COMPLETED, AVERAGE SCORE,     *
001300      *             TOTAL TIME) FORWARD, KEYED BY USER AND TARGET       *
001400      *             LANGUAGE.                                          *
001500      *----------------------------------------------------------------*
001600      *  CHANGE ACTIVITY                                               *
001700      *  DATE     PGMR  TICKET    DESCRIPTION                          *
001800      *  -------- ----  --------  ------------------------------------ *
001900      *  01/09/90 MJC   CR-0039   ORIGINAL PROGRAM.                     *
002000      *  02/08/90 MJC   CR-0052   90-PERCENT AND FIRST-ATTEMPT BONUSES  *
002100      *                           ADDED TO THE XP FORMULA.              *
002200      *  10/04/91 RDH   CR-0102   USER-PROGRESS NOW RELATIVE, NOT A     *
002300      *                           SORTED SEQUENTIAL MASTER.             *
002400      *  06/19/93 TRO   CR-0131   NEW-USER PROGRESS RECORD DEFAULTED    *
002500      *                           INSTEAD OF REJECTED.                  *
002600      *  03/02/98 SLW   Y2K-0007  4-DIGIT YEAR REVIEW - NO DATE FIELDS  *
002700      *                           IN THIS PROGRAM, NO CHANGE REQUIRED.  *
002800      *  08/19/99 SLW   Y2K-0044  FINAL Y2K SIGN-OFF, PROGRAM CLEAN.    *
002900      *  02/27/01 PAV   CR-0253   ROUNDING CONFIRMED ROUND-HALF-UP ON   *
003000      *                           XP-EARNED, PER THE BILLING SPEC.      *
003020      *  06/19/02 MJC   CR-0277   PARAGRAPH BANNERS REWORDED FOR HOUSE  *
003040      *                           STYLE - NO SUBSTANTIVE LOGIC CHANGE.  *
003100      *================================================================*
003200       ENVIRONMENT DIVISION.
003300       CONFIGURATION SECTION.
003400       SPECIAL-NAMES.
003500           C01 IS TOP-OF-FORM.
003600      *
003700       INPUT-OUTPUT SECTION.
003800       FILE-CONTROL.
003900      *
004000           SELECT CONCLUSOES      ASSIGN TO LESSCOMP
004100                                  ORGANIZATION LINE SEQUENTIAL
004200                                  ACCESS SEQUENTIAL
004300                                  FILE STATUS FS-CONCLUSOES.
004400      *
004500           SELECT PROGRESSO       ASSIGN TO PROGMAST
004600                                  ORGANIZATION RELATIVE
004700                                  ACCESS DYNAMIC
004800                                  RELATIVE KEY WS-REL-KEY
004900                                  FILE STATUS FS-PROGRESSO.
005000      *
005100       DATA DIVISION.
005200       FILE SECTION.
005300      *
005400       FD CONCLUSOES
005500           RECORD     CONTAINS    62 CHARACTERS
005600           RECORDING  MODE        IS F
005700           LABEL      RECORD      IS STANDARD
005800           DATA       RECORD      IS REG-CONCLUSAO.
005900       01 REG-CONCLUSAO.
006000          05 LES-USER-ID          PIC X(36).
006100          05 LES-LANGUAGE-CODE    PIC X(05).
006200          05 LES-BASE-XP          PIC 9(04).
006300          05 LES-SCORE            PIC 9(03).
006400          05 LES-SCORE-R REDEFINES LES-SCORE
006500                                  PIC 9(03).
006600          05 LES-ATTEMPT-NUMBER   PIC 9(03).
006700          05 LES-TIME-SPENT-SECS  PIC 9(05).
006800          05 LES-XP-EARNED        PIC 9(05).
006900          05 FILLER               PIC X(01).
007000      *
007100       FD PROGRESSO
007200           RECORD     CONTAINS    58 CHARACTERS
007300           RECORDING  MODE        IS F
007400           LABEL      RECORD      IS STANDARD
007500           DATA       RECORD      IS REG-PROGRESSO.
007600       01 REG-PROGRESSO.
007700          05 PRG-USER-ID          PIC X(36).
007800          05 PRG-USER-ID-N        REDEFINES PRG-USER-ID
007900                                  PIC X(36).
008000          05 PRG-LANGUAGE-CODE    PIC X(05).
008100          05 PRG-LESSONS-COMPL    PIC 9(06).
008200          05 PRG-AVERAGE-SCORE    PIC 9(03).
008300          05 PRG-TOTAL-TIME-MIN   PIC 9(07).
008400          05 PRG-TOTAL-TIME-MIN-N REDEFINES PRG-TOTAL-TIME-MIN
008500                                  PIC 9(07).
008600          05 FILLER               PIC X(01).
008700      *
008800       WORKING-STORAGE SECTION.
008900      *
009000      *  IN-MEMORY USER-PROGRESS TABLE - LOADED ON OPEN, SAME SCHEME
009100      *  AS THE ATTEMPT-TRACKER TABLE IN LRB02.
009200      *
009300       01 WS-PRG-TABELA.
009400          05 WS-PRG-LINHA OCCURS 500 TIMES INDEXED BY WS-PRG-IX.
009500             10 WS-PRG-CHAVE      PIC X(41).
009600             10 WS-PRG-LESSONS    PIC 9(06) COMP.
009700             10 WS-PRG-MEDIA      PIC 9(03) COMP.
009800             10 WS-PRG-TEMPO      PIC 9(07) COMP.
009900             10 WS-PRG-SLOT       PIC 9(06) COMP.
010000          05 FILLER               PIC X(01).
010100       77 WS-PRG-CARREGADAS       PIC 9(06) COMP VALUE ZERO.
010200       77 WS-REL-KEY              PIC 9(06) COMP VALUE ZERO.
010300       77 WS-CHAVE-ATUAL          PIC X(41) VALUE SPACES.
010400       77 WS-POS-ACHADA           PIC 9(06) COMP VALUE ZERO.
010500       77 WS-ACHOU-SW             PIC X(01) VALUE 'N'.
010600           88 WS-ENTRADA-ACHADA       VALUE 'Y'.
010700      *
010800      *  XP CALCULATION WORK AREAS (2-DECIMAL INTERMEDIATE PRECISION)
010900      *
011000       77 WS-XP-TEMP              PIC S9(05)V99 COMP-3 VALUE ZERO.
011100      *
011200      *  PROGRESS ROLL-FORWARD WORK AREAS
011300      *
011400       77 WS-NOVO-LESSONS         PIC 9(06) COMP VALUE ZERO.
011500       77 WS-NOVO-TEMPO           PIC 9(07) COMP VALUE ZERO.
011600       77 WS-NOVA-MEDIA           PIC 9(03) COMP VALUE ZERO.
011700       77 WS-SOMA-PONDERADA       PIC 9(09) COMP VALUE ZERO.
011800      *
011900      * FILE STATUS
012000      *
012100       77 FS-CONCLUSOES           PIC X(02) VALUE SPACES.
012200       77 FS-PROGRESSO            PIC X(02) VALUE SPACES.
012300       77 FS-COD-STATUS           PIC X(02) VALUE SPACES.
012400       77 FS-ARQUIVO              PIC X(10) VALUE SPACES.
012500       77 FS-OPERACAO             PIC X(13) VALUE SPACES.
012600       77 FS-ABERTURA             PIC X(13) VALUE 'OPEN'.
012700       77 FS-LEITURA              PIC X(13) VALUE 'READ'.
012800       77 FS-GRAVACAO             PIC X(13) VALUE 'WRITE'.
012900       77 FS-REGRAVACAO           PIC X(13) VALUE 'REWRITE'.
013000       77 FS-FECHAMENTO           PIC X(13) VALUE 'CLOSE'.
013100      *
013200      *  ACCUMULATORS
013300      *
013400       77 ACUM-LIDOS              PIC 9(06) COMP VALUE ZERO.
013500       77 ACUM-NOVOS-USUARIOS     PIC 9(06) COMP VALUE ZERO.
013600      *
013700       PROCEDURE DIVISION.
013800
013900      *================================================================*
014000       000-00-INICIO              SECTION.
014100      *================================================================*
014200           PERFORM 001-00-ABRIR-ARQUIVOS.
014300           PERFORM 002-00-CARREGAR-PROGRESSO.
014400           PERFORM 003-00-VER-ARQ-VAZIO.
014500           PERFORM 004-00-TRATAR-CONCLUSAO
014600               UNTIL FS-CONCLUSOES EQUAL '10'.
014700           PERFORM 006-00-IMPRIMIR-TOTAIS.
014800           PERFORM 007-00-FECHAR-ARQUIVOS.
014900           STOP RUN.
015000
015100      *================================================================*
015200       001-00-ABRIR-ARQUIVOS      SECTION.
015300      *================================================================*
015400           MOVE FS-ABERTURA       TO FS-OPERACAO.
015500           OPEN INPUT CONCLUSOES
015600                I-O   PROGRESSO.
015700           PERFORM 001-01-TESTAR-FS.
015800
015900       001-00-FIM.                EXIT.
016000
016100      *================================================================*
016200       001-01-TESTAR-FS           SECTION.
016300      *================================================================*
016400           PERFORM 001-02-FS-CONCLUSOES.
016500           PERFORM 001-03-FS-PROGRESSO.
016600
016700       001-01-FIM.                EXIT.
016800
016900      *================================================================*
017000       001-02-FS-CONCLUSOES       SECTION.
017100      *================================================================*
017200           MOVE 'CONCLUSOES'      TO FS-ARQUIVO.
017300           MOVE FS-CONCLUSOES     TO FS-COD-STATUS.
017400
017500           IF FS-CONCLUSOES NOT EQUAL '00' AND '10'
017600               PERFORM 900-00-ERRO.
017700
017800       001-02-FIM.                EXIT.
017900
018000      *================================================================*
018100       001-03-FS-PROGRESSO        SECTION.
018200      *================================================================*
018300           MOVE 'PROGRESSO'       TO FS-ARQUIVO.
018400           MOVE FS-PROGRESSO      TO FS-COD-STATUS.
018500
018600           IF FS-PROGRESSO NOT EQUAL '00' AND '10' AND '23'
018700               PERFORM 900-00-ERRO.
018800
018900       001-03-FIM.                EXIT.
019000
019100      *================================================================*
019200       002-00-CARREGAR-PROGRESSO  SECTION.
019300      *================================================================*
019400           MOVE FS-LEITURA        TO FS-OPERACAO.
019500           MOVE 1                 TO WS-REL-KEY.
019600           READ PROGRESSO NEXT RECORD.
019700
019800           PERFORM 002-01-GUARDAR-LINHA
019900               UNTIL FS-PROGRESSO EQUAL '10'.
020000
020100       002-00-FIM.                EXIT.
020200
020300      *================================================================*
020400       002-01-GUARDAR-LINHA       SECTION.
020500      *================================================================*
020600           ADD 1                  TO WS-PRG-CARREGADAS.
020700           MOVE WS-PRG-CARREGADAS TO WS-PRG-IX.
020800           STRING PRG-USER-ID DELIMITED BY SIZE
020900                  PRG-LANGUAGE-CODE DELIMITED BY SIZE
021000                  INTO WS-PRG-CHAVE (WS-PRG-IX).
021100           MOVE PRG-LESSONS-COMPL TO WS-PRG-LESSONS (WS-PRG-IX).
021200           MOVE PRG-AVERAGE-SCORE TO WS-PRG-MEDIA (WS-PRG-IX).
021300           MOVE PRG-TOTAL-TIME-MIN TO WS-PRG-TEMPO (WS-PRG-IX).
021400           MOVE WS-REL-KEY        TO WS-PRG-SLOT (WS-PRG-IX).
021500
021600           ADD 1                  TO WS-REL-KEY.
021700           READ PROGRESSO NEXT RECORD.
021800
021900           IF FS-PROGRESSO NOT EQUAL '10'
022000               PERFORM 001-03-FS-PROGRESSO.
022100
022200       002-01-FIM.                EXIT.
022300
022400      *================================================================*
022500       003-00-VER-ARQ-VAZIO       SECTION.
022600      *================================================================*
022700           PERFORM 003-01-LER-CONCLUSAO.
022800
022900           IF FS-CONCLUSOES EQUAL '10'
023000               DISPLAY '* ARQUIVO CONCLUSOES VAZIO *'
023100               DISPLAY '* PROGRAMA ENCERRADO       *'
023200               PERFORM 007-00-FECHAR-ARQUIVOS
023300               STOP RUN.
023400
023500       003-00-FIM.                EXIT.
023600
023700      *================================================================*
023800       003-01-LER-CONCLUSAO       SECTION.
023900      *================================================================*
024000           READ CONCLUSOES.
024100
024200           IF FS-CONCLUSOES NOT EQUAL '10'
024300               PERFORM 001-02-FS-CONCLUSOES.
024400
024500       003-01-FIM.                EXIT.
024600
024700      *================================================================*
024800       004-00-TRATAR-CONCLUSAO    SECTION.
024900      *================================================================*
025000           ADD 1                  TO ACUM-LIDOS.
025100           PERFORM 004-10-CALCULAR-XP.
025200           PERFORM 005-00-ATUALIZA-PROGRESSO.
025300           PERFORM 003-01-LER-CONCLUSAO.
025400
025500       004-00-FIM.                EXIT.
025600
025700      *================================================================*
025800      *    XP CALCULATION - BASE-XP SCALED BY SCORE, THEN THE 90-PCT   *
025900      *    BONUS, THEN THE FIRST-ATTEMPT BONUS, IN THAT ORDER, ROUNDED  *
026000      *    HALF-UP ON THE FINAL COMPUTE PER THE BILLING SPEC.           *
026100      *================================================================*
026200       004-10-CALCULAR-XP         SECTION.
026300      *================================================================*
026400           COMPUTE WS-XP-TEMP ROUNDED =
026500               LES-BASE-XP * (LES-SCORE / 100).
026600
026700           IF LES-SCORE NOT LESS THAN 90
026800               COMPUTE WS-XP-TEMP ROUNDED = WS-XP-TEMP * 1.2.
026900
027000           IF LES-ATTEMPT-NUMBER EQUAL 1
027100               AND LES-SCORE NOT LESS THAN 70
027200               COMPUTE WS-XP-TEMP ROUNDED = WS-XP-TEMP * 1.1.
027300
027400           COMPUTE LES-XP-EARNED ROUNDED = WS-XP-TEMP.
027500
027600       004-10-FIM.                EXIT.
027700
027800      *================================================================*
027900      *    PROGRESS ROLL-FORWARD - LOCATE OR INITIALIZE THE (USER,      *
028000      *    LANGUAGE) ACCUMULATOR AND ROLL LESSONS-COMPLETED, AVERAGE-   *
028100      *    SCORE AND TOTAL-TIME-MINUTES FORWARD.  ALL THREE DIVISIONS   *
028200      *    ARE INTEGER-TRUNCATED PER THE BILLING GROUP'S RULE.          *
028300      *================================================================*
028400       005-00-ATUALIZA-PROGRESSO  SECTION.
028500      *================================================================*
028600           STRING LES-USER-ID DELIMITED BY SIZE
028700                  LES-LANGUAGE-CODE DELIMITED BY SIZE
028800                  INTO WS-CHAVE-ATUAL.
028900           PERFORM 005-01-LOCALIZAR-PROGRESSO.
029000
029100           IF WS-ENTRADA-ACHADA
029200               COMPUTE WS-NOVO-LESSONS =
029300                   WS-PRG-LESSONS (WS-POS-ACHADA) + 1
029400               COMPUTE WS-NOVO-TEMPO =
029500                   WS-PRG-TEMPO (WS-POS-ACHADA)
029600                       + (LES-TIME-SPENT-SECS / 60)
029700               COMPUTE WS-SOMA-PONDERADA =
029800                   (WS-PRG-MEDIA (WS-POS-ACHADA)
029900                       * WS-PRG-LESSONS (WS-POS-ACHADA))
030000                       + LES-SCORE
030100               COMPUTE WS-NOVA-MEDIA =
030200                   WS-SOMA-PONDERADA / WS-NOVO-LESSONS
030300               MOVE WS-NOVO-LESSONS TO WS-PRG-LESSONS (WS-POS-ACHADA)
030400               MOVE WS-NOVA-MEDIA TO WS-PRG-MEDIA (WS-POS-ACHADA)
030500               MOVE WS-NOVO-TEMPO TO WS-PRG-TEMPO (WS-POS-ACHADA)
030600               MOVE WS-PRG-SLOT (WS-POS-ACHADA) TO WS-REL-KEY
030700               PERFORM 005-02-MOVER-PARA-REG
030800               MOVE FS-REGRAVACAO TO FS-OPERACAO
030900               REWRITE REG-PROGRESSO
031000           ELSE
031100               COMPUTE WS-NOVO-TEMPO = LES-TIME-SPENT-SECS / 60
031200               ADD 1              TO WS-PRG-CARREGADAS
031300               MOVE WS-PRG-CARREGADAS TO WS-PRG-IX
031400               MOVE WS-CHAVE-ATUAL TO WS-PRG-CHAVE (WS-PRG-IX)
031500               MOVE 1             TO WS-PRG-LESSONS (WS-PRG-IX)
031600               MOVE LES-SCORE     TO WS-PRG-MEDIA (WS-PRG-IX)
031700               MOVE WS-NOVO-TEMPO TO WS-PRG-TEMPO (WS-PRG-IX)
031800               MOVE WS-PRG-CARREGADAS TO WS-PRG-SLOT (WS-PRG-IX)
031900               MOVE WS-PRG-CARREGADAS TO WS-REL-KEY
032000               MOVE WS-PRG-IX     TO WS-POS-ACHADA
032100               PERFORM 005-02-MOVER-PARA-REG
032200               MOVE FS-GRAVACAO   TO FS-OPERACAO
032300               WRITE REG-PROGRESSO
032400               ADD 1              TO ACUM-NOVOS-USUARIOS
032500           END-IF.
032600
032700           PERFORM 001-03-FS-PROGRESSO.
032800
032900       005-00-FIM.                EXIT.
033000
033100      *================================================================*
033200       005-01-LOCALIZAR-PROGRESSO SECTION.
033300      *================================================================*
033400           MOVE 'N'                 TO WS-ACHOU-SW.
033500           MOVE 0                   TO WS-POS-ACHADA.
033600
033700           PERFORM 005-03-TESTAR-LINHA
033800               VARYING WS-PRG-IX FROM 1 BY 1
033900                   UNTIL WS-PRG-IX > WS-PRG-CARREGADAS
034000                       OR WS-ENTRADA-ACHADA.
034100
034200       005-01-FIM.                EXIT.
034300
034400      *================================================================*
034500       005-03-TESTAR-LINHA        SECTION.
034600      *================================================================*
034700           IF WS-PRG-CHAVE (WS-PRG-IX) EQUAL WS-CHAVE-ATUAL
034800               MOVE 'Y'           TO WS-ACHOU-SW
034900               MOVE WS-PRG-IX     TO WS-POS-ACHADA.
035000
035100       005-03-FIM.                EXIT.
035200
035300      *================================================================*
035400       005-02-MOVER-PARA-REG      SECTION.
035500      *================================================================*
035600           MOVE LES-USER-ID       TO PRG-USER-ID.
035700           MOVE LES-LANGUAGE-CODE TO PRG-LANGUAGE-CODE.
035800           MOVE WS-PRG-LESSONS (WS-POS-ACHADA) TO PRG-LESSONS-COMPL.
035900           MOVE WS-PRG-MEDIA (WS-POS-ACHADA) TO PRG-AVERAGE-SCORE.
036000           MOVE WS-PRG-TEMPO (WS-POS-ACHADA) TO PRG-TOTAL-TIME-MIN.
036100
036200       005-02-FIM.                EXIT.
036300
036400      *================================================================*
036500       006-00-IMPRIMIR-TOTAIS     SECTION.
036600      *================================================================*
036700           DISPLAY '* CONCLUSOES PROCESSADAS = ' ACUM-LIDOS.
036800           DISPLAY '* NOVOS REGISTROS DE PROGRESSO = '
036900                   ACUM-NOVOS-USUARIOS.
037000
037100       006-00-FIM.                EXIT.
037200
037300      *================================================================*
037400       007-00-FECHAR-ARQUIVOS     SECTION.
037500      *================================================================*
037600           MOVE FS-FECHAMENTO     TO FS-OPERACAO.
037700           CLOSE CONCLUSOES
037800                 PROGRESSO.
037900           PERFORM 001-01-TESTAR-FS.
038000
038100       007-00-FIM.                EXIT.
038200
038300      *================================================================*
038400       900-00-ERRO                SECTION.
038500      *================================================================*
038600           DISPLAY '* ERRO ' FS-OPERACAO ' DO ARQUIVO ' FS-ARQUIVO.
038700           DISPLAY '* FILE STATUS = ' FS-COD-STATUS.
038800           DISPLAY '* PROGRAMA ENCERRADO'.
038900           STOP RUN.
039000
039100       900-00-FIM.                EXIT.
