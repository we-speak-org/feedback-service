000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    LRB01.
000300       AUTHOR.        R D HASKINS.
000400       INSTALLATION.  CORVALLIS LANGUAGE INSTITUTE - DATA CENTER.
000500       DATE-WRITTEN.  03/14/89.
000600       DATE-COMPILED.
000700       SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800      *================================================================*
000900      *  PROGRAM  : LRB01                                              *
001000      *  FUNCTION : GRADE ONE EXERCISE SUBMISSION AGAINST ITS ANSWER   *
001100      *             KEY AND WRITE THE CORRECT/INCORRECT RESULT PLUS    *
001200      *             FEEDBACK TEXT.  DISPATCHES ON EXERCISE-TYPE TO THE *
001300      *             RULE BLOCK FOR FILL-GAP, LISTEN-REPEAT, MATCH-     *
001400      *             PAIRS, MCQ, ORDERING OR TRANSLATION.               *
001500      *----------------------------------------------------------------*
001600      *  CHANGE ACTIVITY                                               *
001700      *  DATE     PGMR  TICKET    DESCRIPTION                          *
001800      *  -------- ----  --------  ------------------------------------ *
001900      *  03/14/89 RDH   INIT-0001 ORIGINAL PROGRAM - 3 VALIDATOR TYPES. *
002000      *  05/02/89 RDH   INIT-0014 ADDED ORDERING AND MATCH-PAIRS TYPES. *
002100      *  11/19/89 MJC   CR-0031   ADDED LISTEN-REPEAT STUB VALIDATOR.   *
002200      *  02/08/90 MJC   CR-0052   TRANSLATION NORMALISATION REWORKED.   *
002300      *  07/23/91 RDH   CR-0098   FEEDBACK TEXT WIDENED TO 200 BYTES.   *
002400      *  04/11/93 TRO   CR-0140   MCQ BLANK-OPTION REJECT ADDED.        *
002500      *  01/06/95 PAV   CR-0183   PARTIAL-CREDIT COUNTS ON ORDERING.    *
002600      *  09/14/96 PAV   CR-0201   MATCH-PAIRS DUPLICATE COLLAPSE FIX.   *
002700      *  03/02/98 SLW   Y2K-0007  4-DIGIT YEAR REVIEW - NO DATE FIELDS  *
002800      *                           IN THIS PROGRAM, NO CHANGE REQUIRED.  *
002900      *  08/19/99 SLW   Y2K-0044  FINAL Y2K SIGN-OFF, PROGRAM CLEAN.    *
003000      *  06/30/01 TRO   CR-0266   CASE-FOLD NOW VIA INSPECT CONVERTING. *
003100      *================================================================*
003200       ENVIRONMENT DIVISION.
003300       CONFIGURATION SECTION.
003400       SPECIAL-NAMES.
003500           C01 IS TOP-OF-FORM.
003600      *
003700       INPUT-OUTPUT SECTION.
003800       FILE-CONTROL.
003900      *
004000           SELECT SUBMISSAO       ASSIGN TO SUBMIN
004100                                  ORGANIZATION LINE SEQUENTIAL
004200                                  ACCESS SEQUENTIAL
004300                                  FILE STATUS FS-SUBMISSAO.
004400      *
004500           SELECT RESULTADO       ASSIGN TO RESLOUT
004600                                  ORGANIZATION LINE SEQUENTIAL
004700                                  ACCESS SEQUENTIAL
004800                                  FILE STATUS FS-RESULTADO.
004900      *
005000       DATA DIVISION.
005100       FILE SECTION.
005200      *
005300       FD SUBMISSAO
005400           RECORD     CONTAINS    5850 CHARACTERS
005500           RECORDING  MODE        IS F
005600           LABEL      RECORD      IS STANDARD
005700           DATA       RECORD      IS REG-SUBMISSAO.
005800       01 REG-SUBMISSAO.
005900          05 SUB-EXERCISE-TYPE    PIC X(12).
006000          05 SUB-EXERCISE-TYPE-N  REDEFINES SUB-EXERCISE-TYPE.
006100             10 SUB-ETYPE-SHORT   PIC X(06).
006200             10 FILLER            PIC X(06).
006300          05 SUB-USER-TEXT        PIC X(200).
006400          05 SUB-USER-OPTION-ID   PIC X(10).
006500          05 SUB-USER-ORDER OCCURS 20 TIMES
006600                                  PIC X(40).
006700          05 SUB-USER-PAIRS OCCURS 20 TIMES.
006800             10 SUB-UPAIR-LEFT    PIC X(20).
006900             10 SUB-UPAIR-RIGHT   PIC X(20).
007000          05 SUB-USER-AUDIO-SUB   PIC X(01).
007100          05 SUB-CORRECT-TEXT     PIC X(200).
007200          05 SUB-CORRECT-ALT OCCURS 10 TIMES
007300                                  PIC X(200).
007400          05 SUB-CORRECT-OPT-ID   PIC X(10).
007500          05 SUB-CORRECT-OPT-TXT  PIC X(200).
007600          05 SUB-CORRECT-ORDER OCCURS 20 TIMES
007700                                  PIC X(40).
007800          05 SUB-CORRECT-PAIRS OCCURS 20 TIMES.
007900             10 SUB-CPAIR-LEFT    PIC X(20).
008000             10 SUB-CPAIR-RIGHT   PIC X(20).
008100          05 SUB-EXERCISE-POINTS  PIC 9(04).
008200          05 SUB-EXERC-POINTS-ED  REDEFINES SUB-EXERCISE-POINTS
008300                                  PIC 9(04).
008400          05 SUB-ATTEMPT-COUNT    PIC 9(02).
008500          05 SUB-ATTEMPT-COUNT-N  REDEFINES SUB-ATTEMPT-COUNT
008600                                  PIC 9(02).
008700          05 SUB-MAX-ATTEMPTS     PIC 9(02).
008800          05 FILLER               PIC X(09).
008900      *
009000       FD RESULTADO
009100           RECORD     CONTAINS    206 CHARACTERS
009200           RECORDING  MODE        IS F
009300           LABEL      RECORD      IS STANDARD
009400           DATA       RECORD      IS REG-RESULTADO.
009500       01 REG-RESULTADO.
009600          05 RES-IS-CORRECT       PIC X(01).
009700          05 RES-FEEDBACK-TEXT    PIC X(200).
009800          05 RES-MATCH-COUNT      PIC 9(02).
009900          05 RES-MATCH-TOTAL      PIC 9(02).
010000          05 FILLER               PIC X(01).
010100      *
010200       WORKING-STORAGE SECTION.
010300      *
010400      *  WORK AREAS FOR NORMALISATION AND TABLE SCANS
010500      *
010600       01 WS-NORM-USER.
010700          05 WS-NU-TEXT           PIC X(200).
010800          05 WS-NU-LEN            PIC 9(03) COMP.
010900          05 FILLER               PIC X(01).
011000       01 WS-NORM-CORR.
011100          05 WS-NC-TEXT           PIC X(200).
011200          05 WS-NC-LEN            PIC 9(03) COMP.
011300          05 FILLER               PIC X(01).
011400       01 WS-SCAN-AREAS.
011500          05 WS-IDX               PIC 9(02) COMP.
011600          05 WS-IDX-2             PIC 9(02) COMP.
011700          05 WS-SUBSCR            PIC 9(02) COMP.
011800          05 WS-OUT-POS           PIC 9(03) COMP.
011900          05 WS-PREV-WAS-SPACE    PIC X(01) VALUE 'N'.
012000          05 WS-ONE-CHAR          PIC X(01).
012100          05 FILLER               PIC X(01).
012200       01 WS-SET-WORK.
012300          05 WS-PAIR-STR OCCURS 20 TIMES
012400                                  PIC X(41).
012500          05 WS-PAIR-COUNT        PIC 9(02) COMP.
012600          05 WS-MATCH-TALLY       PIC 9(02) COMP.
012700          05 WS-DISTINCT-TALLY    PIC 9(02) COMP.
012800          05 WS-FOUND-SW          PIC X(01) VALUE 'N'.
012900          05 FILLER               PIC X(01).
013000       01 WS-SWITCHES.
013100          05 WS-IS-CORRECT-SW     PIC X(01) VALUE 'N'.
013200             88 WS-CORRECT            VALUE 'Y'.
013300             88 WS-INCORRECT          VALUE 'N'.
013400          05 FILLER               PIC X(01).
013500      *
013600      * FILE STATUS
013700      *
013800       77 FS-SUBMISSAO            PIC X(02) VALUE SPACES.
013900       77 FS-RESULTADO            PIC X(02) VALUE SPACES.
014000       77 FS-COD-STATUS           PIC X(02) VALUE SPACES.
014100       77 FS-ARQUIVO              PIC X(10) VALUE SPACES.
014200       77 FS-OPERACAO             PIC X(13) VALUE SPACES.
014300       77 FS-ABERTURA             PIC X(13) VALUE 'OPEN'.
014400       77 FS-LEITURA              PIC X(13) VALUE 'READ'.
014500       77 FS-GRAVACAO             PIC X(13) VALUE 'WRITE'.
014600       77 FS-FECHAMENTO           PIC X(13) VALUE 'CLOSE'.
014700      *
014800      *  ACCUMULATORS
014900      *
015000       77 ACUM-LIDOS              PIC 9(06) COMP VALUE ZERO.
015100       77 ACUM-CORRETOS           PIC 9(06) COMP VALUE ZERO.
015200      *
015300       PROCEDURE DIVISION.
015400
015500      *================================================================*
015600       000-00-INICIO              SECTION.
015700      *================================================================*
015800           PERFORM 001-00-ABRIR-ARQUIVOS.
015900           PERFORM 002-00-VER-ARQ-VAZIO.
016000           PERFORM 004-00-TRATAR-SUBMISSAO
016100               UNTIL FS-SUBMISSAO EQUAL '10'.
016200           PERFORM 005-00-IMPRIMIR-TOTAIS.
016300           PERFORM 006-00-FECHAR-ARQUIVOS.
016400           STOP RUN.
016500
016600      *================================================================*
016700       001-00-ABRIR-ARQUIVOS      SECTION.
016800      *================================================================*
016900           MOVE FS-ABERTURA       TO FS-OPERACAO.
017000           OPEN INPUT  SUBMISSAO
017100                OUTPUT RESULTADO.
017200           PERFORM 001-01-TESTAR-FS.
017300
017400       001-00-FIM.                EXIT.
017500
017600      *================================================================*
017700       001-01-TESTAR-FS           SECTION.
017800      *================================================================*
017900           PERFORM 001-02-FS-SUBMISSAO.
018000           PERFORM 001-03-FS-RESULTADO.
018100
018200       001-01-FIM.                EXIT.
018300
018400      *================================================================*
018500       001-02-FS-SUBMISSAO        SECTION.
018600      *================================================================*
018700           MOVE 'SUBMISSAO'       TO FS-ARQUIVO.
018800           MOVE FS-SUBMISSAO      TO FS-COD-STATUS.
018900
019000           IF FS-SUBMISSAO NOT EQUAL '00' AND '10'
019100               PERFORM 900-00-ERRO.
019200
019300       001-02-FIM.                EXIT.
019400
019500      *================================================================*
019600       001-03-FS-RESULTADO        SECTION.
019700      *================================================================*
019800           MOVE 'RESULTADO'       TO FS-ARQUIVO.
019900           MOVE FS-RESULTADO      TO FS-COD-STATUS.
020000
020100           IF FS-RESULTADO NOT EQUAL '00' AND '10'
020200               PERFORM 900-00-ERRO.
020300
020400       001-03-FIM.                EXIT.
020500
020600      *================================================================*
020700       002-00-VER-ARQ-VAZIO       SECTION.
020800      *================================================================*
020900           PERFORM 002-01-LER-SUBMISSAO.
021000
021100           IF FS-SUBMISSAO EQUAL '10'
021200               DISPLAY '* ARQUIVO SUBMISSAO VAZIO *'
021300               DISPLAY '* PROGRAMA ENCERRADO      *'
021400               PERFORM 006-00-FECHAR-ARQUIVOS
021500               STOP RUN.
021600
021700       002-00-FIM.                EXIT.
021800
021900      *================================================================*
022000       002-01-LER-SUBMISSAO       SECTION.
022100      *================================================================*
022200           MOVE FS-LEITURA        TO FS-OPERACAO.
022300           READ SUBMISSAO.
022400
022500           IF FS-SUBMISSAO NOT EQUAL '10'
022600               PERFORM 001-02-FS-SUBMISSAO.
022700
022800       002-01-FIM.                EXIT.
022900
023000      *================================================================*
023100       004-00-TRATAR-SUBMISSAO    SECTION.
023200      *================================================================*
023300           MOVE FS-GRAVACAO       TO FS-OPERACAO.
023400           INITIALIZE REG-RESULTADO.
023500           MOVE 'N'                 TO WS-IS-CORRECT-SW.
023600
023700           IF SUB-ETYPE-SHORT EQUAL 'FILL_G'
023800               PERFORM 004-11-VALIDAR-TEXTO
023900           ELSE
024000           IF SUB-ETYPE-SHORT EQUAL 'TRANSL'
024100               PERFORM 004-12-VALIDAR-TEXTO
024200           ELSE
024300           IF SUB-ETYPE-SHORT EQUAL 'LISTEN'
024400               PERFORM 004-13-VALIDAR-OUVIR
024500           ELSE
024600           IF SUB-ETYPE-SHORT EQUAL 'MCQ   '
024700               PERFORM 004-14-VALIDAR-MCQ
024800           ELSE
024900           IF SUB-ETYPE-SHORT EQUAL 'MATCH_'
025000               PERFORM 004-15-VALIDAR-PAREAR
025100           ELSE
025200           IF SUB-ETYPE-SHORT EQUAL 'ORDERI'
025300               PERFORM 004-16-VALIDAR-ORDENAR
025400           ELSE
025500               MOVE 'No validator found for type'
025600                                  TO RES-FEEDBACK-TEXT.
025700
025800           WRITE REG-RESULTADO.
025900           PERFORM 001-03-FS-RESULTADO.
026000
026100           ADD 1                  TO ACUM-LIDOS.
026200           IF WS-CORRECT
026300               ADD 1              TO ACUM-CORRETOS.
026400
026500           PERFORM 002-01-LER-SUBMISSAO.
026600
026700       004-00-FIM.                EXIT.
026800
026900      *================================================================*
027000       004-11-VALIDAR-TEXTO       SECTION.
027100      *================================================================*
027200      *    FILL-GAP RULE: TRIM, CASE-FOLD, COMPARE TO CORRECT-TEXT     *
027300      *    THEN EACH CORRECT-ALTERNATIVE.                              *
027400           IF SUB-USER-TEXT EQUAL SPACES
027500               MOVE 'Please enter an answer.' TO RES-FEEDBACK-TEXT
027600               GO TO 004-11-FIM.
027700
027800           PERFORM 008-00-NORMALIZAR-SIMPLES.
027900           PERFORM 008-01-COMPARAR-CORRETO
028000               VARYING WS-IDX-2 FROM 1 BY 1
028100                   UNTIL WS-IDX-2 > 10 OR WS-CORRECT.
028200
028300           IF WS-INCORRECT
028400               STRING 'Incorrect. The correct answer is: '
028500                      SUB-CORRECT-TEXT DELIMITED BY SIZE
028600                      INTO RES-FEEDBACK-TEXT.
028700
028800       004-11-FIM.                EXIT.
028900
029000      *================================================================*
029100       004-12-VALIDAR-TEXTO       SECTION.
029200      *================================================================*
029300      *    TRANSLATION RULE: SAME AS FILL-GAP PLUS WHITESPACE-RUN      *
029400      *    COLLAPSE AND TRAILING .!? STRIP BEFORE COMPARE.             *
029500           IF SUB-USER-TEXT EQUAL SPACES
029600               MOVE 'Please enter a translation.' TO RES-FEEDBACK-TEXT
029700               GO TO 004-12-FIM.
029800
029900           PERFORM 008-02-NORMALIZAR-TRADUCAO.
030000           PERFORM 008-01-COMPARAR-CORRETO
030100               VARYING WS-IDX-2 FROM 1 BY 1
030200                   UNTIL WS-IDX-2 > 10 OR WS-CORRECT.
030300
030400           IF WS-INCORRECT
030500               STRING 'Incorrect. The correct answer is: '
030600                      SUB-CORRECT-TEXT DELIMITED BY SIZE
030700                      INTO RES-FEEDBACK-TEXT.
030800
030900       004-12-FIM.                EXIT.
031000
031100      *================================================================*
031200       004-13-VALIDAR-OUVIR       SECTION.
031300      *================================================================*
031400      *    LISTEN-REPEAT RULE: NEVER INCORRECT ONCE TEXT IS SUBMITTED, *
031500      *    STUBBED PENDING SPEECH-TO-TEXT INTEGRATION.                 *
031600           IF SUB-USER-TEXT EQUAL SPACES
031700               IF SUB-USER-AUDIO-SUB EQUAL 'Y'
031800                   MOVE 'Y'       TO WS-IS-CORRECT-SW
031900                   MOVE 'Audio received, pronunciation recorded.'
032000                                  TO RES-FEEDBACK-TEXT
032100               ELSE
032200                   MOVE 'Please record your pronunciation.'
032300                                  TO RES-FEEDBACK-TEXT
032400               END-IF
032500           ELSE
032600               MOVE WS-NU-TEXT    TO WS-NU-TEXT
032700               MOVE SUB-USER-TEXT TO WS-NU-TEXT
032800               MOVE SUB-CORRECT-TEXT TO WS-NC-TEXT
032900               INSPECT WS-NU-TEXT CONVERTING
033000                   'abcdefghijklmnopqrstuvwxyz' TO
033100                   'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
033200               INSPECT WS-NC-TEXT CONVERTING
033300                   'abcdefghijklmnopqrstuvwxyz' TO
033400                   'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
033500               MOVE 'Y'           TO WS-IS-CORRECT-SW
033600               IF WS-NU-TEXT EQUAL WS-NC-TEXT
033700                   MOVE 'Excellent pronunciation!'
033800                                  TO RES-FEEDBACK-TEXT
033900               ELSE
034000                   MOVE 'Good effort! Keep practicing.'
034100                                  TO RES-FEEDBACK-TEXT
034200               END-IF
034300           END-IF.
034400
034500       004-13-FIM.                EXIT.
034600
034700      *================================================================*
034800       004-14-VALIDAR-MCQ         SECTION.
034900      *================================================================*
035000           IF SUB-USER-OPTION-ID EQUAL SPACES
035100               MOVE 'Please select an option.' TO RES-FEEDBACK-TEXT
035200               GO TO 004-14-FIM.
035300
035400           MOVE SUB-USER-OPTION-ID TO WS-NU-TEXT (1:10)
035500           MOVE SUB-CORRECT-OPT-ID TO WS-NC-TEXT (1:10)
035600           INSPECT WS-NU-TEXT (1:10) CONVERTING
035700               'abcdefghijklmnopqrstuvwxyz' TO
035800               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
035900           INSPECT WS-NC-TEXT (1:10) CONVERTING
036000               'abcdefghijklmnopqrstuvwxyz' TO
036100               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
036200
036300           IF WS-NU-TEXT (1:10) EQUAL WS-NC-TEXT (1:10)
036400               MOVE 'Y'           TO WS-IS-CORRECT-SW
036500               MOVE 'Correct!'    TO RES-FEEDBACK-TEXT
036600           ELSE
036700               STRING 'Incorrect. The correct option was: '
036800                      SUB-CORRECT-OPT-TXT DELIMITED BY SIZE
036900                      INTO RES-FEEDBACK-TEXT
037000           END-IF.
037100
037200       004-14-FIM.                EXIT.
037300
037400      *================================================================*
037500       004-15-VALIDAR-PAREAR      SECTION.
037600      *================================================================*
037700      *    BUILD "LEFT:RIGHT" STRINGS FOR USER AND CORRECT PAIRS,      *
037800      *    COLLAPSE DUPLICATES, COMPARE AS SETS.                       *
037900           IF SUB-UPAIR-LEFT (1) EQUAL SPACES
038000               MOVE 'Please match all pairs.' TO RES-FEEDBACK-TEXT
038100               GO TO 004-15-FIM.
038200
038300           PERFORM 008-10-MONTAR-SET-CORRETO.
038400           PERFORM 008-11-CONTAR-ACERTOS-PAR.
038500
038600           IF WS-MATCH-TALLY EQUAL WS-DISTINCT-TALLY
038700               AND WS-PAIR-COUNT EQUAL WS-DISTINCT-TALLY
038800               MOVE 'Y'           TO WS-IS-CORRECT-SW
038900               MOVE 'All pairs matched correctly!'
039000                                  TO RES-FEEDBACK-TEXT
039100           ELSE
039200               MOVE WS-MATCH-TALLY TO RES-MATCH-COUNT
039300               MOVE WS-DISTINCT-TALLY TO RES-MATCH-TOTAL
039400               STRING 'You got ' DELIMITED BY SIZE
039500                      RES-MATCH-COUNT DELIMITED BY SIZE
039600                      ' out of ' DELIMITED BY SIZE
039700                      RES-MATCH-TOTAL DELIMITED BY SIZE
039800                      ' pairs correct.' DELIMITED BY SIZE
039900                      INTO RES-FEEDBACK-TEXT
040000           END-IF.
040100
040200       004-15-FIM.                EXIT.
040300
040400      *================================================================*
040500       004-16-VALIDAR-ORDENAR     SECTION.
040600      *================================================================*
040700           IF SUB-USER-ORDER (1) EQUAL SPACES
040800               MOVE 'Please arrange the items in order.'
040900                                  TO RES-FEEDBACK-TEXT
041000               GO TO 004-16-FIM.
041100
041200           MOVE 0                 TO WS-MATCH-TALLY.
041300           MOVE 0                 TO WS-DISTINCT-TALLY.
041400           PERFORM 008-20-CONTAR-ORDEM
041500               VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 20.
041600
041700           IF WS-MATCH-TALLY EQUAL WS-DISTINCT-TALLY
041800               MOVE 'Y'           TO WS-IS-CORRECT-SW
041900               MOVE 'Perfect order!' TO RES-FEEDBACK-TEXT
042000           ELSE
042100               MOVE WS-MATCH-TALLY TO RES-MATCH-COUNT
042200               MOVE WS-DISTINCT-TALLY TO RES-MATCH-TOTAL
042300               STRING 'Not quite right. ' DELIMITED BY SIZE
042400                      RES-MATCH-COUNT DELIMITED BY SIZE
042500                      ' out of ' DELIMITED BY SIZE
042600                      RES-MATCH-TOTAL DELIMITED BY SIZE
042700                      ' items are in the correct position.'
042800                      DELIMITED BY SIZE
042900                      INTO RES-FEEDBACK-TEXT
043000           END-IF.
043100
043200       004-16-FIM.                EXIT.
043300
043400      *================================================================*
043500       008-00-NORMALIZAR-SIMPLES  SECTION.
043600      *================================================================*
043700           MOVE SUB-USER-TEXT     TO WS-NU-TEXT.
043800           INSPECT WS-NU-TEXT CONVERTING
043900               'abcdefghijklmnopqrstuvwxyz' TO
044000               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
044100
044200       008-00-FIM.                EXIT.
044300
044400      *================================================================*
044500       008-01-COMPARAR-CORRETO    SECTION.
044600      *================================================================*
044700           IF WS-IDX-2 EQUAL 1
044800               MOVE SUB-CORRECT-TEXT TO WS-NC-TEXT
044900           ELSE
045000               MOVE SUB-CORRECT-ALT (WS-IDX-2 - 1) TO WS-NC-TEXT
045100           END-IF.
045200
045300           INSPECT WS-NC-TEXT CONVERTING
045400               'abcdefghijklmnopqrstuvwxyz' TO
045500               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
045600
045700           IF WS-NC-TEXT NOT EQUAL SPACES
045800               AND WS-NU-TEXT EQUAL WS-NC-TEXT
045900               MOVE 'Y'           TO WS-IS-CORRECT-SW
046000               MOVE 'Correct!'    TO RES-FEEDBACK-TEXT
046100           END-IF.
046200
046300       008-01-FIM.                EXIT.
046400
046500      *================================================================*
046600       008-02-NORMALIZAR-TRADUCAO SECTION.
046700      *================================================================*
046800      *    COLLAPSE INTERNAL WHITESPACE RUNS, STRIP TRAILING .!?       *
046900      *    RUNS, THEN CASE-FOLD.                                       *
047000           MOVE SPACES             TO WS-NU-TEXT.
047100           MOVE 1                  TO WS-OUT-POS.
047200           MOVE 'Y'                TO WS-PREV-WAS-SPACE.
047300
047400           PERFORM 008-03-COPIAR-SEM-RUNS
047500               VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 200.
047600
047700           PERFORM 008-04-CORTAR-PONTUACAO.
047800
047900           INSPECT WS-NU-TEXT CONVERTING
048000               'abcdefghijklmnopqrstuvwxyz' TO
048100               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
048200
048300       008-02-FIM.                EXIT.
048400
048500      *================================================================*
048600       008-03-COPIAR-SEM-RUNS     SECTION.
048700      *================================================================*
048800           MOVE SUB-USER-TEXT (WS-IDX:1) TO WS-ONE-CHAR.
048900
049000           IF WS-ONE-CHAR EQUAL SPACE
049100               IF WS-PREV-WAS-SPACE EQUAL 'N'
049200                   MOVE SPACE     TO WS-NU-TEXT (WS-OUT-POS:1)
049300                   ADD 1          TO WS-OUT-POS
049400                   MOVE 'Y'       TO WS-PREV-WAS-SPACE
049500               END-IF
049600           ELSE
049700               MOVE WS-ONE-CHAR   TO WS-NU-TEXT (WS-OUT-POS:1)
049800               ADD 1              TO WS-OUT-POS
049900               MOVE 'N'           TO WS-PREV-WAS-SPACE
050000           END-IF.
050100
050200       008-03-FIM.                EXIT.
050300
050400      *================================================================*
050500       008-04-CORTAR-PONTUACAO    SECTION.
050600      *================================================================*
050700           MOVE WS-OUT-POS        TO WS-NU-LEN.
050800           SUBTRACT 1             FROM WS-NU-LEN.
050900
051000           PERFORM 008-05-TESTAR-FINAL
051100               UNTIL WS-NU-LEN EQUAL 0.
051200
051300       008-04-FIM.                EXIT.
051400
051500      *================================================================*
051600       008-05-TESTAR-FINAL        SECTION.
051700      *================================================================*
051800           MOVE WS-NU-TEXT (WS-NU-LEN:1) TO WS-ONE-CHAR.
051900
052000           IF WS-ONE-CHAR EQUAL '.' OR WS-ONE-CHAR EQUAL '!'
052100               OR WS-ONE-CHAR EQUAL '?'
052200               MOVE SPACE         TO WS-NU-TEXT (WS-NU-LEN:1)
052300               SUBTRACT 1         FROM WS-NU-LEN
052400           ELSE
052500               MOVE 0             TO WS-NU-LEN
052600           END-IF.
052700
052800       008-05-FIM.                EXIT.
052900
053000      *================================================================*
053100       008-10-MONTAR-SET-CORRETO  SECTION.
053200      *================================================================*
053300           MOVE 0                 TO WS-PAIR-COUNT.
053400           MOVE 0                 TO WS-DISTINCT-TALLY.
053500
053600           PERFORM 008-12-ACRESC-CORRETO
053700               VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 20.
053800
053900       008-10-FIM.                EXIT.
054000
054100      *================================================================*
054200       008-12-ACRESC-CORRETO      SECTION.
054300      *================================================================*
054400           IF SUB-CPAIR-LEFT (WS-IDX) NOT EQUAL SPACES
054500               ADD 1              TO WS-DISTINCT-TALLY
054600               MOVE WS-DISTINCT-TALLY TO WS-SUBSCR
054700               STRING SUB-CPAIR-LEFT (WS-IDX) DELIMITED BY SPACE
054800                      ':' DELIMITED BY SIZE
054900                      SUB-CPAIR-RIGHT (WS-IDX) DELIMITED BY SPACE
055000                      INTO WS-PAIR-STR (WS-SUBSCR)
055100           END-IF.
055200
055300       008-12-FIM.                EXIT.
055400
055500      *================================================================*
055600       008-11-CONTAR-ACERTOS-PAR  SECTION.
055700      *================================================================*
055800           MOVE 0                 TO WS-MATCH-TALLY.
055900           MOVE 0                 TO WS-PAIR-COUNT.
056000
056100           PERFORM 008-13-TESTAR-UM-PAR
056200               VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 20.
056300
056400       008-11-FIM.                EXIT.
056500
056600      *================================================================*
056700       008-13-TESTAR-UM-PAR       SECTION.
056800      *================================================================*
056900           IF SUB-UPAIR-LEFT (WS-IDX) NOT EQUAL SPACES
057000               ADD 1              TO WS-PAIR-COUNT
057100               MOVE SPACES        TO WS-NU-TEXT (1:41)
057200               STRING SUB-UPAIR-LEFT (WS-IDX) DELIMITED BY SPACE
057300                      ':' DELIMITED BY SIZE
057400                      SUB-UPAIR-RIGHT (WS-IDX) DELIMITED BY SPACE
057500                      INTO WS-NU-TEXT (1:41)
057600               MOVE 'N'           TO WS-FOUND-SW
057700               PERFORM 008-14-TESTAR-CONTRA-SET
057800                   VARYING WS-SUBSCR FROM 1 BY 1
057900                       UNTIL WS-SUBSCR > WS-DISTINCT-TALLY
058000               IF WS-FOUND-SW EQUAL 'Y'
058100                   ADD 1          TO WS-MATCH-TALLY
058200               END-IF
058300           END-IF.
058400
058500       008-13-FIM.                EXIT.
058600
058700      *================================================================*
058800       008-14-TESTAR-CONTRA-SET   SECTION.
058900      *================================================================*
059000           IF WS-NU-TEXT (1:41) EQUAL WS-PAIR-STR (WS-SUBSCR)
059100               MOVE 'Y'           TO WS-FOUND-SW
059200           END-IF.
059300
059400       008-14-FIM.                EXIT.
059500
059600      *================================================================*
059700       008-20-CONTAR-ORDEM        SECTION.
059800      *================================================================*
059900           IF SUB-CORRECT-ORDER (WS-IDX) NOT EQUAL SPACES
060000               ADD 1              TO WS-DISTINCT-TALLY
060100               IF SUB-USER-ORDER (WS-IDX)
060200                   EQUAL SUB-CORRECT-ORDER (WS-IDX)
060300                   ADD 1          TO WS-MATCH-TALLY
060400               END-IF
060500           END-IF.
060600
060700       008-20-FIM.                EXIT.
060800
060900      *================================================================*
061000       005-00-IMPRIMIR-TOTAIS     SECTION.
061100      *================================================================*
061200           DISPLAY '* SUBMISSOES LIDAS    = ' ACUM-LIDOS.
061300           DISPLAY '* SUBMISSOES CORRETAS = ' ACUM-CORRETOS.
061400
061500       005-00-FIM.                EXIT.
061600
061700      *================================================================*
061800       006-00-FECHAR-ARQUIVOS     SECTION.
061900      *================================================================*
062000           MOVE FS-FECHAMENTO     TO FS-OPERACAO.
062100           CLOSE SUBMISSAO
062200                 RESULTADO.
062300           PERFORM 001-01-TESTAR-FS.
062400
062500       006-00-FIM.                EXIT.
062600
062700      *================================================================*
062800       900-00-ERRO                SECTION.
062900      *================================================================*
063000           DISPLAY '* ERRO ' FS-OPERACAO ' DO ARQUIVO ' FS-ARQUIVO.
063100           DISPLAY '* FILE STATUS = ' FS-COD-STATUS.
063200           DISPLAY '* PROGRAMA ENCERRADO'.
063300           STOP RUN.
063400
063500       900-00-FIM.                EXIT.
