000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    LRB09.
000300       AUTHOR.        R D HASKINS.
000400       INSTALLATION.  CORVALLIS LANGUAGE INSTITUTE - DATA CENTER.
000500       DATE-WRITTEN.  07/26/90.
000600       DATE-COMPILED.
000700       SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800      *================================================================*
000900      *  PROGRAM  : LRB09                                              *
001000      *  FUNCTION : PROCESS A BATCH OF CONVERSATION TIME-SLOT           *
001100      *             CANCELLATION (UNREGISTER) REQUESTS.  A              *
001200      *             REGISTRATION MUST EXIST AND BE CURRENTLY            *
001300      *             "REGISTERED", AND THE CANCELLATION DEADLINE (15     *
001400      *             MINUTES BEFORE START-TIME BY DEFAULT) MUST NOT HAVE *
001500      *             PASSED.                                              *
001600      *----------------------------------------------------------------*
001700      *  CHANGE ACTIVITY                                               *
001800      *  DATE     PGMR  TICKET    DESCRIPTION                          *
001900      *  -------- ----  --------  ------------------------------------ *
002000      *  07/26/90 RDH   CR-0063   ORIGINAL PROGRAM.                     *
002100      *  11/05/92 TRO   CR-0109   DEADLINE CHECK CORRECTED TO COMPARE   *
002200      *                           MINUTES, NOT WHOLE DAYS - PRIOR LOGIC  *
002300      *                           ACCEPTED SAME-DAY CANCELLATIONS PAST   *
002400      *                           THE WINDOW.                            *
002500      *  09/01/99 SLW   Y2K-0044  FINAL Y2K SIGN-OFF, PROGRAM CLEAN.     *
002600      *  04/10/02 MJC   CR-0268   DEADLINE THRESHOLD MOVED TO A NAMED    *
002700      *                           CONSTANT PER AUDIT FINDING.            *
002800      *================================================================*
002900       ENVIRONMENT DIVISION.
003000       CONFIGURATION SECTION.
003100       SPECIAL-NAMES.
003200           C01 IS TOP-OF-FORM.
003300      *
003400       INPUT-OUTPUT SECTION.
003500       FILE-CONTROL.
003600      *
003700           SELECT PEDIDOS         ASSIGN TO UNREGREQ
003800                                  ORGANIZATION LINE SEQUENTIAL
003900                                  ACCESS SEQUENTIAL
004000                                  FILE STATUS FS-PEDIDOS.
004100      *
004200           SELECT HORARIOS        ASSIGN TO TIMEMAST
004300                                  ORGANIZATION RELATIVE
004400                                  ACCESS DYNAMIC
004500                                  RELATIVE KEY WS-REL-HOR
004600                                  FILE STATUS FS-HORARIOS.
004700      *
004800           SELECT MATRICULAS      ASSIGN TO REGMAST
004900                                  ORGANIZATION RELATIVE
005000                                  ACCESS DYNAMIC
005100                                  RELATIVE KEY WS-REL-MAT
005200                                  FILE STATUS FS-MATRICULAS.
005300      *
005400       DATA DIVISION.
005500       FILE SECTION.
005600      *
005700       FD PEDIDOS
005800           RECORD     CONTAINS    73 CHARACTERS
005900           RECORDING  MODE        IS F
006000           LABEL      RECORD      IS STANDARD
006100           DATA       RECORD      IS UNREG-PEDIDO.
006200       01 UNREG-PEDIDO.
006300          05 PED-TIMESLOT-ID       PIC X(36).
006400          05 PED-USER-ID           PIC X(36).
006500          05 FILLER                PIC X(01).
006600      *
006700       FD HORARIOS
006800           RECORD     CONTAINS    90 CHARACTERS
006900           RECORDING  MODE        IS F
007000           LABEL      RECORD      IS STANDARD
007100           DATA       RECORD      IS REG-HORARIO.
007200       01 REG-HORARIO.
007300          05 HOR-TIMESLOT-ID       PIC X(36).
007400          05 HOR-TIMESLOT-ID-N     REDEFINES HOR-TIMESLOT-ID
007500                                   PIC X(36).
007600          05 HOR-TARGET-LANGUAGE   PIC X(05).
007700          05 HOR-LEVEL             PIC X(02).
007800          05 HOR-START-TIME.
007900             10 HOR-START-DATA     PIC X(10).
008000             10 HOR-START-HORA     PIC X(16).
008100          05 HOR-START-TIME-N      REDEFINES HOR-START-TIME
008200                                   PIC X(26).
008300          05 HOR-DURATION-MINUTES  PIC 9(03).
008400          05 HOR-MAX-PARTICIPANTS  PIC 9(03).
008500          05 HOR-MIN-PARTICIPANTS  PIC 9(03).
008600          05 HOR-RECURRENCE        PIC X(07).
008700          05 HOR-IS-ACTIVE         PIC X(01).
008800          05 HOR-REGISTERED-COUNT  PIC 9(03).
008900          05 HOR-REGISTERED-COUNT-N REDEFINES HOR-REGISTERED-COUNT
009000                                   PIC 9(03).
009100          05 FILLER                PIC X(01).
009200      *
009300       FD MATRICULAS
009400           RECORD     CONTAINS    207 CHARACTERS
009500           RECORDING  MODE        IS F
009600           LABEL      RECORD      IS STANDARD
009700           DATA       RECORD      IS REG-MATRICULA.
009800       01 REG-MATRICULA.
009900          05 MAT-REGISTRATION-ID   PIC X(36).
010000          05 MAT-REGISTRATION-ID-N REDEFINES MAT-REGISTRATION-ID
010100                                   PIC X(36).
010200          05 MAT-TIMESLOT-ID       PIC X(36).
010300          05 MAT-USER-ID           PIC X(36).
010400          05 MAT-REG-STATUS        PIC X(10).
010500          05 MAT-REGISTERED-AT     PIC X(26).
010600          05 MAT-CANCELLED-AT      PIC X(26).
010700          05 FILLER                PIC X(01).
010800      *
010900       WORKING-STORAGE SECTION.
011000      *
011100      *  IN-MEMORY TIMESLOT TABLE - LOADED AT OPEN, READ-ONLY HERE (ONLY
011200      *  USED TO GET AT THE START-TIME FOR THE DEADLINE CHECK).
011300      *
011400       01 WS-HOR-TABELA.
011500          05 WS-HOR-LINHA OCCURS 500 TIMES INDEXED BY WS-HOR-IX.
011600             10 WS-HOR-ID          PIC X(36).
011700             10 WS-HOR-START       PIC X(26).
011800          05 FILLER                PIC X(01).
011900       77 WS-HOR-CARREGADOS        PIC 9(06) COMP VALUE ZERO.
012000       77 WS-HOR-POS               PIC 9(06) COMP VALUE ZERO.
012100      *
012200      *  IN-MEMORY REGISTRATION TABLE - LOADED AT OPEN, SCANNED FOR THE
012300      *  MATCHING (TIMESLOT-ID, USER-ID, STATUS=REGISTERED) ROW, THEN
012400      *  REWRITTEN IN PLACE VIA THE STORED RELATIVE SLOT NUMBER.
012500      *
012600       01 WS-MAT-TABELA.
012700          05 WS-MAT-LINHA OCCURS 1000 TIMES INDEXED BY WS-MAT-IX.
012800             10 WS-MAT-TIMESLOT    PIC X(36).
012900             10 WS-MAT-USER        PIC X(36).
013000             10 WS-MAT-STATUS      PIC X(10).
013100             10 WS-MAT-SLOT        PIC 9(06) COMP.
013200          05 FILLER                PIC X(01).
013300       77 WS-MAT-CARREGADAS        PIC 9(06) COMP VALUE ZERO.
013400       77 WS-MAT-POS               PIC 9(06) COMP VALUE ZERO.
013500       77 WS-ACHOU-SW              PIC X(01) VALUE 'N'.
013600           88 WS-ENTRADA-ACHADA        VALUE 'Y'.
013700       77 WS-REL-HOR               PIC 9(06) COMP VALUE ZERO.
013800       77 WS-REL-MAT               PIC 9(06) COMP VALUE ZERO.
013900      *
014000      *  ELIGIBILITY-RULE THRESHOLD AND RESULT SWITCHES
014100      *
014200       77 WS-PRAZO-CANCELAMENTO    PIC 9(03) COMP VALUE 15.
014300       77 WS-REJEITADO-SW          PIC X(01) VALUE 'N'.
014400           88 WS-PEDIDO-REJEITADO      VALUE 'Y'.
014500       77 WS-MOTIVO                PIC X(40) VALUE SPACES.
014600      *
014700      *  "NOW" AND ELAPSED-MINUTE WORK AREAS.
014800      *
014900       01 WS-DATA-HORARIO-SYS.
015000          05 WS-DATA-SYS.
015100             10 WS-ANO-SYS         PIC 9(04).
015200             10 WS-MES-SYS         PIC 9(02).
015300             10 WS-DIA-SYS         PIC 9(02).
015400          05 WS-HORARIO-SYS.
015500             10 WS-HOR-SYS         PIC 9(02).
015600             10 WS-MIN-SYS         PIC 9(02).
015700          05 FILLER                PIC X(09).
015800       77 WS-AGORA-TS              PIC X(26) VALUE SPACES.
015900       77 WS-MIN-AGORA             PIC S9(11) COMP VALUE ZERO.
016000       77 WS-MIN-INICIO            PIC S9(11) COMP VALUE ZERO.
016100      *
016200      *  CALENDAR / JULIAN-DAY-NUMBER WORK AREAS.
016300      *
016400       77 WS-CNV-ANO               PIC 9(04) COMP.
016500       77 WS-CNV-MES               PIC 9(02) COMP.
016600       77 WS-CNV-DIA               PIC 9(02) COMP.
016700       77 WS-CNV-HORA              PIC 9(02) COMP.
016800       77 WS-CNV-MINUTO            PIC 9(02) COMP.
016900       77 WS-CNV-JULIANO           PIC 9(08) COMP.
017000       77 WS-CNV-TEMP1             PIC S9(09) COMP.
017100      *
017200      *  ACCUMULATORS
017300      *
017400       77 ACUM-PEDIDOS             PIC 9(06) COMP VALUE ZERO.
017500       77 ACUM-CANCELADAS          PIC 9(06) COMP VALUE ZERO.
017600       77 ACUM-REJEITADAS          PIC 9(06) COMP VALUE ZERO.
017700      *
017800      * FILE STATUS
017900      *
018000       77 FS-PEDIDOS               PIC X(02) VALUE SPACES.
018100       77 FS-HORARIOS               PIC X(02) VALUE SPACES.
018200       77 FS-MATRICULAS            PIC X(02) VALUE SPACES.
018300       77 FS-COD-STATUS            PIC X(02) VALUE SPACES.
018400       77 FS-ARQUIVO               PIC X(10) VALUE SPACES.
018500       77 FS-OPERACAO              PIC X(13) VALUE SPACES.
018600       77 FS-ABERTURA              PIC X(13) VALUE 'OPEN'.
018700       77 FS-LEITURA               PIC X(13) VALUE 'READ'.
018800       77 FS-GRAVACAO              PIC X(13) VALUE 'WRITE'.
018900       77 FS-REGRAVACAO            PIC X(13) VALUE 'REWRITE'.
019000       77 FS-FECHAMENTO            PIC X(13) VALUE 'CLOSE'.
019100      *
019200       PROCEDURE DIVISION.
019300      *================================================================*
019400       000-00-INICIO              SECTION.
019500      *================================================================*
019600           PERFORM 001-00-ABRIR-ARQUIVOS.
019700           PERFORM 002-00-OBTER-DATA-HORA.
019800           PERFORM 003-00-CARREGAR-ARQUIVOS.
019900           PERFORM 004-00-VER-ARQ-VAZIO.
020000           PERFORM 005-00-TRATAR-PEDIDO
020100               UNTIL FS-PEDIDOS EQUAL '10'.
020200           PERFORM 008-00-IMPRIMIR-TOTAIS.
020300           PERFORM 009-00-FECHAR-ARQUIVOS.
020400           STOP RUN.
020500
020600      *================================================================*
020700       001-00-ABRIR-ARQUIVOS      SECTION.
020800      *================================================================*
020900           MOVE FS-ABERTURA       TO FS-OPERACAO.
021000           OPEN INPUT PEDIDOS
021100                I-O   HORARIOS
021200                I-O   MATRICULAS.
021300           PERFORM 001-01-TESTAR-FS.
021400      *
021500       001-00-FIM.                EXIT.
021600
021700      *================================================================*
021800       001-01-TESTAR-FS           SECTION.
021900      *================================================================*
022000           PERFORM 001-02-FS-PEDIDOS.
022100           PERFORM 001-03-FS-HORARIOS.
022200           PERFORM 001-04-FS-MATRICULAS.
022300      *
022400       001-01-FIM.                EXIT.
022500
022600      *================================================================*
022700       001-02-FS-PEDIDOS          SECTION.
022800      *================================================================*
022900           MOVE 'PEDIDOS'         TO FS-ARQUIVO.
023000           MOVE FS-PEDIDOS        TO FS-COD-STATUS.
023100      *
023200           IF FS-PEDIDOS NOT EQUAL '00' AND '10'
023300               PERFORM 900-00-ERRO.
023400      *
023500       001-02-FIM.                EXIT.
023600
023700      *================================================================*
023800       001-03-FS-HORARIOS         SECTION.
023900      *================================================================*
024000           MOVE 'TIMEMAST'        TO FS-ARQUIVO.
024100           MOVE FS-HORARIOS       TO FS-COD-STATUS.
024200      *
024300           IF FS-HORARIOS NOT EQUAL '00' AND '10' AND '23'
024400               PERFORM 900-00-ERRO.
024500      *
024600       001-03-FIM.                EXIT.
024700
024800      *================================================================*
024900       001-04-FS-MATRICULAS       SECTION.
025000      *================================================================*
025100           MOVE 'REGMAST'         TO FS-ARQUIVO.
025200           MOVE FS-MATRICULAS     TO FS-COD-STATUS.
025300      *
025400           IF FS-MATRICULAS NOT EQUAL '00' AND '10' AND '23'
025500               PERFORM 900-00-ERRO.
025600      *
025700       001-04-FIM.                EXIT.
025800
025900      *================================================================*
026000       002-00-OBTER-DATA-HORA     SECTION.
026100      *================================================================*
026200           MOVE FUNCTION CURRENT-DATE TO WS-DATA-HORARIO-SYS.
026300      *
026400           MOVE WS-ANO-SYS         TO WS-CNV-ANO.
026500           MOVE WS-MES-SYS         TO WS-CNV-MES.
026600           MOVE WS-DIA-SYS         TO WS-CNV-DIA.
026700           MOVE WS-HOR-SYS         TO WS-CNV-HORA.
026800           MOVE WS-MIN-SYS         TO WS-CNV-MINUTO.
026900           PERFORM 002-10-GREG-PARA-JULIANO.
027000           PERFORM 002-12-CALC-MINUTOS.
027100           MOVE WS-CNV-TEMP1       TO WS-MIN-AGORA.
027200      *
027300       002-00-FIM.                EXIT.
027400
027500      *================================================================*
027600      *    GREGORIAN-TO-JULIAN-DAY-NUMBER (FLIEGEL/VAN FLANDERN).      *
027700      *    INTEGER DIVISION TRUNCATES - NO ROUNDED ON THESE COMPUTES.  *
027800      *================================================================*
027900       002-10-GREG-PARA-JULIANO   SECTION.
028000      *================================================================*
028100           COMPUTE WS-CNV-TEMP1 =
028200               (WS-CNV-MES - 14) / 12.
028300           COMPUTE WS-CNV-JULIANO =
028400               (1461 * (WS-CNV-ANO + 4800 + WS-CNV-TEMP1)) / 4
028500               + (367 * (WS-CNV-MES - 2 - 12 * WS-CNV-TEMP1)) / 12
028600               - (3 * ((WS-CNV-ANO + 4900 + WS-CNV-TEMP1) / 100)) / 4
028700               + WS-CNV-DIA - 32075.
028800      *
028900       002-10-FIM.                EXIT.
029000
029100      *================================================================*
029200      *    FOLD A JULIAN-DAY-NUMBER AND AN HH:MM INTO ONE COMPARABLE   *
029300      *    TOTAL-MINUTES NUMBER.                                       *
029400      *================================================================*
029500       002-12-CALC-MINUTOS        SECTION.
029600      *================================================================*
029700           COMPUTE WS-CNV-TEMP1 =
029800               WS-CNV-JULIANO * 1440 + WS-CNV-HORA * 60 + WS-CNV-MINUTO.
029900      *
030000       002-12-FIM.                EXIT.
030100
030200      *================================================================*
030300       003-00-CARREGAR-ARQUIVOS   SECTION.
030400      *================================================================*
030500           MOVE FS-LEITURA         TO FS-OPERACAO.
030600           MOVE 1                  TO WS-REL-HOR.
030700           READ HORARIOS NEXT RECORD.
030800           PERFORM 003-01-GUARDAR-HORARIO
030900               UNTIL FS-HORARIOS EQUAL '10'.
031000      *
031100           MOVE 1                  TO WS-REL-MAT.
031200           READ MATRICULAS NEXT RECORD.
031300           PERFORM 003-02-GUARDAR-MATRICULA
031400               UNTIL FS-MATRICULAS EQUAL '10'.
031500      *
031600       003-00-FIM.                EXIT.
031700
031800      *================================================================*
031900       003-01-GUARDAR-HORARIO     SECTION.
032000      *================================================================*
032100           ADD 1                   TO WS-HOR-CARREGADOS.
032200           MOVE WS-HOR-CARREGADOS  TO WS-HOR-IX.
032300           MOVE HOR-TIMESLOT-ID-N  TO WS-HOR-ID (WS-HOR-IX).
032400           MOVE HOR-START-TIME-N   TO WS-HOR-START (WS-HOR-IX).
032500      *
032600           ADD 1                   TO WS-REL-HOR.
032700           READ HORARIOS NEXT RECORD.
032800      *
032900           IF FS-HORARIOS NOT EQUAL '10'
033000               PERFORM 001-03-FS-HORARIOS.
033100      *
033200       003-01-FIM.                EXIT.
033300
033400      *================================================================*
033500       003-02-GUARDAR-MATRICULA   SECTION.
033600      *================================================================*
033700           ADD 1                   TO WS-MAT-CARREGADAS.
033800           MOVE WS-MAT-CARREGADAS  TO WS-MAT-IX.
033900           MOVE MAT-TIMESLOT-ID    TO WS-MAT-TIMESLOT (WS-MAT-IX).
034000           MOVE MAT-USER-ID        TO WS-MAT-USER (WS-MAT-IX).
034100           MOVE MAT-REG-STATUS     TO WS-MAT-STATUS (WS-MAT-IX).
034200           MOVE WS-REL-MAT         TO WS-MAT-SLOT (WS-MAT-IX).
034300      *
034400           ADD 1                   TO WS-REL-MAT.
034500           READ MATRICULAS NEXT RECORD.
034600      *
034700           IF FS-MATRICULAS NOT EQUAL '10'
034800               PERFORM 001-04-FS-MATRICULAS.
034900      *
035000       003-02-FIM.                EXIT.
035100
035200      *================================================================*
035300       004-00-VER-ARQ-VAZIO       SECTION.
035400      *================================================================*
035500           PERFORM 004-01-LER-PEDIDO.
035600      *
035700           IF FS-PEDIDOS EQUAL '10'
035800               DISPLAY '* ARQUIVO PEDIDOS VAZIO *'
035900               DISPLAY '* PROGRAMA ENCERRADO    *'
036000               PERFORM 009-00-FECHAR-ARQUIVOS
036100               STOP RUN.
036200      *
036300       004-00-FIM.                EXIT.
036400
036500      *================================================================*
036600       004-01-LER-PEDIDO          SECTION.
036700      *================================================================*
036800           READ PEDIDOS.
036900      *
037000           IF FS-PEDIDOS NOT EQUAL '10'
037100               PERFORM 001-02-FS-PEDIDOS.
037200      *
037300       004-01-FIM.                EXIT.
037400
037500      *================================================================*
037600       005-00-TRATAR-PEDIDO       SECTION.
037700      *================================================================*
037800           ADD 1                   TO ACUM-PEDIDOS.
037900           MOVE 'N'                TO WS-REJEITADO-SW.
038000           MOVE SPACES             TO WS-MOTIVO.
038100      *
038200           PERFORM 005-10-LOCALIZA-MATRICULA.
038300      *
038400           IF NOT WS-ENTRADA-ACHADA
038500               MOVE 'Y'             TO WS-REJEITADO-SW
038600               MOVE 'NO ACTIVE REGISTRATION FOUND' TO WS-MOTIVO
038700           ELSE
038800               PERFORM 005-20-LOCALIZAR-HORARIO
038900               PERFORM 006-00-VALIDAR-CANCEL
039000           END-IF.
039100      *
039200           IF WS-PEDIDO-REJEITADO
039300               ADD 1                TO ACUM-REJEITADAS
039400               DISPLAY '* REJEITADO - USUARIO ' PED-USER-ID
039500                       ' HORARIO ' PED-TIMESLOT-ID
039600               DISPLAY '*   MOTIVO: ' WS-MOTIVO
039700           ELSE
039800               PERFORM 007-00-CANCELAR
039900               ADD 1                TO ACUM-CANCELADAS
040000               DISPLAY '* CANCELADO - USUARIO ' PED-USER-ID
040100                       ' HORARIO ' PED-TIMESLOT-ID
040200           END-IF.
040300      *
040400           PERFORM 004-01-LER-PEDIDO.
040500      *
040600       005-00-FIM.                EXIT.
040700
040800      *================================================================*
040900      *    FIND THE REGISTRATION FOR (TIMESLOT-ID, USER-ID) THAT IS    *
041000      *    STILL "REGISTERED" - A CANCELLED OR MISSING ONE REJECTS.    *
041100      *================================================================*
041200       005-10-LOCALIZA-MATRICULA  SECTION.
041300      *================================================================*
041400           MOVE 'N'                TO WS-ACHOU-SW.
041500           MOVE 0                  TO WS-MAT-POS.
041600      *
041700           PERFORM 005-11-TESTAR-MATRICULA
041800               VARYING WS-MAT-IX FROM 1 BY 1
041900                   UNTIL WS-MAT-IX > WS-MAT-CARREGADAS
042000                       OR WS-ENTRADA-ACHADA.
042100      *
042200       005-10-FIM.                EXIT.
042300
042400      *================================================================*
042500       005-11-TESTAR-MATRICULA    SECTION.
042600      *================================================================*
042700           IF WS-MAT-TIMESLOT (WS-MAT-IX) EQUAL PED-TIMESLOT-ID
042800                   AND WS-MAT-USER (WS-MAT-IX) EQUAL PED-USER-ID
042900                   AND WS-MAT-STATUS (WS-MAT-IX) EQUAL 'registered'
043000               MOVE 'Y'            TO WS-ACHOU-SW
043100               MOVE WS-MAT-IX      TO WS-MAT-POS.
043200      *
043300       005-11-FIM.                EXIT.
043400
043500      *================================================================*
043600       005-20-LOCALIZAR-HORARIO   SECTION.
043700      *================================================================*
043800           MOVE 'N'                TO WS-ACHOU-SW.
043900           MOVE 0                  TO WS-HOR-POS.
044000      *
044100           PERFORM 005-21-TESTAR-HORARIO
044200               VARYING WS-HOR-IX FROM 1 BY 1
044300                   UNTIL WS-HOR-IX > WS-HOR-CARREGADOS
044400                       OR WS-ENTRADA-ACHADA.
044500      *
044600       005-20-FIM.                EXIT.
044700
044800      *================================================================*
044900       005-21-TESTAR-HORARIO      SECTION.
045000      *================================================================*
045100           IF WS-HOR-ID (WS-HOR-IX) EQUAL WS-MAT-TIMESLOT (WS-MAT-POS)
045200               MOVE 'Y'            TO WS-ACHOU-SW
045300               MOVE WS-HOR-IX      TO WS-HOR-POS.
045400      *
045500       005-21-FIM.                EXIT.
045600
045700      *================================================================*
045800      *    CANCELLATION-DEADLINE RULE (DEFAULT 15 MINUTES BEFORE       *
045900      *    START-TIME).  A TIMESLOT THAT NO LONGER EXISTS IS TREATED   *
046000      *    AS "CANNOT VERIFY DEADLINE" AND THE REQUEST IS REJECTED.    *
046100      *================================================================*
046200       006-00-VALIDAR-CANCEL      SECTION.
046300      *================================================================*
046400           IF NOT WS-ENTRADA-ACHADA
046500               MOVE 'Y'            TO WS-REJEITADO-SW
046600               MOVE 'TIME SLOT NOT FOUND' TO WS-MOTIVO
046700           ELSE
046800               MOVE WS-HOR-START (WS-HOR-POS) (1:4)  TO WS-CNV-ANO
046900               MOVE WS-HOR-START (WS-HOR-POS) (6:2)  TO WS-CNV-MES
047000               MOVE WS-HOR-START (WS-HOR-POS) (9:2)  TO WS-CNV-DIA
047100               MOVE WS-HOR-START (WS-HOR-POS) (12:2) TO WS-CNV-HORA
047200               MOVE WS-HOR-START (WS-HOR-POS) (15:2) TO WS-CNV-MINUTO
047300               PERFORM 002-10-GREG-PARA-JULIANO
047400               PERFORM 002-12-CALC-MINUTOS
047500               MOVE WS-CNV-TEMP1   TO WS-MIN-INICIO
047600               IF WS-MIN-AGORA GREATER THAN
047700                       (WS-MIN-INICIO - WS-PRAZO-CANCELAMENTO)
047800                   MOVE 'Y'        TO WS-REJEITADO-SW
047900                   MOVE 'CANCELLATION DEADLINE HAS PASSED'
048000                       TO WS-MOTIVO
048100               END-IF
048200           END-IF.
048300      *
048400       006-00-FIM.                EXIT.
048500
048600      *================================================================*
048700      *    CANCEL THE REGISTRATION - REWRITE REG-STATUS AND            *
048800      *    CANCELLED-AT, BOTH IN THE TABLE AND ON REGMAST.              *
048900      *================================================================*
049000       007-00-CANCELAR            SECTION.
049100      *================================================================*
049200           MOVE SPACES             TO WS-AGORA-TS.
049300           STRING WS-ANO-SYS DELIMITED BY SIZE
049400                  '-'            DELIMITED BY SIZE
049500                  WS-MES-SYS     DELIMITED BY SIZE
049600                  '-'            DELIMITED BY SIZE
049700                  WS-DIA-SYS     DELIMITED BY SIZE
049800                  'T'            DELIMITED BY SIZE
049900                  WS-HOR-SYS     DELIMITED BY SIZE
050000                  ':'            DELIMITED BY SIZE
050100                  WS-MIN-SYS     DELIMITED BY SIZE
050200                  ':00.000Z'     DELIMITED BY SIZE
050300                  INTO WS-AGORA-TS.
050400      *
050500           MOVE 'cancelled'        TO WS-MAT-STATUS (WS-MAT-POS).
050600           MOVE WS-MAT-SLOT (WS-MAT-POS) TO WS-REL-MAT.
050700      *
050800           MOVE FS-LEITURA          TO FS-OPERACAO.
050900           READ MATRICULAS.
051000           PERFORM 001-04-FS-MATRICULAS.
051100      *
051200           MOVE 'cancelled'        TO MAT-REG-STATUS.
051300           MOVE WS-AGORA-TS        TO MAT-CANCELLED-AT.
051400      *
051500           MOVE FS-REGRAVACAO      TO FS-OPERACAO.
051600           REWRITE REG-MATRICULA.
051700           PERFORM 001-04-FS-MATRICULAS.
051800      *
051900       007-00-FIM.                EXIT.
052000
052100      *================================================================*
052200       008-00-IMPRIMIR-TOTAIS     SECTION.
052300      *================================================================*
052400           DISPLAY '* LRB09 - CANCELAMENTO DE MATRICULAS'.
052500           DISPLAY '* PEDIDOS PROCESSADOS      = ' ACUM-PEDIDOS.
052600           DISPLAY '* MATRICULAS CANCELADAS    = ' ACUM-CANCELADAS.
052700           DISPLAY '* PEDIDOS REJEITADOS       = ' ACUM-REJEITADAS.
052800      *
052900       008-00-FIM.                EXIT.
053000
053100      *================================================================*
053200       009-00-FECHAR-ARQUIVOS     SECTION.
053300      *================================================================*
053400           MOVE FS-FECHAMENTO      TO FS-OPERACAO.
053500           CLOSE PEDIDOS
053600                 HORARIOS
053700                 MATRICULAS.
053800           PERFORM 001-01-TESTAR-FS.
053900      *
054000       009-00-FIM.                EXIT.
054100
054200      *================================================================*
054300       900-00-ERRO                SECTION.
054400      *================================================================*
054500           DISPLAY '* ERRO ' FS-OPERACAO ' DO ARQUIVO ' FS-ARQUIVO.
054600           DISPLAY '* FILE STATUS = ' FS-COD-STATUS.
054700           DISPLAY '* PROGRAMA ENCERRADO'.
054800           STOP RUN.
054900      *
055000       900-00-FIM.                EXIT.
