000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    LRB06.
000300       AUTHOR.        T R OKONKWO.
000400       INSTALLATION.  CORVALLIS LANGUAGE INSTITUTE - DATA CENTER.
000500       DATE-WRITTEN.  06/02/92.
000600       DATE-COMPILED.
000700       SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800      *================================================================*
000900      *  PROGRAM  : LRB06                                              *
001000      *  FUNCTION : BUILD THE "MY PROGRESS HISTORY" REPORT FOR ONE      *
001100      *             REQUESTED USER/LANGUAGE/PERIOD COMBINATION, READING *
001200      *             THE SAME 5-SESSION TABLE MAINTAINED BY LRB05 ON     *
001300      *             THE USER-FEEDBACK-STATS-MASTER FILE.                *
001400      *----------------------------------------------------------------*
001500      *  CHANGE ACTIVITY                                               *
001600      *  DATE     PGMR  TICKET    DESCRIPTION                          *
001700      *  -------- ----  --------  ------------------------------------ *
001800      *  06/02/92 TRO   CR-0113   ORIGINAL PROGRAM.                     *
001900      *  12/14/92 TRO   CR-0121   CUTOFF NOW USES THE JULIAN-DAY-NUMBER *
002000      *                           ROUTINE SHARED WITH THE BILLING       *
002100      *                           SYSTEM RATHER THAN CALENDAR GUESSING. *
002200      *  03/02/98 SLW   Y2K-0007  GREG-TO-JULIAN ROUTINE REVIEWED - USES*
002300      *                           A 4-DIGIT YEAR THROUGHOUT, NO CHANGE  *
002400      *                           REQUIRED.                              *
002500      *  08/19/99 SLW   Y2K-0044  FINAL Y2K SIGN-OFF, PROGRAM CLEAN.     *
002600      *  05/11/01 PAV   CR-0261   AUDIT ASKED WHY NO FINAL-TOTAL LINE - *
002700      *                           EACH DETAIL LINE IS ITS OWN SESSION   *
002790      *                           RECORD; NOTHING ON THIS REPORT SUMS.  *
002791      *  07/10/02 PAV   CR-0283   CR-0261'S AUDIT ANSWER WAS ONLY  *
002792      *                           HALF TRUE - A GRAND-TOTAL LINE    *
002793      *                           WAS STILL BEING WRITTEN TO THE    *
002794      *                           REPORT FILE ITSELF.  DROPPED THE  *
002795      *                           WRITE; COUNT NOW GOES OUT BY      *
002796      *                           DISPLAY TO THE OPERATOR ONLY,     *
002797      *                           LIKE EVERY OTHER PROGRAM IN THE   *
002798      *                           SUITE.                            *
002800      *================================================================*
002900       ENVIRONMENT DIVISION.
003000       CONFIGURATION SECTION.
003100       SPECIAL-NAMES.
003200           C01 IS TOP-OF-FORM.
003300      *
003400       INPUT-OUTPUT SECTION.
003500       FILE-CONTROL.
003600      *
003700           SELECT PEDIDOS         ASSIGN TO HISTREQ
003800                                  ORGANIZATION LINE SEQUENTIAL
003900                                  ACCESS SEQUENTIAL
004000                                  FILE STATUS FS-PEDIDOS.
004100      *
004200           SELECT ESTATISTICAS    ASSIGN TO STATMAST
004300                                  ORGANIZATION RELATIVE
004400                                  ACCESS DYNAMIC
004500                                  RELATIVE KEY WS-REL-KEY
004600                                  FILE STATUS FS-ESTATISTICAS.
004700      *
004800           SELECT RELATO          ASSIGN TO HISTOUT
004900                                  ORGANIZATION LINE SEQUENTIAL
005000                                  ACCESS SEQUENTIAL
005100                                  FILE STATUS FS-RELATO.
005200      *
005300       DATA DIVISION.
005400       FILE SECTION.
005500      *
005600       FD PEDIDOS
005700           RECORD     CONTAINS    47 CHARACTERS
005800           RECORDING  MODE        IS F
005900           LABEL      RECORD      IS STANDARD
006000           DATA       RECORD      IS REG-PEDIDO.
006100       01 REG-PEDIDO.
006200          05 PED-USER-ID          PIC X(36).
006300          05 PED-USER-ID-N        REDEFINES PED-USER-ID
006400                                  PIC X(36).
006500          05 PED-LANGUAGE-CODE    PIC X(05).
006600          05 PED-PERIOD           PIC X(05).
006700          05 FILLER               PIC X(01).
006800      *
006900       FD ESTATISTICAS
007000           RECORD     CONTAINS    143 CHARACTERS
007100           RECORDING  MODE        IS F
007200           LABEL      RECORD      IS STANDARD
007300           DATA       RECORD      IS REG-ESTATISTICA.
007400       01 REG-ESTATISTICA.
007500          05 EST-USER-ID          PIC X(36).
007600          05 EST-USER-ID-N        REDEFINES EST-USER-ID
007700                                  PIC X(36).
007800          05 EST-LANGUAGE-CODE    PIC X(05).
007900          05 EST-TOTAL-SESSIONS   PIC 9(06).
008000          05 EST-TOTAL-MINUTES    PIC 9(07).
008100          05 EST-TOTAL-MINUTES-N  REDEFINES EST-TOTAL-MINUTES
008200                                  PIC 9(07).
008300          05 EST-AVG-OVERALL      PIC 9(03)V9(02) COMP-3.
008400          05 EST-AVG-GRAMMAR      PIC 9(03)V9(02) COMP-3.
008500          05 EST-AVG-VOCABULARY   PIC 9(03)V9(02) COMP-3.
008600          05 EST-AVG-FLUENCY      PIC 9(03)V9(02) COMP-3.
008700          05 EST-PROGRESS-TREND   PIC X(10).
008800          05 EST-LAST5-SCORES OCCURS 5 TIMES
008900                                  PIC 9(03).
009000          05 EST-LAST5-DATES OCCURS 5 TIMES
009100                                  PIC X(10).
009200          05 EST-LAST5-COUNT      PIC 9(01).
009300          05 FILLER               PIC X(01).
009400      *
009500       FD RELATO
009600           RECORD     CONTAINS    60 CHARACTERS
009700           RECORDING  MODE        IS F
009800           LABEL      RECORD      IS OMITTED
009900           DATA       RECORD      IS REG-RELATO.
010000       01 REG-RELATO.
010100          05 FILLER               PIC X(60).
010200      *
010300       WORKING-STORAGE SECTION.
010400      *
010500      *  IN-MEMORY USER-FEEDBACK-STATS TABLE - SAME LOAD/SEARCH SCHEME
010600      *  AS LRB05 (THIS PROGRAM ONLY READS THE TABLE, IT NEVER REWRITES
010700      *  IT).
010800      *
010900       01 WS-EST-TABELA.
011000          05 WS-EST-LINHA OCCURS 500 TIMES INDEXED BY WS-EST-IX.
011100             10 WS-EST-CHAVE      PIC X(41).
011200             10 WS-EST-L5-NOTA OCCURS 5 TIMES
011300                                  PIC 9(03).
011400             10 WS-EST-L5-DATA OCCURS 5 TIMES
011500                                  PIC X(10).
011600             10 WS-EST-L5-CONT    PIC 9(01) COMP.
011700          05 FILLER               PIC X(01).
011800       77 WS-EST-CARREGADAS       PIC 9(06) COMP VALUE ZERO.
011900       77 WS-REL-KEY              PIC 9(06) COMP VALUE ZERO.
012000       77 WS-CHAVE-ATUAL          PIC X(41) VALUE SPACES.
012100       77 WS-POS-ACHADA           PIC 9(06) COMP VALUE ZERO.
012200       77 WS-ACHOU-SW             PIC X(01) VALUE 'N'.
012300           88 WS-ENTRADA-ACHADA       VALUE 'Y'.
012400      *
012500      *  POSIÇÃO ATUAL (OLDEST-TO-NEWEST WORKING COPY OF LAST-5)
012600      *
012700       01 WS-PONTOS-TABELA.
012800          05 WS-PONTO OCCURS 5 TIMES.
012900             10 WS-PONTO-DATA      PIC X(10).
013000             10 WS-PONTO-NOTA      PIC 9(03).
013100          05 FILLER                PIC X(01).
013200       77 WS-PONTOS-QTDE           PIC 9(01) COMP VALUE ZERO.
013300       77 WS-PONTO-IX              PIC 9(02) COMP VALUE ZERO.
013400       77 WS-ORIGEM-IX             PIC 9(02) COMP VALUE ZERO.
013500      *
013600      *  CALENDAR / JULIAN-DAY-NUMBER WORK AREAS - SHARED GREG<->JULIAN
013700      *  CONVERSION ROUTINE ALSO USED BY THE BILLING SUITE.
013800      *
013900       01 WS-DATA-HORARIO-SYS.
014000          05 WS-DATA-SYS.
014100             10 WS-ANO-SYS        PIC 9(04).
014200             10 WS-MES-SYS        PIC 9(02).
014300             10 WS-DIA-SYS        PIC 9(02).
014400          05 WS-HORARIO-SYS.
014500             10 WS-HOR-SYS        PIC 9(02).
014600             10 WS-MIN-SYS        PIC 9(02).
014700          05 FILLER               PIC X(09).
014800       77 WS-CNV-ANO              PIC 9(04) COMP.
014900       77 WS-CNV-MES              PIC 9(02) COMP.
015000       77 WS-CNV-DIA              PIC 9(02) COMP.
015100       77 WS-CNV-JULIANO          PIC 9(08) COMP.
015200       77 WS-CNV-TEMP1            PIC S9(09) COMP.
015300       77 WS-CNV-TEMP2            PIC S9(09) COMP.
015400       77 WS-CNV-TEMP3            PIC S9(09) COMP.
015500       77 WS-CORTE-JULIANO        PIC 9(08) COMP VALUE ZERO.
015600       77 WS-CORTE-DATA           PIC X(10) VALUE '0000-00-00'.
015700       77 WS-CORTE-OFFSET         PIC 9(03) COMP VALUE ZERO.
015800      *
015900      *  DATE GROUP (CONTROL-BREAK) WORK AREAS
016000      *
016100       77 WS-GRUPO-DATA           PIC X(10) VALUE SPACES.
016200       77 WS-GRUPO-SOMA           PIC 9(05) COMP VALUE ZERO.
016300       77 WS-GRUPO-QTDE           PIC 9(03) COMP VALUE ZERO.
016400      *
016500      * FILE STATUS
016600      *
016700       77 FS-PEDIDOS              PIC X(02) VALUE SPACES.
016800       77 FS-ESTATISTICAS         PIC X(02) VALUE SPACES.
016900       77 FS-RELATO               PIC X(02) VALUE SPACES.
017000       77 FS-COD-STATUS           PIC X(02) VALUE SPACES.
017100       77 FS-ARQUIVO              PIC X(10) VALUE SPACES.
017200       77 FS-OPERACAO             PIC X(13) VALUE SPACES.
017300       77 FS-ABERTURA             PIC X(13) VALUE 'OPEN'.
017400       77 FS-LEITURA              PIC X(13) VALUE 'READ'.
017500       77 FS-GRAVACAO             PIC X(13) VALUE 'WRITE'.
017600       77 FS-FECHAMENTO           PIC X(13) VALUE 'CLOSE'.
017700      *
017800      *  ACCUMULATORS AND PRINT CONTROL
017900      *
018000       77 ACUM-LINHAS             PIC 9(02) COMP VALUE 60.
018100       77 ACUM-PAG                PIC 9(04) COMP VALUE ZERO.
018200       77 ACUM-PEDIDOS            PIC 9(06) COMP VALUE ZERO.
018300       77 ACUM-PONTOS             PIC 9(06) COMP VALUE ZERO.
018400      *
018500      *  REPORT LINES
018600      *
018700       01  CAB001.
018800          05 FILLER               PIC X(37) VALUE
018900             'CORVALLIS LANGUAGE INSTITUTE'.
019000          05 CAB001-HOR           PIC 9(02).
019100          05 FILLER               PIC X     VALUE ':'.
019200          05 CAB001-MIN           PIC 9(02).
019300          05 FILLER               PIC X(06) VALUE SPACES.
019400          05 FILLER               PIC X(06) VALUE 'PAG.: '.
019500          05 CAB001-PAG           PIC Z.ZZ9.
019600      *
019700       01  CAB002.
019800          05 FILLER               PIC X(50) VALUE
019900             'PROGRAMA = LRB06'.
020000          05 CAB002-DIA           PIC 9(02)/.
020100          05 CAB002-MES           PIC 9(02)/.
020200          05 CAB002-ANO           PIC 9(04).
020300      *
020400       01  CAB003.
020500          05 FILLER               PIC X(06) VALUE SPACES.
020600          05 FILLER               PIC X(40) VALUE
020700             'HISTORICO DE PROGRESSO DO PARTICIPANTE'.
020800          05 CAB003-USUARIO       PIC X(14).
020900      *
021000       01  CAB004.
021100          05 FILLER               PIC X(60) VALUE ALL '='.
021200      *
021300       01  CAB005.
021400          05 FILLER               PIC X(14) VALUE 'DATA'.
021500          05 FILLER               PIC X(23) VALUE 'MEDIA GERAL'.
021600          05 FILLER               PIC X(23) VALUE 'SESSOES NA DATA'.
021700      *
021800       01  DET001.
021900          05 FILLER               PIC X(04) VALUE SPACES.
022000          05 DET001-DATA          PIC X(10).
022100          05 FILLER               PIC X(12) VALUE SPACES.
022200          05 DET001-MEDIA         PIC ZZ9.
022300          05 FILLER               PIC X(17) VALUE SPACES.
022400          05 DET001-QTDE          PIC ZZ9.
022500      *
022600       01  MSG001.
022700          05 FILLER               PIC X(48) VALUE
022800             '***** SEM SESSOES DENTRO DO PERIODO SOLICITADO'.
022900      *
023400      *
023500       PROCEDURE DIVISION.
023600
023700      *================================================================*
023800       000-00-INICIO              SECTION.
023900      *================================================================*
024000           PERFORM 001-00-ABRIR-ARQUIVOS.
024100           PERFORM 002-00-OBTER-DATA-HORA.
024200           PERFORM 003-00-CARREGAR-ESTATISTICAS.
024300           PERFORM 004-00-VER-ARQ-VAZIO.
024400           PERFORM 005-00-TRATAR-PEDIDO
024500               UNTIL FS-PEDIDOS EQUAL '10'.
024600           PERFORM 008-00-IMPRIMIR-TOTAIS.
024700           PERFORM 009-00-FECHAR-ARQUIVOS.
024800           STOP RUN.
024900
025000      *================================================================*
025100       001-00-ABRIR-ARQUIVOS      SECTION.
025200      *================================================================*
025300           MOVE FS-ABERTURA       TO FS-OPERACAO.
025400           OPEN INPUT PEDIDOS
025500                I-O   ESTATISTICAS
025600                OUTPUT RELATO.
025700           PERFORM 001-01-TESTAR-FS.
025800
025900       001-00-FIM.                EXIT.
026000
026100      *================================================================*
026200       001-01-TESTAR-FS           SECTION.
026300      *================================================================*
026400           PERFORM 001-02-FS-PEDIDOS.
026500           PERFORM 001-03-FS-ESTATISTICAS.
026600           PERFORM 001-04-FS-RELATO.
026700
026800       001-01-FIM.                EXIT.
026900
027000      *================================================================*
027100       001-02-FS-PEDIDOS          SECTION.
027200      *================================================================*
027300           MOVE 'PEDIDOS'         TO FS-ARQUIVO.
027400           MOVE FS-PEDIDOS        TO FS-COD-STATUS.
027500
027600           IF FS-PEDIDOS NOT EQUAL '00' AND '10'
027700               PERFORM 900-00-ERRO.
027800
027900       001-02-FIM.                EXIT.
028000
028100      *================================================================*
028200       001-03-FS-ESTATISTICAS     SECTION.
028300      *================================================================*
028400           MOVE 'ESTATISTI'       TO FS-ARQUIVO.
028500           MOVE FS-ESTATISTICAS   TO FS-COD-STATUS.
028600
028700           IF FS-ESTATISTICAS NOT EQUAL '00' AND '10' AND '23'
028800               PERFORM 900-00-ERRO.
028900
029000       001-03-FIM.                EXIT.
029100
029200      *================================================================*
029300       001-04-FS-RELATO           SECTION.
029400      *================================================================*
029500           MOVE 'RELATO'          TO FS-ARQUIVO.
029600           MOVE FS-RELATO         TO FS-COD-STATUS.
029700
029800           IF FS-RELATO NOT EQUAL '00' AND '10'
029900               PERFORM 900-00-ERRO.
030000
030100       001-04-FIM.                EXIT.
030200
030300      *================================================================*
030400       002-00-OBTER-DATA-HORA     SECTION.
030500      *================================================================*
030600           MOVE FUNCTION CURRENT-DATE TO WS-DATA-HORARIO-SYS.
030700           MOVE WS-HOR-SYS        TO CAB001-HOR.
030800           MOVE WS-MIN-SYS        TO CAB001-MIN.
030900           MOVE WS-DIA-SYS        TO CAB002-DIA.
031000           MOVE WS-MES-SYS        TO CAB002-MES.
031100           MOVE WS-ANO-SYS        TO CAB002-ANO.
031200
031300       002-00-FIM.                EXIT.
031400
031500      *================================================================*
031600       003-00-CARREGAR-ESTATISTICAS SECTION.
031700      *================================================================*
031800           MOVE FS-LEITURA        TO FS-OPERACAO.
031900           MOVE 1                 TO WS-REL-KEY.
032000           READ ESTATISTICAS NEXT RECORD.
032100
032200           PERFORM 003-01-GUARDAR-LINHA
032300               UNTIL FS-ESTATISTICAS EQUAL '10'.
032400
032500       003-00-FIM.                EXIT.
032600
032700      *================================================================*
032800       003-01-GUARDAR-LINHA       SECTION.
032900      *================================================================*
033000           ADD 1                  TO WS-EST-CARREGADAS.
033100           MOVE WS-EST-CARREGADAS TO WS-EST-IX.
033200           STRING EST-USER-ID DELIMITED BY SIZE
033300                  EST-LANGUAGE-CODE DELIMITED BY SIZE
033400                  INTO WS-EST-CHAVE (WS-EST-IX).
033500           MOVE EST-LAST5-COUNT   TO WS-EST-L5-CONT (WS-EST-IX).
033600           PERFORM 003-02-GUARDAR-L5
033700               VARYING WS-ORIGEM-IX FROM 1 BY 1
033800                   UNTIL WS-ORIGEM-IX > 5.
033900
034000           ADD 1                  TO WS-REL-KEY.
034100           READ ESTATISTICAS NEXT RECORD.
034200
034300           IF FS-ESTATISTICAS NOT EQUAL '10'
034400               PERFORM 001-03-FS-ESTATISTICAS.
034500
034600       003-01-FIM.                EXIT.
034700
034800      *================================================================*
034900       003-02-GUARDAR-L5          SECTION.
035000      *================================================================*
035100           MOVE EST-LAST5-SCORES (WS-ORIGEM-IX)
035200               TO WS-EST-L5-NOTA (WS-EST-IX, WS-ORIGEM-IX).
035300           MOVE EST-LAST5-DATES (WS-ORIGEM-IX)
035400               TO WS-EST-L5-DATA (WS-EST-IX, WS-ORIGEM-IX).
035500
035600       003-02-FIM.                EXIT.
035700
035800      *================================================================*
035900       004-00-VER-ARQ-VAZIO       SECTION.
036000      *================================================================*
036100           PERFORM 004-01-LER-PEDIDO.
036200
036300           IF FS-PEDIDOS EQUAL '10'
036400               DISPLAY '* ARQUIVO PEDIDOS VAZIO *'
036500               DISPLAY '* PROGRAMA ENCERRADO    *'
036600               PERFORM 009-00-FECHAR-ARQUIVOS
036700               STOP RUN.
036800
036900       004-00-FIM.                EXIT.
037000
037100      *================================================================*
037200       004-01-LER-PEDIDO          SECTION.
037300      *================================================================*
037400           READ PEDIDOS.
037500
037600           IF FS-PEDIDOS NOT EQUAL '10'
037700               PERFORM 001-02-FS-PEDIDOS.
037800
037900       004-01-FIM.                EXIT.
038000
038100      *================================================================*
038200       005-00-TRATAR-PEDIDO       SECTION.
038300      *================================================================*
038400           ADD 1                  TO ACUM-PEDIDOS.
038500           PERFORM 005-10-CALC-CORTE.
038600           PERFORM 005-20-LOCALIZAR-ESTATISTICA.
038700           PERFORM 005-30-MONTAR-PONTOS.
038800
038900           IF ACUM-LINHAS GREATER 59
039000               PERFORM 006-00-CABECALHOS.
039100
039200           MOVE PED-USER-ID (1:14) TO CAB003-USUARIO.
039300
039400           IF WS-PONTOS-QTDE EQUAL ZERO
039500               WRITE REG-RELATO   FROM MSG001 AFTER 1
039600               PERFORM 001-04-FS-RELATO
039700               ADD 1              TO ACUM-LINHAS
039800           ELSE
039900               PERFORM 007-00-IMPRIMIR-GRUPOS
040000           END-IF.
040100
040200           PERFORM 004-01-LER-PEDIDO.
040300
040400       005-00-FIM.                EXIT.
040500
040600      *================================================================*
040700      *    CALCULATECUTOFFDATE - WEEK = NOW - 7, MONTH (OR BLANK/      *
040800      *    UNRECOGNIZED) = NOW - 30, ALL = EPOCH (NO CUTOFF).          *
040900      *================================================================*
041000       005-10-CALC-CORTE          SECTION.
041100      *================================================================*
041200           IF PED-PERIOD EQUAL 'ALL'
041300               MOVE '0000-00-00'  TO WS-CORTE-DATA
041400               GO TO 005-10-FIM.
041500
041600           IF PED-PERIOD EQUAL 'WEEK'
041700               MOVE 7             TO WS-CORTE-OFFSET
041800           ELSE
041900               MOVE 30            TO WS-CORTE-OFFSET.
042000
042100           MOVE WS-ANO-SYS        TO WS-CNV-ANO.
042200           MOVE WS-MES-SYS        TO WS-CNV-MES.
042300           MOVE WS-DIA-SYS        TO WS-CNV-DIA.
042400           PERFORM 005-11-GREG-PARA-JULIANO.
042500           SUBTRACT WS-CORTE-OFFSET FROM WS-CNV-JULIANO
042600               GIVING WS-CORTE-JULIANO.
042700           MOVE WS-CORTE-JULIANO  TO WS-CNV-JULIANO.
042800           PERFORM 005-12-JULIANO-PARA-GREG.
042900
043000           MOVE SPACES             TO WS-CORTE-DATA.
043100           STRING WS-CNV-ANO DELIMITED BY SIZE
043200                  '-'            DELIMITED BY SIZE
043300                  WS-CNV-MES     DELIMITED BY SIZE
043400                  '-'            DELIMITED BY SIZE
043500                  WS-CNV-DIA     DELIMITED BY SIZE
043600                  INTO WS-CORTE-DATA.
043700
043800       005-10-FIM.                EXIT.
043900
044000      *================================================================*
044100      *    GREGORIAN-TO-JULIAN-DAY-NUMBER (FLIEGEL/VAN FLANDERN).      *
044200      *    INTEGER DIVISION TRUNCATES - NO ROUNDED ON THESE COMPUTES.  *
044300      *================================================================*
044400       005-11-GREG-PARA-JULIANO   SECTION.
044500      *================================================================*
044600           COMPUTE WS-CNV-TEMP1 =
044700               (WS-CNV-MES - 14) / 12.
044800           COMPUTE WS-CNV-JULIANO =
044900               (1461 * (WS-CNV-ANO + 4800 + WS-CNV-TEMP1)) / 4
045000               + (367 * (WS-CNV-MES - 2 - 12 * WS-CNV-TEMP1)) / 12
045100               - (3 * ((WS-CNV-ANO + 4900 + WS-CNV-TEMP1) / 100)) / 4
045200               + WS-CNV-DIA - 32075.
045300
045400       005-11-FIM.                EXIT.
045500
045600      *================================================================*
045700      *    JULIAN-DAY-NUMBER-TO-GREGORIAN (INVERSE OF THE ABOVE).      *
045800      *================================================================*
045900       005-12-JULIANO-PARA-GREG   SECTION.
046000      *================================================================*
046100           COMPUTE WS-CNV-TEMP1 = WS-CNV-JULIANO + 68569.
046200           COMPUTE WS-CNV-TEMP2 = (4 * WS-CNV-TEMP1) / 146097.
046300           COMPUTE WS-CNV-TEMP1 =
046400               WS-CNV-TEMP1 - ((146097 * WS-CNV-TEMP2 + 3) / 4).
046500           COMPUTE WS-CNV-TEMP3 =
046600               (4000 * (WS-CNV-TEMP1 + 1)) / 1461001.
046700           COMPUTE WS-CNV-TEMP1 =
046800               WS-CNV-TEMP1 - (1461 * WS-CNV-TEMP3) / 4 + 31.
046900           COMPUTE WS-CNV-MES = (80 * WS-CNV-TEMP1) / 2447.
047000           COMPUTE WS-CNV-DIA =
047100               WS-CNV-TEMP1 - (2447 * WS-CNV-MES) / 80.
047200           COMPUTE WS-CNV-TEMP1 = WS-CNV-MES / 11.
047300           COMPUTE WS-CNV-MES =
047400               WS-CNV-MES + 2 - 12 * WS-CNV-TEMP1.
047500           COMPUTE WS-CNV-ANO =
047600               100 * (WS-CNV-TEMP2 - 49) + WS-CNV-TEMP3 + WS-CNV-TEMP1.
047700
047800       005-12-FIM.                EXIT.
047900
048000      *================================================================*
048100       005-20-LOCALIZAR-ESTATISTICA SECTION.
048200      *================================================================*
048300           STRING PED-USER-ID DELIMITED BY SIZE
048400                  PED-LANGUAGE-CODE DELIMITED BY SIZE
048500                  INTO WS-CHAVE-ATUAL.
048600           MOVE 'N'                 TO WS-ACHOU-SW.
048700           MOVE 0                   TO WS-POS-ACHADA.
048800
048900           PERFORM 005-21-TESTAR-LINHA
049000               VARYING WS-EST-IX FROM 1 BY 1
049100                   UNTIL WS-EST-IX > WS-EST-CARREGADAS
049200                       OR WS-ENTRADA-ACHADA.
049300
049400       005-20-FIM.                EXIT.
049500
049600      *================================================================*
049700       005-21-TESTAR-LINHA        SECTION.
049800      *================================================================*
049900           IF WS-EST-CHAVE (WS-EST-IX) EQUAL WS-CHAVE-ATUAL
050000               MOVE 'Y'           TO WS-ACHOU-SW
050100               MOVE WS-EST-IX     TO WS-POS-ACHADA.
050200
050300       005-21-FIM.                EXIT.
050400
050500      *================================================================*
050600      *    COPY THE MATCHED ENTRY'S LAST-5 TABLE INTO AN OLDEST-TO-    *
050700      *    NEWEST WORKING COPY (POSITION 5 IS THE OLDEST STORED SLOT,  *
050800      *    POSITION 1 THE NEWEST), DROPPING ANYTHING AT OR BEFORE THE  *
050900      *    CUTOFF DATE.                                                 *
051000      *================================================================*
051100       005-30-MONTAR-PONTOS       SECTION.
051200      *================================================================*
051300           MOVE 0                 TO WS-PONTOS-QTDE.
051400
051500           IF WS-ENTRADA-ACHADA
051600               MOVE WS-EST-L5-CONT (WS-POS-ACHADA) TO WS-ORIGEM-IX
051700               PERFORM 005-31-COPIAR-UM
051800                   WS-ORIGEM-IX TIMES
051900           END-IF.
052000
052100       005-30-FIM.                EXIT.
052200
052300      *================================================================*
052400       005-31-COPIAR-UM           SECTION.
052500      *================================================================*
052600           IF WS-EST-L5-DATA (WS-POS-ACHADA, WS-ORIGEM-IX)
052700                   GREATER THAN WS-CORTE-DATA
052800               ADD 1              TO WS-PONTOS-QTDE
052900               MOVE WS-EST-L5-DATA (WS-POS-ACHADA, WS-ORIGEM-IX)
053000                   TO WS-PONTO-DATA (WS-PONTOS-QTDE)
053100               MOVE WS-EST-L5-NOTA (WS-POS-ACHADA, WS-ORIGEM-IX)
053200                   TO WS-PONTO-NOTA (WS-PONTOS-QTDE).
053300
053400           SUBTRACT 1             FROM WS-ORIGEM-IX.
053500
053600       005-31-FIM.                EXIT.
053700
053800      *================================================================*
053900      *    CONTROL BREAK ON WS-PONTO-DATA (ALREADY ASCENDING, OLDEST   *
054000      *    FIRST): ONE DETAIL LINE PER CALENDAR DATE.                  *
054100      *================================================================*
054200       007-00-IMPRIMIR-GRUPOS     SECTION.
054300      *================================================================*
054400           MOVE WS-PONTO-DATA (1) TO WS-GRUPO-DATA.
054500           MOVE 0                 TO WS-GRUPO-SOMA.
054600           MOVE 0                 TO WS-GRUPO-QTDE.
054700
054800           PERFORM 007-01-TRATAR-PONTO
054900               VARYING WS-PONTO-IX FROM 1 BY 1
055000                   UNTIL WS-PONTO-IX > WS-PONTOS-QTDE.
055100
055200           PERFORM 007-02-FECHAR-GRUPO.
055300
055400       007-00-FIM.                EXIT.
055500
055600      *================================================================*
055700       007-01-TRATAR-PONTO        SECTION.
055800      *================================================================*
055900           IF WS-PONTO-DATA (WS-PONTO-IX) NOT EQUAL WS-GRUPO-DATA
056000               PERFORM 007-02-FECHAR-GRUPO
056100               MOVE WS-PONTO-DATA (WS-PONTO-IX) TO WS-GRUPO-DATA.
056200
056300           ADD WS-PONTO-NOTA (WS-PONTO-IX) TO WS-GRUPO-SOMA.
056400           ADD 1                  TO WS-GRUPO-QTDE.
056500
056600       007-01-FIM.                EXIT.
056700
056800      *================================================================*
056900       007-02-FECHAR-GRUPO        SECTION.
057000      *================================================================*
057100           IF WS-GRUPO-QTDE GREATER THAN ZERO
057200               MOVE WS-GRUPO-DATA TO DET001-DATA
057300               COMPUTE DET001-MEDIA =
057400                   WS-GRUPO-SOMA / WS-GRUPO-QTDE
057500               MOVE WS-GRUPO-QTDE TO DET001-QTDE
057600               WRITE REG-RELATO   FROM DET001 AFTER 1
057700               PERFORM 001-04-FS-RELATO
057800               ADD 1              TO ACUM-LINHAS
057900               ADD 1              TO ACUM-PONTOS.
058000
058100           MOVE 0                 TO WS-GRUPO-SOMA.
058200           MOVE 0                 TO WS-GRUPO-QTDE.
058300
058400       007-02-FIM.                EXIT.
058500
058600      *================================================================*
058700       006-00-CABECALHOS          SECTION.
058800      *================================================================*
058900           ADD 1                  TO ACUM-PAG.
059000           MOVE ACUM-PAG          TO CAB001-PAG.
059100
059200           WRITE REG-RELATO       FROM CAB001 AFTER PAGE.
059300           PERFORM 001-04-FS-RELATO.
059400
059500           WRITE REG-RELATO       FROM CAB002 AFTER 1.
059600           PERFORM 001-04-FS-RELATO.
059700
059800           WRITE REG-RELATO       FROM CAB003 AFTER 2.
059900           PERFORM 001-04-FS-RELATO.
060000
060100           WRITE REG-RELATO       FROM CAB004 AFTER 2.
060200           PERFORM 001-04-FS-RELATO.
060300
060400           WRITE REG-RELATO       FROM CAB005 AFTER 1.
060500           PERFORM 001-04-FS-RELATO.
060600
060700           WRITE REG-RELATO       FROM CAB004 AFTER 1.
060800           PERFORM 001-04-FS-RELATO.
060900
061000           MOVE SPACES            TO REG-RELATO.
061100           WRITE REG-RELATO       AFTER 1.
061200           PERFORM 001-04-FS-RELATO.
061300
061400           MOVE 9                 TO ACUM-LINHAS.
061500
061600       006-00-FIM.                EXIT.
061700
061800      *================================================================*
061900       008-00-IMPRIMIR-TOTAIS     SECTION.
062000      *================================================================*
062100           DISPLAY '* PEDIDOS PROCESSADOS = ' ACUM-PEDIDOS.
062400
062500       008-00-FIM.                EXIT.
062600
062700      *================================================================*
062800       009-00-FECHAR-ARQUIVOS     SECTION.
062900      *================================================================*
063000           MOVE FS-FECHAMENTO     TO FS-OPERACAO.
063100           CLOSE PEDIDOS
063200                 ESTATISTICAS
063300                 RELATO.
063400           PERFORM 001-01-TESTAR-FS.
063500
063600       009-00-FIM.                EXIT.
063700
063800      *================================================================*
063900       900-00-ERRO                SECTION.
064000      *================================================================*
064100           DISPLAY '* ERRO ' FS-OPERACAO ' DO ARQUIVO ' FS-ARQUIVO.
064200           DISPLAY '* FILE STATUS = ' FS-COD-STATUS.
064300           DISPLAY '* PROGRAMA ENCERRADO'.
064400           STOP RUN.
064500
064600       900-00-FIM.                EXIT.
