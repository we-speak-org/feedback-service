000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    LRB08.
000300       AUTHOR.        R D HASKINS.
000400       INSTALLATION.  CORVALLIS LANGUAGE INSTITUTE - DATA CENTER.
000500       DATE-WRITTEN.  07/19/90.
000600       DATE-COMPILED.
000700       SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800      *================================================================*
000900      *  PROGRAM  : LRB08                                              *
001000      *  FUNCTION : PROCESS A BATCH OF CONVERSATION TIME-SLOT           *
001100      *             REGISTRATION REQUESTS.  FOUR ELIGIBILITY RULES ARE *
001200      *             APPLIED IN ORDER - DEADLINE, DUPLICATE, PER-USER   *
001300      *             CAP, CAPACITY - AND THE FIRST ONE FAILED REJECTS   *
001400      *             THE REQUEST WITHOUT WRITING ANYTHING.               *
001500      *----------------------------------------------------------------*
001600      *  CHANGE ACTIVITY                                               *
001700      *  DATE     PGMR  TICKET    DESCRIPTION                          *
001800      *  -------- ----  --------  ------------------------------------ *
001900      *  07/19/90 RDH   CR-0062   ORIGINAL PROGRAM.                     *
002000      *  02/14/91 RDH   CR-0071   PER-USER CAP RULE ADDED (3 ACTIVE     *
002100      *                           REGISTRATIONS ACROSS ALL TIME SLOTS). *
002200      *  03/02/98 SLW   Y2K-0007  GREG-TO-JULIAN ROUTINE REVIEWED - USES*
002300      *                           A 4-DIGIT YEAR THROUGHOUT, NO CHANGE  *
002400      *                           REQUIRED.                              *
002500      *  08/19/99 SLW   Y2K-0044  FINAL Y2K SIGN-OFF, PROGRAM CLEAN.     *
002600      *  04/10/02 MJC   CR-0268   DEADLINE AND CAP THRESHOLDS MOVED TO   *
002700      *                           NAMED CONSTANTS PER AUDIT FINDING.     *
002720      *  06/19/02 MJC   CR-0276   CAPACITY RULE WAS READING THE STORED  *
002740      *                           TIMESLOT REGISTERED-COUNT, WHICH ONLY *
002760      *                           EVER GOES UP (NO CREDIT ON A CANCEL). *
002780      *                           RULE NOW COUNTS LIVE OFF THE LOADED   *
002790      *                           MATRICULA TABLE, SAME AS RULE 3.      *
002800      *================================================================*
002900       ENVIRONMENT DIVISION.
003000       CONFIGURATION SECTION.
003100       SPECIAL-NAMES.
003200           C01 IS TOP-OF-FORM.
003300      *
003400       INPUT-OUTPUT SECTION.
003500       FILE-CONTROL.
003600      *
003700           SELECT PEDIDOS         ASSIGN TO REGREQ
003800                                  ORGANIZATION LINE SEQUENTIAL
003900                                  ACCESS SEQUENTIAL
004000                                  FILE STATUS FS-PEDIDOS.
004100      *
004200           SELECT HORARIOS        ASSIGN TO TIMEMAST
004300                                  ORGANIZATION RELATIVE
004400                                  ACCESS DYNAMIC
004500                                  RELATIVE KEY WS-REL-HOR
004600                                  FILE STATUS FS-HORARIOS.
004700      *
004800           SELECT MATRICULAS      ASSIGN TO REGMAST
004900                                  ORGANIZATION RELATIVE
005000                                  ACCESS DYNAMIC
005100                                  RELATIVE KEY WS-REL-MAT
005200                                  FILE STATUS FS-MATRICULAS.
005300      *
005400       DATA DIVISION.
005500       FILE SECTION.
005600      *
005700       FD PEDIDOS
005800           RECORD     CONTAINS    73 CHARACTERS
005900           RECORDING  MODE        IS F
006000           LABEL      RECORD      IS STANDARD
006100           DATA       RECORD      IS REG-PEDIDO.
006200       01 REG-PEDIDO.
006300          05 PED-TIMESLOT-ID       PIC X(36).
006400          05 PED-USER-ID           PIC X(36).
006500          05 FILLER                PIC X(01).
006600      *
006700       FD HORARIOS
006800           RECORD     CONTAINS    90 CHARACTERS
006900           RECORDING  MODE        IS F
007000           LABEL      RECORD      IS STANDARD
007100           DATA       RECORD      IS REG-HORARIO.
007200       01 REG-HORARIO.
007300          05 HOR-TIMESLOT-ID       PIC X(36).
007400          05 HOR-TIMESLOT-ID-N     REDEFINES HOR-TIMESLOT-ID
007500                                   PIC X(36).
007600          05 HOR-TARGET-LANGUAGE   PIC X(05).
007700          05 HOR-LEVEL             PIC X(02).
007800          05 HOR-START-TIME.
007900             10 HOR-START-DATA     PIC X(10).
008000             10 HOR-START-HORA     PIC X(16).
008100          05 HOR-START-TIME-N      REDEFINES HOR-START-TIME
008200                                   PIC X(26).
008300          05 HOR-DURATION-MINUTES  PIC 9(03).
008400          05 HOR-MAX-PARTICIPANTS  PIC 9(03).
008500          05 HOR-MIN-PARTICIPANTS  PIC 9(03).
008600          05 HOR-RECURRENCE        PIC X(07).
008700          05 HOR-IS-ACTIVE         PIC X(01).
008800          05 HOR-REGISTERED-COUNT  PIC 9(03).
008900          05 HOR-REGISTERED-COUNT-N REDEFINES HOR-REGISTERED-COUNT
009000                                   PIC 9(03).
009100          05 FILLER                PIC X(01).
009200      *
009300       FD MATRICULAS
009400           RECORD     CONTAINS    207 CHARACTERS
009500           RECORDING  MODE        IS F
009600           LABEL      RECORD      IS STANDARD
009700           DATA       RECORD      IS REG-MATRICULA.
009800       01 REG-MATRICULA.
009900          05 MAT-REGISTRATION-ID   PIC X(36).
010000          05 MAT-REGISTRATION-ID-N REDEFINES MAT-REGISTRATION-ID
010100                                   PIC X(36).
010200          05 MAT-TIMESLOT-ID       PIC X(36).
010300          05 MAT-USER-ID           PIC X(36).
010400          05 MAT-REG-STATUS        PIC X(10).
010500          05 MAT-REGISTERED-AT     PIC X(26).
010600          05 MAT-CANCELLED-AT      PIC X(26).
010700          05 FILLER                PIC X(01).
010800      *
010900       WORKING-STORAGE SECTION.
011000      *
011100      *  IN-MEMORY TIMESLOT TABLE - LOADED AT OPEN, REWRITTEN IN PLACE
011200      *  (VIA THE STORED RELATIVE SLOT NUMBER) EVERY TIME A REGISTRATION
011300      *  SUCCEEDS AND REGISTERED-COUNT MUST GO UP BY ONE.
011400      *
011500       01 WS-HOR-TABELA.
011600          05 WS-HOR-LINHA OCCURS 500 TIMES INDEXED BY WS-HOR-IX.
011700             10 WS-HOR-ID          PIC X(36).
011800             10 WS-HOR-START       PIC X(26).
011900             10 WS-HOR-ATIVO       PIC X(01).
012000             10 WS-HOR-MAXPART     PIC 9(03).
012100             10 WS-HOR-REGCOUNT    PIC 9(03).
012200             10 WS-HOR-SLOT        PIC 9(06) COMP.
012300          05 FILLER                PIC X(01).
012400       77 WS-HOR-CARREGADOS        PIC 9(06) COMP VALUE ZERO.
012500       77 WS-HOR-POS               PIC 9(06) COMP VALUE ZERO.
012600      *
012700      *  IN-MEMORY REGISTRATION TABLE - LOADED AT OPEN, SCANNED FOR THE
012800      *  DUPLICATE AND PER-USER-CAP RULES, APPENDED TO ON EVERY SUCCESS.
012900      *
013000       01 WS-MAT-TABELA.
013100          05 WS-MAT-LINHA OCCURS 1000 TIMES INDEXED BY WS-MAT-IX.
013200             10 WS-MAT-TIMESLOT    PIC X(36).
013300             10 WS-MAT-USER        PIC X(36).
013400             10 WS-MAT-STATUS      PIC X(10).
013500          05 FILLER                PIC X(01).
013600       77 WS-MAT-CARREGADAS        PIC 9(06) COMP VALUE ZERO.
013700       77 WS-MAT-CONTADOR          PIC 9(03) COMP VALUE ZERO.
013720       77 WS-MAT-OCUPADAS          PIC 9(03) COMP VALUE ZERO.
013800       77 WS-ACHOU-SW              PIC X(01) VALUE 'N'.
013900           88 WS-ENTRADA-ACHADA        VALUE 'Y'.
014000       77 WS-REL-HOR               PIC 9(06) COMP VALUE ZERO.
014100       77 WS-REL-MAT                PIC 9(06) COMP VALUE ZERO.
014200      *
014300      *  ELIGIBILITY-RULE THRESHOLDS AND RESULT SWITCHES
014400      *
014500       77 WS-PRAZO-MATRICULA       PIC 9(03) COMP VALUE 5.
014600       77 WS-LIMITE-MATRICULAS     PIC 9(03) COMP VALUE 3.
014700       77 WS-REJEITADO-SW          PIC X(01) VALUE 'N'.
014800           88 WS-PEDIDO-REJEITADO      VALUE 'Y'.
014900       77 WS-MOTIVO                PIC X(40) VALUE SPACES.
015000      *
015100      *  "NOW" AND ELAPSED-MINUTE WORK AREAS - THE DEADLINE RULE NEEDS
015200      *  MINUTE PRECISION, NOT JUST CALENDAR-DATE PRECISION, SO TIME OF
015300      *  DAY IS FOLDED INTO A SINGLE COMPARABLE TOTAL-MINUTES NUMBER.
015400      *
015500       01 WS-DATA-HORARIO-SYS.
015600          05 WS-DATA-SYS.
015700             10 WS-ANO-SYS         PIC 9(04).
015800             10 WS-MES-SYS         PIC 9(02).
015900             10 WS-DIA-SYS         PIC 9(02).
016000          05 WS-HORARIO-SYS.
016100             10 WS-HOR-SYS         PIC 9(02).
016200             10 WS-MIN-SYS         PIC 9(02).
016300          05 FILLER                PIC X(09).
016400       77 WS-AGORA-TS              PIC X(26) VALUE SPACES.
016500       77 WS-MIN-AGORA             PIC S9(11) COMP VALUE ZERO.
016600       77 WS-MIN-INICIO            PIC S9(11) COMP VALUE ZERO.
016700      *
016800      *  CALENDAR / JULIAN-DAY-NUMBER WORK AREAS - SHARED GREG<->JULIAN
016900      *  CONVERSION ROUTINE ALSO USED BY THE BILLING SUITE.
017000      *
017100       77 WS-CNV-ANO               PIC 9(04) COMP.
017200       77 WS-CNV-MES               PIC 9(02) COMP.
017300       77 WS-CNV-DIA               PIC 9(02) COMP.
017400       77 WS-CNV-HORA              PIC 9(02) COMP.
017500       77 WS-CNV-MINUTO            PIC 9(02) COMP.
017600       77 WS-CNV-JULIANO           PIC 9(08) COMP.
017700       77 WS-CNV-TEMP1             PIC S9(09) COMP.
017800      *
017900      *  ACCUMULATORS
018000      *
018100       77 ACUM-PEDIDOS             PIC 9(06) COMP VALUE ZERO.
018200       77 ACUM-ACEITAS             PIC 9(06) COMP VALUE ZERO.
018300       77 ACUM-REJEITADAS          PIC 9(06) COMP VALUE ZERO.
018400      *
018500      * FILE STATUS
018600      *
018700       77 FS-PEDIDOS               PIC X(02) VALUE SPACES.
018800       77 FS-HORARIOS               PIC X(02) VALUE SPACES.
018900       77 FS-MATRICULAS            PIC X(02) VALUE SPACES.
019000       77 FS-COD-STATUS            PIC X(02) VALUE SPACES.
019100       77 FS-ARQUIVO               PIC X(10) VALUE SPACES.
019200       77 FS-OPERACAO              PIC X(13) VALUE SPACES.
019300       77 FS-ABERTURA              PIC X(13) VALUE 'OPEN'.
019400       77 FS-LEITURA               PIC X(13) VALUE 'READ'.
019500       77 FS-GRAVACAO              PIC X(13) VALUE 'WRITE'.
019600       77 FS-REGRAVACAO            PIC X(13) VALUE 'REWRITE'.
019700       77 FS-FECHAMENTO            PIC X(13) VALUE 'CLOSE'.
019800      *
019900       PROCEDURE DIVISION.
020000      *================================================================*
020100       000-00-INICIO              SECTION.
020200      *================================================================*
020300           PERFORM 001-00-ABRIR-ARQUIVOS.
020400           PERFORM 002-00-OBTER-DATA-HORA.
020500           PERFORM 003-00-CARREGAR-ARQUIVOS.
020600           PERFORM 004-00-VER-ARQ-VAZIO.
020700           PERFORM 005-00-TRATAR-PEDIDO
020800               UNTIL FS-PEDIDOS EQUAL '10'.
020900           PERFORM 008-00-IMPRIMIR-TOTAIS.
021000           PERFORM 009-00-FECHAR-ARQUIVOS.
021100           STOP RUN.
021200
021300      *================================================================*
021400       001-00-ABRIR-ARQUIVOS      SECTION.
021500      *================================================================*
021600           MOVE FS-ABERTURA       TO FS-OPERACAO.
021700           OPEN INPUT PEDIDOS
021800                I-O   HORARIOS
021900                I-O   MATRICULAS.
022000           PERFORM 001-01-TESTAR-FS.
022100      *
022200       001-00-FIM.                EXIT.
022300
022400      *================================================================*
022500       001-01-TESTAR-FS           SECTION.
022600      *================================================================*
022700           PERFORM 001-02-FS-PEDIDOS.
022800           PERFORM 001-03-FS-HORARIOS.
022900           PERFORM 001-04-FS-MATRICULAS.
023000      *
023100       001-01-FIM.                EXIT.
023200
023300      *================================================================*
023400       001-02-FS-PEDIDOS          SECTION.
023500      *================================================================*
023600           MOVE 'PEDIDOS'         TO FS-ARQUIVO.
023700           MOVE FS-PEDIDOS        TO FS-COD-STATUS.
023800      *
023900           IF FS-PEDIDOS NOT EQUAL '00' AND '10'
024000               PERFORM 900-00-ERRO.
024100      *
024200       001-02-FIM.                EXIT.
024300
024400      *================================================================*
024500       001-03-FS-HORARIOS         SECTION.
024600      *================================================================*
024700           MOVE 'TIMEMAST'        TO FS-ARQUIVO.
024800           MOVE FS-HORARIOS       TO FS-COD-STATUS.
024900      *
025000           IF FS-HORARIOS NOT EQUAL '00' AND '10' AND '23'
025100               PERFORM 900-00-ERRO.
025200      *
025300       001-03-FIM.                EXIT.
025400
025500      *================================================================*
025600       001-04-FS-MATRICULAS       SECTION.
025700      *================================================================*
025800           MOVE 'REGMAST'         TO FS-ARQUIVO.
025900           MOVE FS-MATRICULAS     TO FS-COD-STATUS.
026000      *
026100           IF FS-MATRICULAS NOT EQUAL '00' AND '10' AND '23'
026200               PERFORM 900-00-ERRO.
026300      *
026400       001-04-FIM.                EXIT.
026500
026600      *================================================================*
026700       002-00-OBTER-DATA-HORA     SECTION.
026800      *================================================================*
026900           MOVE FUNCTION CURRENT-DATE TO WS-DATA-HORARIO-SYS.
027000      *
027100           MOVE SPACES             TO WS-AGORA-TS.
027200           STRING WS-ANO-SYS DELIMITED BY SIZE
027300                  '-'            DELIMITED BY SIZE
027400                  WS-MES-SYS     DELIMITED BY SIZE
027500                  '-'            DELIMITED BY SIZE
027600                  WS-DIA-SYS     DELIMITED BY SIZE
027700                  'T'            DELIMITED BY SIZE
027800                  WS-HOR-SYS     DELIMITED BY SIZE
027900                  ':'            DELIMITED BY SIZE
028000                  WS-MIN-SYS     DELIMITED BY SIZE
028100                  ':00.000Z'     DELIMITED BY SIZE
028200                  INTO WS-AGORA-TS.
028300      *
028400           MOVE WS-ANO-SYS         TO WS-CNV-ANO.
028500           MOVE WS-MES-SYS         TO WS-CNV-MES.
028600           MOVE WS-DIA-SYS         TO WS-CNV-DIA.
028700           MOVE WS-HOR-SYS         TO WS-CNV-HORA.
028800           MOVE WS-MIN-SYS         TO WS-CNV-MINUTO.
028900           PERFORM 002-10-GREG-PARA-JULIANO.
029000           PERFORM 002-12-CALC-MINUTOS.
029100           MOVE WS-CNV-TEMP1       TO WS-MIN-AGORA.
029200      *
029300       002-00-FIM.                EXIT.
029400
029500      *================================================================*
029600      *    GREGORIAN-TO-JULIAN-DAY-NUMBER (FLIEGEL/VAN FLANDERN).      *
029700      *    INTEGER DIVISION TRUNCATES - NO ROUNDED ON THESE COMPUTES.  *
029800      *================================================================*
029900       002-10-GREG-PARA-JULIANO   SECTION.
030000      *================================================================*
030100           COMPUTE WS-CNV-TEMP1 =
030200               (WS-CNV-MES - 14) / 12.
030300           COMPUTE WS-CNV-JULIANO =
030400               (1461 * (WS-CNV-ANO + 4800 + WS-CNV-TEMP1)) / 4
030500               + (367 * (WS-CNV-MES - 2 - 12 * WS-CNV-TEMP1)) / 12
030600               - (3 * ((WS-CNV-ANO + 4900 + WS-CNV-TEMP1) / 100)) / 4
030700               + WS-CNV-DIA - 32075.
030800      *
030900       002-10-FIM.                EXIT.
031000
031100      *================================================================*
031200      *    FOLD A JULIAN-DAY-NUMBER AND AN HH:MM INTO ONE COMPARABLE   *
031300      *    TOTAL-MINUTES NUMBER (BATCH-LEVEL PRECISION - SECONDS AND   *
031400      *    FRACTIONS ARE NOT SIGNIFICANT TO A REGISTRATION DEADLINE).  *
031500      *================================================================*
031600       002-12-CALC-MINUTOS        SECTION.
031700      *================================================================*
031800           COMPUTE WS-CNV-TEMP1 =
031900               WS-CNV-JULIANO * 1440 + WS-CNV-HORA * 60 + WS-CNV-MINUTO.
032000      *
032100       002-12-FIM.                EXIT.
032200
032300      *================================================================*
032400       003-00-CARREGAR-ARQUIVOS   SECTION.
032500      *================================================================*
032600           MOVE FS-LEITURA         TO FS-OPERACAO.
032700           MOVE 1                  TO WS-REL-HOR.
032800           READ HORARIOS NEXT RECORD.
032900           PERFORM 003-01-GUARDAR-HORARIO
033000               UNTIL FS-HORARIOS EQUAL '10'.
033100      *
033200           MOVE 1                  TO WS-REL-MAT.
033300           READ MATRICULAS NEXT RECORD.
033400           PERFORM 003-02-GUARDAR-MATRICULA
033500               UNTIL FS-MATRICULAS EQUAL '10'.
033600      *
033700       003-00-FIM.                EXIT.
033800
033900      *================================================================*
034000       003-01-GUARDAR-HORARIO     SECTION.
034100      *================================================================*
034200           ADD 1                   TO WS-HOR-CARREGADOS.
034300           MOVE WS-HOR-CARREGADOS  TO WS-HOR-IX.
034400           MOVE HOR-TIMESLOT-ID-N  TO WS-HOR-ID (WS-HOR-IX).
034500           MOVE HOR-START-TIME-N   TO WS-HOR-START (WS-HOR-IX).
034600           MOVE HOR-IS-ACTIVE      TO WS-HOR-ATIVO (WS-HOR-IX).
034700           MOVE HOR-MAX-PARTICIPANTS TO WS-HOR-MAXPART (WS-HOR-IX).
034800           MOVE HOR-REGISTERED-COUNT-N TO WS-HOR-REGCOUNT (WS-HOR-IX).
034900           MOVE WS-REL-HOR         TO WS-HOR-SLOT (WS-HOR-IX).
035000      *
035100           ADD 1                   TO WS-REL-HOR.
035200           READ HORARIOS NEXT RECORD.
035300      *
035400           IF FS-HORARIOS NOT EQUAL '10'
035500               PERFORM 001-03-FS-HORARIOS.
035600      *
035700       003-01-FIM.                EXIT.
035800
035900      *================================================================*
036000       003-02-GUARDAR-MATRICULA   SECTION.
036100      *================================================================*
036200           ADD 1                   TO WS-MAT-CARREGADAS.
036300           MOVE WS-MAT-CARREGADAS  TO WS-MAT-IX.
036400           MOVE MAT-TIMESLOT-ID    TO WS-MAT-TIMESLOT (WS-MAT-IX).
036500           MOVE MAT-USER-ID        TO WS-MAT-USER (WS-MAT-IX).
036600           MOVE MAT-REG-STATUS     TO WS-MAT-STATUS (WS-MAT-IX).
036700      *
036800           ADD 1                   TO WS-REL-MAT.
036900           READ MATRICULAS NEXT RECORD.
037000      *
037100           IF FS-MATRICULAS NOT EQUAL '10'
037200               PERFORM 001-04-FS-MATRICULAS.
037300      *
037400       003-02-FIM.                EXIT.
037500
037600      *================================================================*
037700       004-00-VER-ARQ-VAZIO       SECTION.
037800      *================================================================*
037900           PERFORM 004-01-LER-PEDIDO.
038000      *
038100           IF FS-PEDIDOS EQUAL '10'
038200               DISPLAY '* ARQUIVO PEDIDOS VAZIO *'
038300               DISPLAY '* PROGRAMA ENCERRADO    *'
038400               PERFORM 009-00-FECHAR-ARQUIVOS
038500               STOP RUN.
038600      *
038700       004-00-FIM.                EXIT.
038800
038900      *================================================================*
039000       004-01-LER-PEDIDO          SECTION.
039100      *================================================================*
039200           READ PEDIDOS.
039300      *
039400           IF FS-PEDIDOS NOT EQUAL '10'
039500               PERFORM 001-02-FS-PEDIDOS.
039600      *
039700       004-01-FIM.                EXIT.
039800
039900      *================================================================*
040000       005-00-TRATAR-PEDIDO       SECTION.
040100      *================================================================*
040200           ADD 1                   TO ACUM-PEDIDOS.
040300           MOVE 'N'                TO WS-REJEITADO-SW.
040400           MOVE SPACES             TO WS-MOTIVO.
040500      *
040600           PERFORM 005-10-LOCALIZAR-HORARIO.
040700      *
040800           IF NOT WS-ENTRADA-ACHADA
040900               MOVE 'Y'             TO WS-REJEITADO-SW
041000               MOVE 'TIME SLOT NOT FOUND' TO WS-MOTIVO
041100           ELSE
041200               PERFORM 006-00-VALIDAR-REGRAS
041300           END-IF.
041400      *
041500           IF WS-PEDIDO-REJEITADO
041600               ADD 1                TO ACUM-REJEITADAS
041700               DISPLAY '* REJEITADO - USUARIO ' PED-USER-ID
041800                       ' HORARIO ' PED-TIMESLOT-ID
041900               DISPLAY '*   MOTIVO: ' WS-MOTIVO
042000           ELSE
042100               PERFORM 007-00-GRAVAR-MATRICULA
042200               ADD 1                TO ACUM-ACEITAS
042300               DISPLAY '* ACEITO - USUARIO ' PED-USER-ID
042400                       ' HORARIO ' PED-TIMESLOT-ID
042500           END-IF.
042600      *
042700           PERFORM 004-01-LER-PEDIDO.
042800      *
042900       005-00-FIM.                EXIT.
043000
043100      *================================================================*
043200       005-10-LOCALIZAR-HORARIO   SECTION.
043300      *================================================================*
043400           MOVE 'N'                TO WS-ACHOU-SW.
043500           MOVE 0                  TO WS-HOR-POS.
043600      *
043700           PERFORM 005-11-TESTAR-HORARIO
043800               VARYING WS-HOR-IX FROM 1 BY 1
043900                   UNTIL WS-HOR-IX > WS-HOR-CARREGADOS
044000                       OR WS-ENTRADA-ACHADA.
044100      *
044200       005-10-FIM.                EXIT.
044300
044400      *================================================================*
044500       005-11-TESTAR-HORARIO      SECTION.
044600      *================================================================*
044700           IF WS-HOR-ID (WS-HOR-IX) EQUAL PED-TIMESLOT-ID
044800               MOVE 'Y'            TO WS-ACHOU-SW
044900               MOVE WS-HOR-IX      TO WS-HOR-POS.
045000      *
045100       005-11-FIM.                EXIT.
045200
045300      *================================================================*
045400      *    RULE 1 OF 4 - ELIGIBILITY RULES ARE CHECKED IN ORDER, AND   *
045500      *    THE FIRST FAILURE REJECTS THE REQUEST WITHOUT EVALUATING    *
045600      *    ANY RULE BELOW IT.                                          *
045700      *================================================================*
045800       006-00-VALIDAR-REGRAS      SECTION.
045900      *================================================================*
046000           PERFORM 006-01-REGRA-PRAZO.
046100      *
046200           IF NOT WS-PEDIDO-REJEITADO
046300               PERFORM 006-02-REGRA-DUPLICADA.
046400      *
046500           IF NOT WS-PEDIDO-REJEITADO
046600               PERFORM 006-03-REGRA-LIMITE.
046700      *
046800           IF NOT WS-PEDIDO-REJEITADO
046900               PERFORM 006-04-REGRA-CAPACIDADE.
047000      *
047100       006-00-FIM.                EXIT.
047200
047300      *================================================================*
047400      *    RULE 1 - REGISTRATION DEADLINE (DEFAULT 5 MINUTES BEFORE    *
047500      *    START-TIME).                                                 *
047600      *================================================================*
047700       006-01-REGRA-PRAZO         SECTION.
047800      *================================================================*
047900           MOVE WS-HOR-START (WS-HOR-POS) (1:4)  TO WS-CNV-ANO.
048000           MOVE WS-HOR-START (WS-HOR-POS) (6:2)  TO WS-CNV-MES.
048100           MOVE WS-HOR-START (WS-HOR-POS) (9:2)  TO WS-CNV-DIA.
048200           MOVE WS-HOR-START (WS-HOR-POS) (12:2) TO WS-CNV-HORA.
048300           MOVE WS-HOR-START (WS-HOR-POS) (15:2) TO WS-CNV-MINUTO.
048400           PERFORM 002-10-GREG-PARA-JULIANO.
048500           PERFORM 002-12-CALC-MINUTOS.
048600           MOVE WS-CNV-TEMP1       TO WS-MIN-INICIO.
048700      *
048800           IF WS-MIN-AGORA GREATER THAN
048900                   (WS-MIN-INICIO - WS-PRAZO-MATRICULA)
049000               MOVE 'Y'            TO WS-REJEITADO-SW
049100               MOVE 'REGISTRATION DEADLINE HAS PASSED' TO WS-MOTIVO.
049200      *
049300       006-01-FIM.                EXIT.
049400
049500      *================================================================*
049600      *    RULE 2 - DUPLICATE (TIMESLOT-ID + USER-ID, STATUS           *
049700      *    REGISTERED).                                                 *
049800      *================================================================*
049900       006-02-REGRA-DUPLICADA     SECTION.
050000      *================================================================*
050100           MOVE 'N'                TO WS-ACHOU-SW.
050200      *
050300           PERFORM 006-12-TESTAR-DUPLICADA
050400               VARYING WS-MAT-IX FROM 1 BY 1
050500                   UNTIL WS-MAT-IX > WS-MAT-CARREGADAS
050600                       OR WS-ENTRADA-ACHADA.
050700      *
050800           IF WS-ENTRADA-ACHADA
050900               MOVE 'Y'            TO WS-REJEITADO-SW
051000               MOVE 'ALREADY REGISTERED FOR THIS TIME SLOT'
051100                   TO WS-MOTIVO.
051200      *
051300       006-02-FIM.                EXIT.
051400
051500      *================================================================*
051600       006-12-TESTAR-DUPLICADA    SECTION.
051700      *================================================================*
051800           IF WS-MAT-TIMESLOT (WS-MAT-IX) EQUAL PED-TIMESLOT-ID
051900                   AND WS-MAT-USER (WS-MAT-IX) EQUAL PED-USER-ID
052000                   AND WS-MAT-STATUS (WS-MAT-IX) EQUAL 'registered'
052100               MOVE 'Y'            TO WS-ACHOU-SW.
052200      *
052300       006-12-FIM.                EXIT.
052400
052500      *================================================================*
052600      *    RULE 3 - PER-USER CAP (DEFAULT 3 ACTIVE REGISTRATIONS       *
052700      *    ACROSS ALL TIME SLOTS).                                     *
052800      *================================================================*
052900       006-03-REGRA-LIMITE        SECTION.
053000      *================================================================*
053100           MOVE 0                  TO WS-MAT-CONTADOR.
053200      *
053300           PERFORM 006-13-CONTAR-ATIVAS
053400               VARYING WS-MAT-IX FROM 1 BY 1
053500                   UNTIL WS-MAT-IX > WS-MAT-CARREGADAS.
053600      *
053700           IF WS-MAT-CONTADOR NOT LESS THAN WS-LIMITE-MATRICULAS
053800               MOVE 'Y'            TO WS-REJEITADO-SW
053900               MOVE 'MAXIMUM ACTIVE REGISTRATIONS REACHED'
054000                   TO WS-MOTIVO.
054100      *
054200       006-03-FIM.                EXIT.
054300
054400      *================================================================*
054500       006-13-CONTAR-ATIVAS       SECTION.
054600      *================================================================*
054700           IF WS-MAT-USER (WS-MAT-IX) EQUAL PED-USER-ID
054800                   AND WS-MAT-STATUS (WS-MAT-IX) EQUAL 'registered'
054900               ADD 1                TO WS-MAT-CONTADOR.
055000      *
055100       006-13-FIM.                EXIT.
055200
055300      *================================================================*
055400      *    RULE 4 - CAPACITY (LIVE COUNT OF REGISTERED MATRICULAS FOR  *
055420      *    THE SLOT >= MAX-PARTICIPANTS).                               *
055440      *                                                                 *
055460      *    06/19/02 MJC - THE STORED TIMESLOT REGISTERED-COUNT IS A     *
055480      *    WRITE-SIDE BOOKKEEPING FIELD ONLY (007-00 BELOW ADDS TO IT,  *
055500      *    NO PROGRAM EVER SUBTRACTS FROM IT ON A CANCELLATION), SO IT  *
055520      *    DRIFTS UPWARD FOREVER AND EVENTUALLY FULLS OUT A SLOT THAT   *
055540      *    STILL HAS OPEN SEATS.  THIS RULE NOW COUNTS LIVE OFF THE     *
055560      *    ALREADY-LOADED MATRICULA TABLE INSTEAD, THE SAME WAY RULE 3  *
055580      *    ABOVE COUNTS A CALLER'S OWN ACTIVE REGISTRATIONS.            *
055600      *================================================================*
055620       006-04-REGRA-CAPACIDADE    SECTION.
055640      *================================================================*
055660           MOVE 0                  TO WS-MAT-OCUPADAS.
055680      *
055700           PERFORM 006-14-CONTAR-MATRICULADOS
055720               VARYING WS-MAT-IX FROM 1 BY 1
055740                   UNTIL WS-MAT-IX > WS-MAT-CARREGADAS.
055760      *
055800           IF WS-MAT-OCUPADAS NOT LESS THAN
055900                   WS-HOR-MAXPART (WS-HOR-POS)
056000               MOVE 'Y'            TO WS-REJEITADO-SW
056100               MOVE 'TIME SLOT IS FULL' TO WS-MOTIVO.
056200      *
056300       006-04-FIM.                EXIT.
056320
056340      *================================================================*
056360       006-14-CONTAR-MATRICULADOS SECTION.
056380      *================================================================*
056400           IF WS-MAT-TIMESLOT (WS-MAT-IX) EQUAL PED-TIMESLOT-ID
056420                   AND WS-MAT-STATUS (WS-MAT-IX) EQUAL 'registered'
056440               ADD 1                TO WS-MAT-OCUPADAS.
056460      *
056480       006-14-FIM.                EXIT.
056500      *================================================================*
056600      *    WRITE THE NEW REGISTRATION, INCREMENT THE TIMESLOT'S        *
056700      *    REGISTERED-COUNT IN MEMORY AND REWRITE IT TO TIMEMAST.      *
056800      *================================================================*
056900       007-00-GRAVAR-MATRICULA    SECTION.
057000      *================================================================*
057100           ADD 1                   TO WS-MAT-CARREGADAS.
057200           MOVE WS-MAT-CARREGADAS  TO WS-MAT-IX.
057300           MOVE WS-MAT-CARREGADAS  TO WS-REL-MAT.
057400      *
057500           MOVE SPACES             TO REG-MATRICULA.
057600           STRING 'REG'             DELIMITED BY SIZE
057700                  WS-MIN-AGORA      DELIMITED BY SIZE
057800                  WS-MAT-CARREGADAS DELIMITED BY SIZE
057900                  INTO MAT-REGISTRATION-ID.
058000           MOVE PED-TIMESLOT-ID    TO MAT-TIMESLOT-ID.
058100           MOVE PED-USER-ID        TO MAT-USER-ID.
058200           MOVE 'registered'       TO MAT-REG-STATUS.
058300           MOVE WS-AGORA-TS        TO MAT-REGISTERED-AT.
058400      *
058500           MOVE FS-GRAVACAO        TO FS-OPERACAO.
058600           WRITE REG-MATRICULA.
058700           PERFORM 001-04-FS-MATRICULAS.
058800      *
058900           MOVE PED-TIMESLOT-ID    TO WS-MAT-TIMESLOT (WS-MAT-IX).
059000           MOVE PED-USER-ID        TO WS-MAT-USER (WS-MAT-IX).
059100           MOVE 'registered'       TO WS-MAT-STATUS (WS-MAT-IX).
059200      *
059300           ADD 1                   TO WS-HOR-REGCOUNT (WS-HOR-POS).
059400           MOVE WS-HOR-SLOT (WS-HOR-POS) TO WS-REL-HOR.
059500      *
059600           MOVE FS-LEITURA          TO FS-OPERACAO.
059700           READ HORARIOS.
059800           PERFORM 001-03-FS-HORARIOS.
059900      *
060000           ADD 1                   TO HOR-REGISTERED-COUNT.
060100      *
060200           MOVE FS-REGRAVACAO      TO FS-OPERACAO.
060300           REWRITE REG-HORARIO.
060400           PERFORM 001-03-FS-HORARIOS.
060500      *
060600       007-00-FIM.                EXIT.
060700
060800      *================================================================*
060900       008-00-IMPRIMIR-TOTAIS     SECTION.
061000      *================================================================*
061100           DISPLAY '* LRB08 - MATRICULAS EM HORARIOS DE CONVERSACAO'.
061200           DISPLAY '* PEDIDOS PROCESSADOS      = ' ACUM-PEDIDOS.
061300           DISPLAY '* MATRICULAS ACEITAS       = ' ACUM-ACEITAS.
061400           DISPLAY '* MATRICULAS REJEITADAS    = ' ACUM-REJEITADAS.
061500      *
061600       008-00-FIM.                EXIT.
061700
061800      *================================================================*
061900       009-00-FECHAR-ARQUIVOS     SECTION.
062000      *================================================================*
062100           MOVE FS-FECHAMENTO      TO FS-OPERACAO.
062200           CLOSE PEDIDOS
062300                 HORARIOS
062400                 MATRICULAS.
062500           PERFORM 001-01-TESTAR-FS.
062600      *
062700       009-00-FIM.                EXIT.
062800
062900      *================================================================*
063000       900-00-ERRO                SECTION.
063100      *================================================================*
063200           DISPLAY '* ERRO ' FS-OPERACAO ' DO ARQUIVO ' FS-ARQUIVO.
063300           DISPLAY '* FILE STATUS = ' FS-COD-STATUS.
063400           DISPLAY '* PROGRAMA ENCERRADO'.
063500           STOP RUN.
063600      *
063700       900-00-FIM.                EXIT.
