000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    LRB05.
000300       AUTHOR.        T R OKONKWO.
000400       INSTALLATION.  CORVALLIS LANGUAGE INSTITUTE - DATA CENTER.
000500       DATE-WRITTEN.  05/14/92.
000600       DATE-COMPILED.
000700       SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800      *================================================================*
000900      *  PROGRAM  : LRB05                                              *
001000      *  FUNCTION : SCORE ONE COMPLETED CONVERSATION TRANSCRIPT,        *
001100      *             AWARD XP (WITH AN IMPROVEMENT BONUS AGAINST THE     *
001200      *             USER'S PRIOR SESSION), WRITE THE FEEDBACK RECORD,   *
001300      *             AND ROLL THE USER'S RUNNING STATISTICS AND 5-       *
001400      *             SESSION TREND TABLE FORWARD.                        *
001500      *----------------------------------------------------------------*
001600      *  CHANGE ACTIVITY                                               *
001700      *  DATE     PGMR  TICKET    DESCRIPTION                          *
001800      *  -------- ----  --------  ------------------------------------ *
001900      *  05/14/92 TRO   CR-0112   ORIGINAL PROGRAM.                     *
002000      *  11/30/92 TRO   CR-0120   5-SLOT TREND TABLE ADDED.             *
002100      *  06/19/93 TRO   CR-0131   OLDER-AVG NOW USES ONLY POPULATED      *
002200      *                           SLOTS 3-5, NOT A FIXED DIVISOR OF 3.   *
002300      *  03/02/98 SLW   Y2K-0007  4-DIGIT YEAR REVIEW - CREATED-AT IS    *
002400      *                           AN OPAQUE X(26) STAMP, NO CHANGE       *
002500      *                           REQUIRED.                              *
002600      *  08/19/99 SLW   Y2K-0044  FINAL Y2K SIGN-OFF, PROGRAM CLEAN.     *
002700      *  04/02/01 PAV   CR-0260   FAILED-STATUS PATH NO LONGER TOUCHES   *
002800      *                           THE STATISTICS ACCUMULATOR.            *
002900      *  09/17/02 PAV   CR-0274   AVG FIELDS CONFIRMED ROUND-HALF-UP.    *
002920      *  10/02/02 MJC   CR-0278   COMPOSITE-SCORE BANNER REWORDED FOR   *
002940      *                           HOUSE STYLE - NO LOGIC CHANGE.        *
003000      *================================================================*
003100       ENVIRONMENT DIVISION.
003200       CONFIGURATION SECTION.
003300       SPECIAL-NAMES.
003400           C01 IS TOP-OF-FORM.
003500      *
003600       INPUT-OUTPUT SECTION.
003700       FILE-CONTROL.
003800      *
003900           SELECT TRANSCRICOES    ASSIGN TO TRANSIN
004000                                  ORGANIZATION LINE SEQUENTIAL
004100                                  ACCESS SEQUENTIAL
004200                                  FILE STATUS FS-TRANSCRICOES.
004300      *
004400           SELECT FEEDBACKS       ASSIGN TO FEEDOUT
004500                                  ORGANIZATION LINE SEQUENTIAL
004600                                  ACCESS SEQUENTIAL
004700                                  FILE STATUS FS-FEEDBACKS.
004800      *
004900           SELECT ESTATISTICAS    ASSIGN TO STATMAST
005000                                  ORGANIZATION RELATIVE
005100                                  ACCESS DYNAMIC
005200                                  RELATIVE KEY WS-REL-KEY
005300                                  FILE STATUS FS-ESTATISTICAS.
005400      *
005500       DATA DIVISION.
005600       FILE SECTION.
005700      *
005800       FD TRANSCRICOES
005900           RECORD     CONTAINS    198 CHARACTERS
006000           RECORDING  MODE        IS F
006100           LABEL      RECORD      IS STANDARD
006200           DATA       RECORD      IS REG-TRANSCRICAO.
006300       01 REG-TRANSCRICAO.
006400          05 TRN-TRANSCRIPT-ID    PIC X(36).
006500          05 TRN-PARTICIPANT-ID   PIC X(36).
006600          05 TRN-SESSION-ID       PIC X(36).
006700          05 TRN-LANGUAGE-CODE    PIC X(05).
006800          05 TRN-DURATION-SECONDS PIC 9(06).
006900          05 TRN-GRAMMAR-SCORE    PIC 9(03).
007000          05 TRN-VOCABULARY-SCORE PIC 9(03).
007100          05 TRN-FLUENCY-SCORE    PIC 9(03).
007200          05 TRN-PRONUN-SCORE     PIC 9(03).
007300          05 TRN-CREATED-AT       PIC X(26).
007400          05 FILLER               PIC X(01).
007500      *
007600       FD FEEDBACKS
007700           RECORD     CONTAINS    91 CHARACTERS
007800           RECORDING  MODE        IS F
007900           LABEL      RECORD      IS STANDARD
008000           DATA       RECORD      IS REG-FEEDBACK.
008100       01 REG-FEEDBACK.
008200          05 FBK-FEEDBACK-ID      PIC X(36).
008300          05 FBK-FEEDBACK-ID-N    REDEFINES FBK-FEEDBACK-ID
008400                                  PIC X(36).
008500          05 FBK-FEEDBACK-STATUS  PIC X(10).
008600          05 FBK-GRAMMAR-SCORE    PIC 9(03).
008700          05 FBK-VOCABULARY-SCORE PIC 9(03).
008800          05 FBK-FLUENCY-SCORE    PIC 9(03).
008900          05 FBK-PRONUN-SCORE     PIC 9(03).
009000          05 FBK-OVERALL-SCORE    PIC 9(03).
009100          05 FBK-OVERALL-SCORE-N  REDEFINES FBK-OVERALL-SCORE
009200                                  PIC 9(03).
009300          05 FBK-XP-AWARDED       PIC 9(03).
009400          05 FBK-CREATED-AT       PIC X(26).
009500          05 FILLER               PIC X(01).
009600      *
009700       FD ESTATISTICAS
009800           RECORD     CONTAINS    143 CHARACTERS
009900           RECORDING  MODE        IS F
010000           LABEL      RECORD      IS STANDARD
010100           DATA       RECORD      IS REG-ESTATISTICA.
010200       01 REG-ESTATISTICA.
010300          05 EST-USER-ID          PIC X(36).
010400          05 EST-USER-ID-N        REDEFINES EST-USER-ID
010500                                  PIC X(36).
010600          05 EST-LANGUAGE-CODE    PIC X(05).
010700          05 EST-TOTAL-SESSIONS   PIC 9(06).
010800          05 EST-TOTAL-MINUTES    PIC 9(07).
010900          05 EST-AVG-OVERALL      PIC 9(03)V9(02) COMP-3.
011000          05 EST-AVG-GRAMMAR      PIC 9(03)V9(02) COMP-3.
011100          05 EST-AVG-VOCABULARY   PIC 9(03)V9(02) COMP-3.
011200          05 EST-AVG-FLUENCY      PIC 9(03)V9(02) COMP-3.
011300          05 EST-PROGRESS-TREND   PIC X(10).
011400          05 EST-LAST5-SCORES OCCURS 5 TIMES
011500                                  PIC 9(03).
011600          05 EST-LAST5-DATES OCCURS 5 TIMES
011700                                  PIC X(10).
011800          05 EST-LAST5-COUNT      PIC 9(01).
011900          05 FILLER               PIC X(01).
012000      *
012100       WORKING-STORAGE SECTION.
012200      *
012300      *  IN-MEMORY USER-FEEDBACK-STATS TABLE - SAME LOAD/SEARCH/
012400      *  REWRITE SCHEME USED IN LRB02 AND LRB04.
012500      *
012600       01 WS-EST-TABELA.
012700          05 WS-EST-LINHA OCCURS 500 TIMES INDEXED BY WS-EST-IX.
012800             10 WS-EST-CHAVE      PIC X(41).
012900             10 WS-EST-SESSOES    PIC 9(06) COMP.
013000             10 WS-EST-MINUTOS    PIC 9(07) COMP.
013100             10 WS-EST-AVG-GERAL  PIC 9(03)V9(02) COMP-3.
013200             10 WS-EST-AVG-GRAM   PIC 9(03)V9(02) COMP-3.
013300             10 WS-EST-AVG-VOCAB  PIC 9(03)V9(02) COMP-3.
013400             10 WS-EST-AVG-FLUEN  PIC 9(03)V9(02) COMP-3.
013500             10 WS-EST-TENDENCIA  PIC X(10).
013600             10 WS-EST-L5-NOTA OCCURS 5 TIMES
013700                                  PIC 9(03).
013800             10 WS-EST-L5-DATA OCCURS 5 TIMES
013900                                  PIC X(10).
014000             10 WS-EST-L5-CONT    PIC 9(01) COMP.
014100             10 WS-EST-SLOT       PIC 9(06) COMP.
014200          05 FILLER               PIC X(01).
014300       77 WS-EST-CARREGADAS       PIC 9(06) COMP VALUE ZERO.
014400       77 WS-REL-KEY              PIC 9(06) COMP VALUE ZERO.
014500       77 WS-CHAVE-ATUAL          PIC X(41) VALUE SPACES.
014600       77 WS-POS-ACHADA           PIC 9(06) COMP VALUE ZERO.
014700       77 WS-ACHOU-SW             PIC X(01) VALUE 'N'.
014800           88 WS-ENTRADA-ACHADA       VALUE 'Y'.
014900       77 WS-FALHA-SW             PIC X(01) VALUE 'N'.
015000           88 WS-HOUVE-FALHA          VALUE 'Y'.
015100      *
015200      *  SCORE/XP WORK AREAS
015300      *
015400       77 WS-OVERALL-TEMP         PIC S9(05)V99 COMP-3 VALUE ZERO.
015500       77 WS-XP-TEMP              PIC 9(03) COMP VALUE ZERO.
015600       77 WS-IS-IMPROVING-SW      PIC X(01) VALUE 'N'.
015700           88 WS-IS-IMPROVING         VALUE 'Y'.
015800       77 WS-OVERALL-INT          PIC 9(03) COMP VALUE ZERO.
015900      *
016000      *  TREND CALCULATION WORK AREAS
016100      *
016200       77 WS-RECENT-AVG           PIC S9(05)V99 COMP-3 VALUE ZERO.
016300       77 WS-OLDER-AVG            PIC S9(05)V99 COMP-3 VALUE ZERO.
016400       77 WS-OLDER-SOMA           PIC S9(05)V99 COMP-3 VALUE ZERO.
016500       77 WS-OLDER-POPULADOS      PIC 9(02) COMP VALUE ZERO.
016600       77 WS-DIFF                 PIC S9(05)V99 COMP-3 VALUE ZERO.
016700       77 WS-SHIFT-IX             PIC 9(02) COMP VALUE ZERO.
016800      *
016900      *  STATS ROLL-FORWARD WORK AREAS
017000      *
017100       77 WS-NOVA-SESSOES         PIC 9(06) COMP VALUE ZERO.
017200       77 WS-NOVOS-MINUTOS        PIC 9(07) COMP VALUE ZERO.
017300      *
017400      * FILE STATUS
017500      *
017600       77 FS-TRANSCRICOES         PIC X(02) VALUE SPACES.
017700       77 FS-FEEDBACKS            PIC X(02) VALUE SPACES.
017800       77 FS-ESTATISTICAS         PIC X(02) VALUE SPACES.
017900       77 FS-COD-STATUS           PIC X(02) VALUE SPACES.
018000       77 FS-ARQUIVO              PIC X(10) VALUE SPACES.
018100       77 FS-OPERACAO             PIC X(13) VALUE SPACES.
018200       77 FS-ABERTURA             PIC X(13) VALUE 'OPEN'.
018300       77 FS-LEITURA              PIC X(13) VALUE 'READ'.
018400       77 FS-GRAVACAO             PIC X(13) VALUE 'WRITE'.
018500       77 FS-REGRAVACAO           PIC X(13) VALUE 'REWRITE'.
018600       77 FS-FECHAMENTO           PIC X(13) VALUE 'CLOSE'.
018700      *
018800      *  ACCUMULATORS
018900      *
019000       77 ACUM-LIDOS              PIC 9(06) COMP VALUE ZERO.
019100       77 ACUM-COMPLETADOS        PIC 9(06) COMP VALUE ZERO.
019200       77 ACUM-FALHOS             PIC 9(06) COMP VALUE ZERO.
019300      *
019400       PROCEDURE DIVISION.
019500
019600      *================================================================*
019700       000-00-INICIO              SECTION.
019800      *================================================================*
019900           PERFORM 001-00-ABRIR-ARQUIVOS.
020000           PERFORM 002-00-CARREGAR-ESTATISTICAS.
020100           PERFORM 003-00-VER-ARQ-VAZIO.
020200           PERFORM 004-00-TRATAR-TRANSCRICAO
020300               UNTIL FS-TRANSCRICOES EQUAL '10'.
020400           PERFORM 008-00-IMPRIMIR-TOTAIS.
020500           PERFORM 009-00-FECHAR-ARQUIVOS.
020600           STOP RUN.
020700
020800      *================================================================*
020900       001-00-ABRIR-ARQUIVOS      SECTION.
021000      *================================================================*
021100           MOVE FS-ABERTURA       TO FS-OPERACAO.
021200           OPEN INPUT TRANSCRICOES
021300                OUTPUT FEEDBACKS
021400                I-O    ESTATISTICAS.
021500           PERFORM 001-01-TESTAR-FS.
021600
021700       001-00-FIM.                EXIT.
021800
021900      *================================================================*
022000       001-01-TESTAR-FS           SECTION.
022100      *================================================================*
022200           PERFORM 001-02-FS-TRANSCRICOES.
022300           PERFORM 001-03-FS-FEEDBACKS.
022400           PERFORM 001-04-FS-ESTATISTICAS.
022500
022600       001-01-FIM.                EXIT.
022700
022800      *================================================================*
022900       001-02-FS-TRANSCRICOES     SECTION.
023000      *================================================================*
023100           MOVE 'TRANSCRIC'       TO FS-ARQUIVO.
023200           MOVE FS-TRANSCRICOES   TO FS-COD-STATUS.
023300
023400           IF FS-TRANSCRICOES NOT EQUAL '00' AND '10'
023500               PERFORM 900-00-ERRO.
023600
023700       001-02-FIM.                EXIT.
023800
023900      *================================================================*
024000       001-03-FS-FEEDBACKS        SECTION.
024100      *================================================================*
024200           MOVE 'FEEDBACKS'       TO FS-ARQUIVO.
024300           MOVE FS-FEEDBACKS      TO FS-COD-STATUS.
024400
024500           IF FS-FEEDBACKS NOT EQUAL '00' AND '10'
024600               PERFORM 900-00-ERRO.
024700
024800       001-03-FIM.                EXIT.
024900
025000      *================================================================*
025100       001-04-FS-ESTATISTICAS     SECTION.
025200      *================================================================*
025300           MOVE 'ESTATISTI'       TO FS-ARQUIVO.
025400           MOVE FS-ESTATISTICAS   TO FS-COD-STATUS.
025500
025600           IF FS-ESTATISTICAS NOT EQUAL '00' AND '10' AND '23'
025700               PERFORM 900-00-ERRO.
025800
025900       001-04-FIM.                EXIT.
026000
026100      *================================================================*
026200       002-00-CARREGAR-ESTATISTICAS SECTION.
026300      *================================================================*
026400           MOVE FS-LEITURA        TO FS-OPERACAO.
026500           MOVE 1                 TO WS-REL-KEY.
026600           READ ESTATISTICAS NEXT RECORD.
026700
026800           PERFORM 002-01-GUARDAR-LINHA
026900               UNTIL FS-ESTATISTICAS EQUAL '10'.
027000
027100       002-00-FIM.                EXIT.
027200
027300      *================================================================*
027400       002-01-GUARDAR-LINHA       SECTION.
027500      *================================================================*
027600           ADD 1                  TO WS-EST-CARREGADAS.
027700           MOVE WS-EST-CARREGADAS TO WS-EST-IX.
027800           STRING EST-USER-ID DELIMITED BY SIZE
027900                  EST-LANGUAGE-CODE DELIMITED BY SIZE
028000                  INTO WS-EST-CHAVE (WS-EST-IX).
028100           MOVE EST-TOTAL-SESSIONS TO WS-EST-SESSOES (WS-EST-IX).
028200           MOVE EST-TOTAL-MINUTES TO WS-EST-MINUTOS (WS-EST-IX).
028300           MOVE EST-AVG-OVERALL   TO WS-EST-AVG-GERAL (WS-EST-IX).
028400           MOVE EST-AVG-GRAMMAR   TO WS-EST-AVG-GRAM (WS-EST-IX).
028500           MOVE EST-AVG-VOCABULARY TO WS-EST-AVG-VOCAB (WS-EST-IX).
028600           MOVE EST-AVG-FLUENCY   TO WS-EST-AVG-FLUEN (WS-EST-IX).
028700           MOVE EST-PROGRESS-TREND TO WS-EST-TENDENCIA (WS-EST-IX).
028800           MOVE EST-LAST5-COUNT   TO WS-EST-L5-CONT (WS-EST-IX).
028900           PERFORM 002-02-GUARDAR-L5
029000               VARYING WS-SHIFT-IX FROM 1 BY 1 UNTIL WS-SHIFT-IX > 5.
029100           MOVE WS-REL-KEY        TO WS-EST-SLOT (WS-EST-IX).
029200
029300           ADD 1                  TO WS-REL-KEY.
029400           READ ESTATISTICAS NEXT RECORD.
029500
029600           IF FS-ESTATISTICAS NOT EQUAL '10'
029700               PERFORM 001-04-FS-ESTATISTICAS.
029800
029900       002-01-FIM.                EXIT.
030000
030100      *================================================================*
030200       002-02-GUARDAR-L5          SECTION.
030300      *================================================================*
030400           MOVE EST-LAST5-SCORES (WS-SHIFT-IX)
030500               TO WS-EST-L5-NOTA (WS-EST-IX, WS-SHIFT-IX).
030600           MOVE EST-LAST5-DATES (WS-SHIFT-IX)
030700               TO WS-EST-L5-DATA (WS-EST-IX, WS-SHIFT-IX).
030800
030900       002-02-FIM.                EXIT.
031000
031100      *================================================================*
031200       003-00-VER-ARQ-VAZIO       SECTION.
031300      *================================================================*
031400           PERFORM 003-01-LER-TRANSCRICAO.
031500
031600           IF FS-TRANSCRICOES EQUAL '10'
031700               DISPLAY '* ARQUIVO TRANSCRICOES VAZIO *'
031800               DISPLAY '* PROGRAMA ENCERRADO         *'
031900               PERFORM 009-00-FECHAR-ARQUIVOS
032000               STOP RUN.
032100
032200       003-00-FIM.                EXIT.
032300
032400      *================================================================*
032500       003-01-LER-TRANSCRICAO     SECTION.
032600      *================================================================*
032700           READ TRANSCRICOES.
032800
032900           IF FS-TRANSCRICOES NOT EQUAL '10'
033000               PERFORM 001-02-FS-TRANSCRICOES.
033100
033200       003-01-FIM.                EXIT.
033300
033400      *================================================================*
033500       004-00-TRATAR-TRANSCRICAO  SECTION.
033600      *================================================================*
033700           ADD 1                  TO ACUM-LIDOS.
033800           MOVE FS-GRAVACAO       TO FS-OPERACAO.
033900           INITIALIZE REG-FEEDBACK.
034000           MOVE 'N'                 TO WS-FALHA-SW.
034100
034200           IF TRN-PARTICIPANT-ID EQUAL SPACES
034300               OR TRN-LANGUAGE-CODE EQUAL SPACES
034400               MOVE 'Y'           TO WS-FALHA-SW.
034500
034600           IF WS-HOUVE-FALHA
034700               MOVE TRN-TRANSCRIPT-ID TO FBK-FEEDBACK-ID
034800               MOVE 'FAILED'      TO FBK-FEEDBACK-STATUS
034900               MOVE TRN-CREATED-AT TO FBK-CREATED-AT
035000               ADD 1              TO ACUM-FALHOS
035100           ELSE
035200               STRING TRN-PARTICIPANT-ID DELIMITED BY SIZE
035300                      TRN-LANGUAGE-CODE DELIMITED BY SIZE
035400                      INTO WS-CHAVE-ATUAL
035500               PERFORM 004-01-LOCALIZAR-ESTATISTICA
035600               PERFORM 005-00-CALC-NOTA-GERAL
035700               PERFORM 006-00-CALC-XP
035800               PERFORM 007-00-GRAVAR-FEEDBACK
035900               PERFORM 008-10-ATUALIZA-ESTATIST
036000               ADD 1              TO ACUM-COMPLETADOS
036100           END-IF.
036200
036300           WRITE REG-FEEDBACK.
036400           PERFORM 001-03-FS-FEEDBACKS.
036500           PERFORM 003-01-LER-TRANSCRICAO.
036600
036700       004-00-FIM.                EXIT.
036800
036900      *================================================================*
037000       004-01-LOCALIZAR-ESTATISTICA SECTION.
037100      *================================================================*
037200           MOVE 'N'                 TO WS-ACHOU-SW.
037300           MOVE 0                   TO WS-POS-ACHADA.
037400
037500           PERFORM 004-02-TESTAR-LINHA
037600               VARYING WS-EST-IX FROM 1 BY 1
037700                   UNTIL WS-EST-IX > WS-EST-CARREGADAS
037800                       OR WS-ENTRADA-ACHADA.
037900
038000       004-01-FIM.                EXIT.
038100
038200      *================================================================*
038300       004-02-TESTAR-LINHA        SECTION.
038400      *================================================================*
038500           IF WS-EST-CHAVE (WS-EST-IX) EQUAL WS-CHAVE-ATUAL
038600               MOVE 'Y'           TO WS-ACHOU-SW
038700               MOVE WS-EST-IX     TO WS-POS-ACHADA.
038800
038900       004-02-FIM.                EXIT.
039000
039100      *================================================================*
039200      *    WEIGHTED COMPOSITE, TRUNCATED TO A WHOLE PERCENT - NOT      *
039300      *    ROUNDED - PER THE ORIGINAL SPEC FROM THE BILLING GROUP.      *
039400      *================================================================*
039500       005-00-CALC-NOTA-GERAL     SECTION.
039600      *================================================================*
039700           COMPUTE WS-OVERALL-TEMP =
039800               (TRN-GRAMMAR-SCORE * 0.35)
039900                   + (TRN-VOCABULARY-SCORE * 0.25)
040000                   + (TRN-FLUENCY-SCORE * 0.25)
040100                   + (TRN-PRONUN-SCORE * 0.15).
040200           MOVE WS-OVERALL-TEMP   TO WS-OVERALL-INT.
040300
040400       005-00-FIM.                EXIT.
040500
040600      *================================================================*
040700      *    CALCULATEXP - 10 BASE, PLUS SCORE BANDS, PLUS DURATION      *
040800      *    BANDS, PLUS A 5-POINT IMPROVEMENT BONUS AGAINST THE PRIOR   *
040900      *    SESSION'S SCORE (LAST-5-SCORES(1) BEFORE TODAY'S PUSH),     *
041000      *    CAPPED AT 40.                                                *
041100      *================================================================*
041200       006-00-CALC-XP             SECTION.
041300      *================================================================*
041400           MOVE 'N'                 TO WS-IS-IMPROVING-SW.
041500           IF WS-ENTRADA-ACHADA
041600               AND WS-EST-L5-CONT (WS-POS-ACHADA) NOT LESS THAN 2
041700               AND WS-OVERALL-INT GREATER THAN
041800                   WS-EST-L5-NOTA (WS-POS-ACHADA, 1)
041900               MOVE 'Y'           TO WS-IS-IMPROVING-SW.
042000
042100           MOVE 10                TO WS-XP-TEMP.
042200           IF WS-OVERALL-INT NOT LESS THAN 60
042300               ADD 5              TO WS-XP-TEMP.
042400           IF WS-OVERALL-INT NOT LESS THAN 80
042500               ADD 10             TO WS-XP-TEMP.
042600           IF TRN-DURATION-SECONDS NOT LESS THAN 600
042700               ADD 5              TO WS-XP-TEMP.
042800           IF TRN-DURATION-SECONDS NOT LESS THAN 1200
042900               ADD 10             TO WS-XP-TEMP.
043000           IF WS-IS-IMPROVING
043100               ADD 5              TO WS-XP-TEMP.
043200           IF WS-XP-TEMP GREATER THAN 40
043300               MOVE 40            TO WS-XP-TEMP.
043400
043500       006-00-FIM.                EXIT.
043600
043700      *================================================================*
043800       007-00-GRAVAR-FEEDBACK     SECTION.
043900      *================================================================*
044000           MOVE TRN-TRANSCRIPT-ID TO FBK-FEEDBACK-ID.
044100           MOVE 'COMPLETED'       TO FBK-FEEDBACK-STATUS.
044200           MOVE TRN-GRAMMAR-SCORE TO FBK-GRAMMAR-SCORE.
044300           MOVE TRN-VOCABULARY-SCORE TO FBK-VOCABULARY-SCORE.
044400           MOVE TRN-FLUENCY-SCORE TO FBK-FLUENCY-SCORE.
044500           MOVE TRN-PRONUN-SCORE  TO FBK-PRONUN-SCORE.
044600           MOVE WS-OVERALL-INT    TO FBK-OVERALL-SCORE.
044700           MOVE WS-XP-TEMP        TO FBK-XP-AWARDED.
044800           MOVE TRN-CREATED-AT    TO FBK-CREATED-AT.
044900
045000       007-00-FIM.                EXIT.
045100
045200      *================================================================*
045300      *    UPDATEUSERSTATS - RUNNING AVERAGES OVER THE OLD SESSION     *
045400      *    COUNT, TREND COMPUTED AGAINST THE TABLE BEFORE TODAY'S      *
045500      *    SCORE IS PUSHED, THEN THE SHIFT-REGISTER PUSH ITSELF.       *
045600      *================================================================*
045700       008-10-ATUALIZA-ESTATIST   SECTION.
045800      *================================================================*
045900           IF NOT WS-ENTRADA-ACHADA
046000               ADD 1              TO WS-EST-CARREGADAS
046100               MOVE WS-EST-CARREGADAS TO WS-EST-IX
046200               MOVE WS-CHAVE-ATUAL TO WS-EST-CHAVE (WS-EST-IX)
046300               MOVE 0             TO WS-EST-SESSOES (WS-EST-IX)
046400               MOVE 0             TO WS-EST-MINUTOS (WS-EST-IX)
046500               MOVE 0             TO WS-EST-AVG-GERAL (WS-EST-IX)
046600               MOVE 0             TO WS-EST-AVG-GRAM (WS-EST-IX)
046700               MOVE 0             TO WS-EST-AVG-VOCAB (WS-EST-IX)
046800               MOVE 0             TO WS-EST-AVG-FLUEN (WS-EST-IX)
046900               MOVE 'STABLE'      TO WS-EST-TENDENCIA (WS-EST-IX)
047000               MOVE 0             TO WS-EST-L5-CONT (WS-EST-IX)
047100               MOVE WS-EST-CARREGADAS TO WS-EST-SLOT (WS-EST-IX)
047200               MOVE WS-EST-CARREGADAS TO WS-POS-ACHADA
047300           END-IF.
047400
047500           COMPUTE WS-NOVA-SESSOES =
047600               WS-EST-SESSOES (WS-POS-ACHADA) + 1.
047700           COMPUTE WS-NOVOS-MINUTOS =
047800               WS-EST-MINUTOS (WS-POS-ACHADA)
047900                   + (TRN-DURATION-SECONDS / 60).
048000
048100           COMPUTE WS-EST-AVG-GERAL (WS-POS-ACHADA) ROUNDED =
048200               ((WS-EST-AVG-GERAL (WS-POS-ACHADA)
048300                   * WS-EST-SESSOES (WS-POS-ACHADA))
048400                   + WS-OVERALL-INT) / WS-NOVA-SESSOES.
048500           COMPUTE WS-EST-AVG-GRAM (WS-POS-ACHADA) ROUNDED =
048600               ((WS-EST-AVG-GRAM (WS-POS-ACHADA)
048700                   * WS-EST-SESSOES (WS-POS-ACHADA))
048800                   + TRN-GRAMMAR-SCORE) / WS-NOVA-SESSOES.
048900           COMPUTE WS-EST-AVG-VOCAB (WS-POS-ACHADA) ROUNDED =
049000               ((WS-EST-AVG-VOCAB (WS-POS-ACHADA)
049100                   * WS-EST-SESSOES (WS-POS-ACHADA))
049200                   + TRN-VOCABULARY-SCORE) / WS-NOVA-SESSOES.
049300           COMPUTE WS-EST-AVG-FLUEN (WS-POS-ACHADA) ROUNDED =
049400               ((WS-EST-AVG-FLUEN (WS-POS-ACHADA)
049500                   * WS-EST-SESSOES (WS-POS-ACHADA))
049600                   + TRN-FLUENCY-SCORE) / WS-NOVA-SESSOES.
049700
049800           MOVE WS-NOVA-SESSOES   TO WS-EST-SESSOES (WS-POS-ACHADA).
049900           MOVE WS-NOVOS-MINUTOS  TO WS-EST-MINUTOS (WS-POS-ACHADA).
050000
050100           PERFORM 008-11-CALC-TENDENCIA.
050200           PERFORM 008-12-DESLOCA-ULTIMAS5.
050300           PERFORM 008-13-REGRAVAR-ESTATISTICA.
050400
050500       008-10-FIM.                EXIT.
050600
050700      *================================================================*
050800      *    CALCULATEPROGRESSTREND - NEEDS 3 PRIOR SESSIONS ON THE      *
050900      *    TABLE (BEFORE TODAY'S PUSH); OTHERWISE STABLE BY DEFAULT.   *
051000      *================================================================*
051100       008-11-CALC-TENDENCIA      SECTION.
051200      *================================================================*
051300           IF WS-EST-L5-CONT (WS-POS-ACHADA) LESS THAN 3
051400               MOVE 'STABLE'      TO WS-EST-TENDENCIA (WS-POS-ACHADA)
051500               GO TO 008-11-FIM.
051600
051700           COMPUTE WS-RECENT-AVG =
051800               (WS-EST-L5-NOTA (WS-POS-ACHADA, 1)
051900                   + WS-EST-L5-NOTA (WS-POS-ACHADA, 2)) / 2.
052000
052100           MOVE 0                 TO WS-OLDER-SOMA.
052200           MOVE 0                 TO WS-OLDER-POPULADOS.
052300           COMPUTE WS-OLDER-POPULADOS =
052400               WS-EST-L5-CONT (WS-POS-ACHADA) - 2.
052500           PERFORM 008-14-SOMAR-OLDER
052600               VARYING WS-SHIFT-IX FROM 3 BY 1 UNTIL WS-SHIFT-IX > 5.
052700           COMPUTE WS-OLDER-AVG = WS-OLDER-SOMA / WS-OLDER-POPULADOS.
052800
052900           COMPUTE WS-DIFF = WS-RECENT-AVG - WS-OLDER-AVG.
053000
053100           IF WS-DIFF NOT LESS THAN 5
053200               MOVE 'IMPROVING'   TO WS-EST-TENDENCIA (WS-POS-ACHADA)
053300           ELSE
053400           IF WS-DIFF NOT GREATER THAN -5
053500               MOVE 'DECLINING'   TO WS-EST-TENDENCIA (WS-POS-ACHADA)
053600           ELSE
053700               MOVE 'STABLE'      TO WS-EST-TENDENCIA (WS-POS-ACHADA).
053800
053900       008-11-FIM.                EXIT.
054000
054100      *================================================================*
054200       008-14-SOMAR-OLDER         SECTION.
054300      *================================================================*
054400           IF WS-SHIFT-IX LESS THAN WS-EST-L5-CONT (WS-POS-ACHADA)
054500                   + 1
054600               AND (WS-SHIFT-IX - 2) NOT GREATER THAN
054700                   WS-OLDER-POPULADOS
054800               ADD WS-EST-L5-NOTA (WS-POS-ACHADA, WS-SHIFT-IX)
054900                   TO WS-OLDER-SOMA.
055000
055100       008-14-FIM.                EXIT.
055200
055300      *================================================================*
055400      *    PUSH TODAY'S SCORE AND DATE ONTO THE 5-SLOT SHIFT REGISTER, *
055500      *    NEWEST FIRST, DROPPING THE OLDEST WHEN ALREADY FULL.        *
055600      *================================================================*
055700       008-12-DESLOCA-ULTIMAS5    SECTION.
055800      *================================================================*
055900           PERFORM 008-15-DESLOCAR-UMA
056000               VARYING WS-SHIFT-IX FROM 5 BY -1 UNTIL WS-SHIFT-IX < 2.
056100
056200           MOVE WS-OVERALL-INT    TO WS-EST-L5-NOTA (WS-POS-ACHADA, 1).
056300           MOVE TRN-CREATED-AT (1:10)
056400               TO WS-EST-L5-DATA (WS-POS-ACHADA, 1).
056500
056600           IF WS-EST-L5-CONT (WS-POS-ACHADA) LESS THAN 5
056700               ADD 1              TO WS-EST-L5-CONT (WS-POS-ACHADA).
056800
056900       008-12-FIM.                EXIT.
057000
057100      *================================================================*
057200       008-15-DESLOCAR-UMA        SECTION.
057300      *================================================================*
057400           MOVE WS-EST-L5-NOTA (WS-POS-ACHADA, WS-SHIFT-IX - 1)
057500               TO WS-EST-L5-NOTA (WS-POS-ACHADA, WS-SHIFT-IX).
057600           MOVE WS-EST-L5-DATA (WS-POS-ACHADA, WS-SHIFT-IX - 1)
057700               TO WS-EST-L5-DATA (WS-POS-ACHADA, WS-SHIFT-IX).
057800
057900       008-15-FIM.                EXIT.
058000
058100      *================================================================*
058200       008-13-REGRAVAR-ESTATISTICA SECTION.
058300      *================================================================*
058400           MOVE EST-USER-ID        TO EST-USER-ID.
058500           MOVE TRN-PARTICIPANT-ID TO EST-USER-ID.
058600           MOVE TRN-LANGUAGE-CODE  TO EST-LANGUAGE-CODE.
058700           MOVE WS-EST-SESSOES (WS-POS-ACHADA) TO EST-TOTAL-SESSIONS.
058800           MOVE WS-EST-MINUTOS (WS-POS-ACHADA) TO EST-TOTAL-MINUTES.
058900           MOVE WS-EST-AVG-GERAL (WS-POS-ACHADA) TO EST-AVG-OVERALL.
059000           MOVE WS-EST-AVG-GRAM (WS-POS-ACHADA) TO EST-AVG-GRAMMAR.
059100           MOVE WS-EST-AVG-VOCAB (WS-POS-ACHADA) TO EST-AVG-VOCABULARY.
059200           MOVE WS-EST-AVG-FLUEN (WS-POS-ACHADA) TO EST-AVG-FLUENCY.
059300           MOVE WS-EST-TENDENCIA (WS-POS-ACHADA) TO EST-PROGRESS-TREND.
059400           MOVE WS-EST-L5-CONT (WS-POS-ACHADA) TO EST-LAST5-COUNT.
059500           PERFORM 008-16-MOVER-L5
059600               VARYING WS-SHIFT-IX FROM 1 BY 1 UNTIL WS-SHIFT-IX > 5.
059700           MOVE WS-EST-SLOT (WS-POS-ACHADA) TO WS-REL-KEY.
059800
059900           IF WS-ENTRADA-ACHADA
060000               MOVE FS-REGRAVACAO TO FS-OPERACAO
060100               REWRITE REG-ESTATISTICA
060200           ELSE
060300               MOVE FS-GRAVACAO   TO FS-OPERACAO
060400               WRITE REG-ESTATISTICA
060500           END-IF.
060600
060700           PERFORM 001-04-FS-ESTATISTICAS.
060800
060900       008-13-FIM.                EXIT.
061000
061100      *================================================================*
061200       008-16-MOVER-L5            SECTION.
061300      *================================================================*
061400           MOVE WS-EST-L5-NOTA (WS-POS-ACHADA, WS-SHIFT-IX)
061500               TO EST-LAST5-SCORES (WS-SHIFT-IX).
061600           MOVE WS-EST-L5-DATA (WS-POS-ACHADA, WS-SHIFT-IX)
061700               TO EST-LAST5-DATES (WS-SHIFT-IX).
061800
061900       008-16-FIM.                EXIT.
062000
062100      *================================================================*
062200       008-00-IMPRIMIR-TOTAIS     SECTION.
062300      *================================================================*
062400           DISPLAY '* TRANSCRICOES LIDAS     = ' ACUM-LIDOS.
062500           DISPLAY '* FEEDBACK COMPLETADOS   = ' ACUM-COMPLETADOS.
062600           DISPLAY '* FEEDBACK FALHOS        = ' ACUM-FALHOS.
062700
062800       008-00-FIM.                EXIT.
062900
063000      *================================================================*
063100       009-00-FECHAR-ARQUIVOS     SECTION.
063200      *================================================================*
063300           MOVE FS-FECHAMENTO     TO FS-OPERACAO.
063400           CLOSE TRANSCRICOES
063500                 FEEDBACKS
063600                 ESTATISTICAS.
063700           PERFORM 001-01-TESTAR-FS.
063800
063900       009-00-FIM.                EXIT.
064000
064100      *================================================================*
064200       900-00-ERRO                SECTION.
064300      *================================================================*
064400           DISPLAY '* ERRO ' FS-OPERACAO ' DO ARQUIVO ' FS-ARQUIVO.
064500           DISPLAY '* FILE STATUS = ' FS-COD-STATUS.
064600           DISPLAY '* PROGRAMA ENCERRADO'.
064700           STOP RUN.
064800
064900       900-00-FIM.                EXIT.
