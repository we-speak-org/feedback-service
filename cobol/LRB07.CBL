000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    LRB07.
000300       AUTHOR.        P A VANCE.
000400       INSTALLATION.  CORVALLIS LANGUAGE INSTITUTE - DATA CENTER.
000500       DATE-WRITTEN.  03/11/91.
000600       DATE-COMPILED.
000700       SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800      *================================================================*
000900      *  PROGRAM  : LRB07                                              *
001000      *  FUNCTION : NIGHTLY GENERATION OF CONVERSATION TIME-SLOT        *
001100      *             OCCURRENCES FROM EACH ACTIVE DAILY/WEEKLY TEMPLATE  *
001200      *             ROW ON THE TIMESLOT-MASTER FILE.  SCANS THE WHOLE   *
001300      *             FILE, MATERIALIZES EVERY OCCURRENCE DUE IN THE NEXT *
001400      *             SEVEN DAYS THAT DOES NOT ALREADY EXIST, AND REPORTS *
001500      *             THE COUNT GENERATED.                                *
001600      *----------------------------------------------------------------*
001700      *  CHANGE ACTIVITY                                               *
001800      *  DATE     PGMR  TICKET    DESCRIPTION                          *
001900      *  -------- ----  --------  ------------------------------------ *
002000      *  03/11/91 PAV   CR-0140   ORIGINAL PROGRAM.                     *
002100      *  09/02/92 RDH   CR-0166   ADDED THE DUPLICATE-OCCURRENCE CHECK  *
002200      *                           (LANGUAGE/LEVEL/START-TIME) - SECOND  *
002300      *                           NIGHTLY RUN WAS DOUBLING UP SLOTS.    *
002400      *  03/04/98 SLW   Y2K-0009  GREG-TO-JULIAN ROUTINE REVIEWED - USES*
002500      *                           A 4-DIGIT YEAR THROUGHOUT, NO CHANGE  *
002600      *                           REQUIRED.                              *
002700      *  08/19/99 SLW   Y2K-0044  FINAL Y2K SIGN-OFF, PROGRAM CLEAN.     *
002800      *  02/07/01 MJC   CR-0249   GENERATED SLOTS NOW CARRY RECURRENCE  *
002900      *                           'ONCE' - A GENERATED ROW IS NEVER     *
003000      *                           ITSELF TREATED AS A TEMPLATE.          *
003005      *  05/14/02 TRO   CR-0281   GENERATION WAS SKIPPING TODAY'S DUE    *
003010      *                           OCCURRENCES WHENEVER THEIR CLOCK TIME  *
003015      *                           WAS STILL AHEAD - COMPARE NOW FOLDS    *
003020      *                           DATE AND TIME TO ONE MINUTE TOTAL.     *
003025      *                           ALSO CLOSED OFF AN UNRECOGNIZED        *
003030      *                           RECURRENCE CODE FALLING THROUGH TO A   *
003035      *                           1-DAY STEP - IT NOW SKIPS THE TEMPLATE.*
003100      *================================================================*
003200       ENVIRONMENT DIVISION.
003300       CONFIGURATION SECTION.
003400       SPECIAL-NAMES.
003500           C01 IS TOP-OF-FORM.
003600      *
003700       INPUT-OUTPUT SECTION.
003800       FILE-CONTROL.
003900      *
004000           SELECT HORARIOS        ASSIGN TO TIMEMAST
004100                                  ORGANIZATION RELATIVE
004200                                  ACCESS DYNAMIC
004300                                  RELATIVE KEY WS-REL-KEY
004400                                  FILE STATUS FS-HORARIOS.
004500      *
004600       DATA DIVISION.
004700       FILE SECTION.
004800      *
004900       FD HORARIOS
005000           RECORD     CONTAINS    90 CHARACTERS
005100           RECORDING  MODE        IS F
005200           LABEL      RECORD      IS STANDARD
005300           DATA       RECORD      IS REG-HORARIO.
005400       01 REG-HORARIO.
005500          05 HOR-TIMESLOT-ID       PIC X(36).
005600          05 HOR-TIMESLOT-ID-N     REDEFINES HOR-TIMESLOT-ID
005700                                   PIC X(36).
005800          05 HOR-TARGET-LANGUAGE   PIC X(05).
005900          05 HOR-LEVEL             PIC X(02).
006000          05 HOR-START-TIME.
006100             10 HOR-START-DATA     PIC X(10).
006200             10 HOR-START-HORA     PIC X(16).
006300          05 HOR-START-TIME-N      REDEFINES HOR-START-TIME
006400                                   PIC X(26).
006500          05 HOR-DURATION-MINUTES  PIC 9(03).
006600          05 HOR-MAX-PARTICIPANTS  PIC 9(03).
006700          05 HOR-MIN-PARTICIPANTS  PIC 9(03).
006800          05 HOR-RECURRENCE        PIC X(07).
006900          05 HOR-IS-ACTIVE         PIC X(01).
007000          05 HOR-REGISTERED-COUNT  PIC 9(03).
007100          05 HOR-REGISTERED-COUNT-N REDEFINES HOR-REGISTERED-COUNT
007200                                   PIC 9(03).
007300          05 FILLER                PIC X(01).
007400      *
007500       WORKING-STORAGE SECTION.
007600      *
007700      *  IN-MEMORY TIMESLOT TABLE - LOADED SEQUENTIALLY AT OPEN, SCANNED
007800      *  FOR BOTH THE TEMPLATE PASS AND THE DUPLICATE-OCCURRENCE CHECK,
007900      *  APPENDED TO (AND REWRITTEN TO THE FILE) AS NEW SLOTS ARE BORN.
008000      *
008100       01 WS-HOR-TABELA.
008200          05 WS-HOR-LINHA OCCURS 500 TIMES INDEXED BY WS-HOR-IX.
008300             10 WS-HOR-CHAVE       PIC X(33).
008400             10 WS-HOR-LANGUAGE    PIC X(05).
008500             10 WS-HOR-LEVEL       PIC X(02).
008600             10 WS-HOR-START       PIC X(26).
008700             10 WS-HOR-RECUR       PIC X(07).
008800             10 WS-HOR-ATIVO       PIC X(01).
008900             10 WS-HOR-DURACAO     PIC 9(03).
009000             10 WS-HOR-MAXPART     PIC 9(03).
009100             10 WS-HOR-MINPART     PIC 9(03).
009200          05 FILLER                PIC X(01).
009300       77 WS-HOR-CARREGADAS        PIC 9(06) COMP VALUE ZERO.
009400       77 WS-REL-KEY               PIC 9(06) COMP VALUE ZERO.
009500       77 WS-MODELO-IX             PIC 9(06) COMP VALUE ZERO.
009600       77 WS-ACHOU-SW              PIC X(01) VALUE 'N'.
009700           88 WS-ENTRADA-ACHADA        VALUE 'Y'.
009800       77 WS-CHAVE-ATUAL           PIC X(33) VALUE SPACES.
009900       77 WS-SEQ-GERACAO           PIC 9(04) COMP VALUE ZERO.
010000       77 ACUM-GERADOS             PIC 9(06) COMP VALUE ZERO.
010100       77 ACUM-MODELOS             PIC 9(06) COMP VALUE ZERO.
010200      *
010300      *  "NOW" AND "NOW + 7 DAYS" WORK AREAS
010400      *
010500       01 WS-DATA-HORARIO-SYS.
010600          05 WS-DATA-SYS.
010700             10 WS-ANO-SYS         PIC 9(04).
010800             10 WS-MES-SYS         PIC 9(02).
010900             10 WS-DIA-SYS         PIC 9(02).
011000          05 WS-HORARIO-SYS.
011100             10 WS-HOR-SYS         PIC 9(02).
011200             10 WS-MIN-SYS         PIC 9(02).
011300          05 FILLER                PIC X(09).
011320       77 WS-MIN-AGORA             PIC S9(11) COMP VALUE ZERO.
011340       77 WS-MIN-INICIO            PIC S9(11) COMP VALUE ZERO.
011500       77 WS-LIM-DATA              PIC X(10) VALUE SPACES.
011600       77 WS-LIM-JULIANO           PIC 9(08) COMP VALUE ZERO.
011700      *
011800      *  NEXT-OCCURRENCE WORK AREAS - JULIAN-DAY ADVANCE PER TEMPLATE
011900      *
012000       77 WS-PROX-JULIANO          PIC 9(08) COMP VALUE ZERO.
012100       77 WS-PROX-DATA             PIC X(10) VALUE SPACES.
012200       77 WS-PASSO-DIAS            PIC 9(03) COMP VALUE ZERO.
012300       77 WS-NOVO-START            PIC X(26) VALUE SPACES.
012400      *
012500      *  CALENDAR / JULIAN-DAY-NUMBER WORK AREAS - SHARED GREG<->JULIAN
012600      *  CONVERSION ROUTINE ALSO USED BY THE BILLING SUITE.
012700      *
012800       77 WS-CNV-ANO               PIC 9(04) COMP.
012900       77 WS-CNV-MES               PIC 9(02) COMP.
013000       77 WS-CNV-DIA               PIC 9(02) COMP.
013020       77 WS-CNV-HORA              PIC 9(02) COMP.
013040       77 WS-CNV-MINUTO            PIC 9(02) COMP.
013100       77 WS-CNV-JULIANO           PIC 9(08) COMP.
013200       77 WS-CNV-TEMP1             PIC S9(09) COMP.
013300       77 WS-CNV-TEMP2             PIC S9(09) COMP.
013400       77 WS-CNV-TEMP3             PIC S9(09) COMP.
013500      *
013600      * FILE STATUS
013700      *
013800       77 FS-HORARIOS              PIC X(02) VALUE SPACES.
013900       77 FS-COD-STATUS            PIC X(02) VALUE SPACES.
014000       77 FS-ARQUIVO               PIC X(10) VALUE SPACES.
014100       77 FS-OPERACAO              PIC X(13) VALUE SPACES.
014200       77 FS-ABERTURA              PIC X(13) VALUE 'OPEN'.
014300       77 FS-LEITURA               PIC X(13) VALUE 'READ'.
014400       77 FS-GRAVACAO              PIC X(13) VALUE 'WRITE'.
014500       77 FS-FECHAMENTO            PIC X(13) VALUE 'CLOSE'.
014600      *
014700       PROCEDURE DIVISION.
014800      *================================================================*
014900       000-00-INICIO              SECTION.
015000      *================================================================*
015100           PERFORM 001-00-ABRIR-ARQUIVOS.
015200           PERFORM 002-00-OBTER-DATA-HORA.
015300           PERFORM 003-00-CARREGAR-HORARIOS.
015400           PERFORM 004-00-TRATAR-MODELO
015500               VARYING WS-MODELO-IX FROM 1 BY 1
015600                   UNTIL WS-MODELO-IX > WS-HOR-CARREGADAS.
015700           PERFORM 005-00-IMPRIMIR-TOTAIS.
015800           PERFORM 009-00-FECHAR-ARQUIVOS.
015900           STOP RUN.
016000
016100      *================================================================*
016200       001-00-ABRIR-ARQUIVOS      SECTION.
016300      *================================================================*
016400           MOVE FS-ABERTURA       TO FS-OPERACAO.
016500           OPEN I-O HORARIOS.
016600           PERFORM 001-01-TESTAR-FS.
016700      *
016800       001-00-FIM.                EXIT.
016900
017000      *================================================================*
017100       001-01-TESTAR-FS           SECTION.
017200      *================================================================*
017300           PERFORM 001-02-FS-HORARIOS.
017400      *
017500       001-01-FIM.                EXIT.
017600
017700      *================================================================*
017800       001-02-FS-HORARIOS         SECTION.
017900      *================================================================*
018000           MOVE 'TIMEMAST'        TO FS-ARQUIVO.
018100           MOVE FS-HORARIOS       TO FS-COD-STATUS.
018200      *
018300           IF FS-HORARIOS NOT EQUAL '00' AND '10' AND '23'
018400               PERFORM 900-00-ERRO.
018500      *
018600       001-02-FIM.                EXIT.
018700
018800      *================================================================*
018900       002-00-OBTER-DATA-HORA     SECTION.
019000      *================================================================*
019100           MOVE FUNCTION CURRENT-DATE TO WS-DATA-HORARIO-SYS.
019200      *
019300           MOVE WS-ANO-SYS         TO WS-CNV-ANO.
019400           MOVE WS-MES-SYS         TO WS-CNV-MES.
019500           MOVE WS-DIA-SYS         TO WS-CNV-DIA.
019600           PERFORM 004-10-GREG-PARA-JULIANO.
019700           MOVE WS-CNV-JULIANO     TO WS-LIM-JULIANO.
019800      *
019900      *    05/14/02 TRO - FOLD TODAY'S CLOCK TIME IN WITH THE JULIAN
020000      *    DAY SO A CANDIDATE OCCURRENCE CAN BE TESTED AGAINST THE
020100      *    FULL TIMESTAMP, NOT JUST TODAY'S CALENDAR DATE.
020200           MOVE WS-HOR-SYS         TO WS-CNV-HORA.
020300           MOVE WS-MIN-SYS         TO WS-CNV-MINUTO.
020400           PERFORM 002-12-CALC-MINUTOS.
020500           MOVE WS-CNV-TEMP1       TO WS-MIN-AGORA.
020600      *
020700           ADD 7                  TO WS-LIM-JULIANO.
020800           MOVE WS-LIM-JULIANO     TO WS-CNV-JULIANO.
020900           PERFORM 004-11-JULIANO-PARA-GREG.
021000      *
021100           MOVE SPACES             TO WS-LIM-DATA.
021200           STRING WS-CNV-ANO DELIMITED BY SIZE
021300                  '-'            DELIMITED BY SIZE
021400                  WS-CNV-MES     DELIMITED BY SIZE
021500                  '-'            DELIMITED BY SIZE
021600                  WS-CNV-DIA     DELIMITED BY SIZE
021700                  INTO WS-LIM-DATA.
021800      *
021900       002-00-FIM.                EXIT.
021920
021940      *================================================================*
021950      *    FOLD A JULIAN-DAY-NUMBER AND AN HH:MM INTO ONE COMPARABLE   *
021960      *    TOTAL-MINUTES NUMBER (BATCH-LEVEL PRECISION - SECONDS AND   *
021970      *    FRACTIONS ARE NOT SIGNIFICANT TO A RECURRENCE OCCURRENCE).  *
021980      *================================================================*
021990       002-12-CALC-MINUTOS        SECTION.
022000      *================================================================*
022010           COMPUTE WS-CNV-TEMP1 =
022020               WS-CNV-JULIANO * 1440 + WS-CNV-HORA * 60 + WS-CNV-MINUTO.
022030      *
022040       002-12-FIM.                EXIT.
022050
022100      *================================================================*
022200      *    GREGORIAN-TO-JULIAN-DAY-NUMBER (FLIEGEL/VAN FLANDERN).      *
022300      *    INTEGER DIVISION TRUNCATES - NO ROUNDED ON THESE COMPUTES.  *
022400      *================================================================*
022500       004-10-GREG-PARA-JULIANO   SECTION.
022600      *================================================================*
022700           COMPUTE WS-CNV-TEMP1 =
022800               (WS-CNV-MES - 14) / 12.
022900           COMPUTE WS-CNV-JULIANO =
023000               (1461 * (WS-CNV-ANO + 4800 + WS-CNV-TEMP1)) / 4
023100               + (367 * (WS-CNV-MES - 2 - 12 * WS-CNV-TEMP1)) / 12
023200               - (3 * ((WS-CNV-ANO + 4900 + WS-CNV-TEMP1) / 100)) / 4
023300               + WS-CNV-DIA - 32075.
023400      *
023500       004-10-FIM.                EXIT.
023600
023700      *================================================================*
023800      *    JULIAN-DAY-NUMBER-TO-GREGORIAN (INVERSE OF THE ABOVE).      *
023900      *================================================================*
024000       004-11-JULIANO-PARA-GREG   SECTION.
024100      *================================================================*
024200           COMPUTE WS-CNV-TEMP1 = WS-CNV-JULIANO + 68569.
024300           COMPUTE WS-CNV-TEMP2 = (4 * WS-CNV-TEMP1) / 146097.
024400           COMPUTE WS-CNV-TEMP1 =
024500               WS-CNV-TEMP1 - ((146097 * WS-CNV-TEMP2 + 3) / 4).
024600           COMPUTE WS-CNV-TEMP3 =
024700               (4000 * (WS-CNV-TEMP1 + 1)) / 1461001.
024800           COMPUTE WS-CNV-TEMP1 =
024900               WS-CNV-TEMP1 - (1461 * WS-CNV-TEMP3) / 4 + 31.
025000           COMPUTE WS-CNV-MES = (80 * WS-CNV-TEMP1) / 2447.
025100           COMPUTE WS-CNV-DIA =
025200               WS-CNV-TEMP1 - (2447 * WS-CNV-MES) / 80.
025300           COMPUTE WS-CNV-TEMP1 = WS-CNV-MES / 11.
025400           COMPUTE WS-CNV-MES =
025500               WS-CNV-MES + 2 - 12 * WS-CNV-TEMP1.
025600           COMPUTE WS-CNV-ANO =
025700               100 * (WS-CNV-TEMP2 - 49) + WS-CNV-TEMP3 + WS-CNV-TEMP1.
025800      *
025900       004-11-FIM.                EXIT.
026000
026100      *================================================================*
026200      *    LOAD THE ENTIRE TIMESLOT-MASTER FILE INTO WS-HOR-TABELA -   *
026300      *    TEMPLATE ROWS ARE SCANNED FROM HERE, AND EVERY NEW ROW      *
026400      *    GENERATED BELOW IS ALSO APPENDED HERE SO LATER TEMPLATES    *
026500      *    SEE THIS RUN'S OWN GENERATED OCCURRENCES FOR DUP CHECKING.  *
026600      *================================================================*
026700       003-00-CARREGAR-HORARIOS   SECTION.
026800      *================================================================*
026900           MOVE FS-LEITURA         TO FS-OPERACAO.
027000           MOVE 1                  TO WS-REL-KEY.
027100           READ HORARIOS NEXT RECORD.
027200      *
027300           PERFORM 003-01-GUARDAR-LINHA
027400               UNTIL FS-HORARIOS EQUAL '10'.
027500      *
027600       003-00-FIM.                EXIT.
027700
027800      *================================================================*
027900       003-01-GUARDAR-LINHA       SECTION.
028000      *================================================================*
028100           ADD 1                   TO WS-HOR-CARREGADAS.
028200           MOVE WS-HOR-CARREGADAS  TO WS-HOR-IX.
028300           STRING HOR-TARGET-LANGUAGE DELIMITED BY SIZE
028400                  HOR-LEVEL        DELIMITED BY SIZE
028500                  HOR-START-TIME-N DELIMITED BY SIZE
028600                  INTO WS-HOR-CHAVE (WS-HOR-IX).
028700           MOVE HOR-TARGET-LANGUAGE TO WS-HOR-LANGUAGE (WS-HOR-IX).
028800           MOVE HOR-LEVEL           TO WS-HOR-LEVEL (WS-HOR-IX).
028900           MOVE HOR-START-TIME-N    TO WS-HOR-START (WS-HOR-IX).
029000           MOVE HOR-RECURRENCE      TO WS-HOR-RECUR (WS-HOR-IX).
029100           MOVE HOR-IS-ACTIVE       TO WS-HOR-ATIVO (WS-HOR-IX).
029200           MOVE HOR-DURATION-MINUTES TO WS-HOR-DURACAO (WS-HOR-IX).
029300           MOVE HOR-MAX-PARTICIPANTS TO WS-HOR-MAXPART (WS-HOR-IX).
029400           MOVE HOR-MIN-PARTICIPANTS TO WS-HOR-MINPART (WS-HOR-IX).
029500      *
029600           ADD 1                   TO WS-REL-KEY.
029700           READ HORARIOS NEXT RECORD.
029800      *
029900           IF FS-HORARIOS NOT EQUAL '10'
030000               PERFORM 001-02-FS-HORARIOS.
030100      *
030200       003-01-FIM.                EXIT.
030300
030400      *================================================================*
030500      *    PASS 1 OF THE BATCH FLOW - ONE ACTIVE, NON-"ONCE" TEMPLATE. *
030600      *================================================================*
030700       004-00-TRATAR-MODELO       SECTION.
030800      *================================================================*
030900           IF WS-HOR-ATIVO (WS-MODELO-IX) EQUAL 'Y'
031000                   AND WS-HOR-RECUR (WS-MODELO-IX) NOT EQUAL 'once'
031100               ADD 1                TO ACUM-MODELOS
031200      *
031220      *    05/14/02 TRO - AN UNRECOGNIZED RECURRENCE CODE NO LONGER
031240      *    FALLS THROUGH TO A 1-DAY STEP; IT IS SKIPPED OUTRIGHT.
031300               IF WS-HOR-RECUR (WS-MODELO-IX) EQUAL 'daily'
031400                   MOVE 1           TO WS-PASSO-DIAS
031420               ELSE
031440                   IF WS-HOR-RECUR (WS-MODELO-IX) EQUAL 'weekly'
031460                       MOVE 7       TO WS-PASSO-DIAS
031480                   ELSE
031500                       MOVE 0       TO WS-PASSO-DIAS
031520                   END-IF
031600               END-IF
031800      *
031820               IF WS-PASSO-DIAS GREATER THAN 0
031900                   MOVE WS-HOR-START (WS-MODELO-IX) (1:4)  TO WS-CNV-ANO
032000                   MOVE WS-HOR-START (WS-MODELO-IX) (6:2)  TO WS-CNV-MES
032100                   MOVE WS-HOR-START (WS-MODELO-IX) (9:2)  TO WS-CNV-DIA
032200                   PERFORM 004-10-GREG-PARA-JULIANO
032300                   MOVE WS-CNV-JULIANO  TO WS-PROX-JULIANO
032400      *
032500                   PERFORM 004-01-GERAR-OCORRENCIA
032600                       UNTIL WS-PROX-JULIANO NOT LESS THAN
032620                           WS-LIM-JULIANO
032640               END-IF
032700           END-IF.
032800      *
032900       004-00-FIM.                EXIT.
033000
033100      *================================================================*
033200      *    ADVANCE THE TEMPLATE'S NEXT-TIME BY ONE STEP; SKIP UNLESS    *
033300      *    THE CANDIDATE'S FULL TIMESTAMP IS STRICTLY AFTER "NOW",      *
033320      *    THEN CHECK FOR A DUPLICATE AND WRITE.                        *
033400      *================================================================*
033500       004-01-GERAR-OCORRENCIA    SECTION.
033600      *================================================================*
033700           ADD WS-PASSO-DIAS       TO WS-PROX-JULIANO.
033800      *
033900           IF WS-PROX-JULIANO NOT LESS THAN WS-LIM-JULIANO
034000               GO TO 004-01-FIM.
034100      *
034200           MOVE WS-PROX-JULIANO    TO WS-CNV-JULIANO.
034300           PERFORM 004-11-JULIANO-PARA-GREG.
034400      *
034500           MOVE SPACES             TO WS-PROX-DATA.
034600           STRING WS-CNV-ANO DELIMITED BY SIZE
034700                  '-'            DELIMITED BY SIZE
034800                  WS-CNV-MES     DELIMITED BY SIZE
034900                  '-'            DELIMITED BY SIZE
035000                  WS-CNV-DIA     DELIMITED BY SIZE
035100                  INTO WS-PROX-DATA.
035200      *
035220      *    05/14/02 TRO - FOLD THE CANDIDATE DATE AND THE TEMPLATE'S
035240      *    OWN CLOCK TIME INTO ONE MINUTE TOTAL SO A TODAY'S-DATE
035260      *    OCCURRENCE STILL AHEAD BY TIME-OF-DAY IS NOT SKIPPED.
035280           MOVE WS-HOR-START (WS-MODELO-IX) (12:2)  TO WS-CNV-HORA.
035300           MOVE WS-HOR-START (WS-MODELO-IX) (15:2)  TO WS-CNV-MINUTO.
035320           PERFORM 002-12-CALC-MINUTOS.
035340           MOVE WS-CNV-TEMP1       TO WS-MIN-INICIO.
035360      *
035380           IF WS-MIN-INICIO GREATER THAN WS-MIN-AGORA
035400               MOVE SPACES          TO WS-NOVO-START
035500               STRING WS-PROX-DATA  DELIMITED BY SIZE
035600                      WS-HOR-START (WS-MODELO-IX) (11:16)
035700                          DELIMITED BY SIZE
035800                      INTO WS-NOVO-START
035900               PERFORM 004-02-JA-EXISTE
036000               IF NOT WS-ENTRADA-ACHADA
036100                   PERFORM 004-03-GRAVAR-NOVO
036200               END-IF
036300           END-IF.
036400      *
036500       004-01-FIM.                EXIT.
036600
036700      *================================================================*
036800      *    DUPLICATE CHECK - SAME LANGUAGE + LEVEL + START-TIME.       *
036900      *================================================================*
037000       004-02-JA-EXISTE           SECTION.
037100      *================================================================*
037200           MOVE SPACES             TO WS-CHAVE-ATUAL.
037300           STRING WS-HOR-LANGUAGE (WS-MODELO-IX) DELIMITED BY SIZE
037400                  WS-HOR-LEVEL (WS-MODELO-IX)    DELIMITED BY SIZE
037500                  WS-NOVO-START   DELIMITED BY SIZE
037600                  INTO WS-CHAVE-ATUAL.
037700           MOVE 'N'                TO WS-ACHOU-SW.
037800      *
037900           PERFORM 004-04-TESTAR-LINHA
038000               VARYING WS-HOR-IX FROM 1 BY 1
038100                   UNTIL WS-HOR-IX > WS-HOR-CARREGADAS
038200                       OR WS-ENTRADA-ACHADA.
038300      *
038400       004-02-FIM.                EXIT.
038500
038600      *================================================================*
038700       004-04-TESTAR-LINHA        SECTION.
038800      *================================================================*
038900           IF WS-HOR-CHAVE (WS-HOR-IX) EQUAL WS-CHAVE-ATUAL
039000               MOVE 'Y'            TO WS-ACHOU-SW.
039100      *
039200       004-04-FIM.                EXIT.
039300
039400      *================================================================*
039500      *    WRITE THE NEW OCCURRENCE - COPIES THE TEMPLATE'S DURATION,  *
039600      *    CAPACITY AND LEVEL; NEVER ITSELF A TEMPLATE (RECURRENCE     *
039700      *    'ONCE', REGISTERED-COUNT RESET TO ZERO).                    *
039800      *================================================================*
039900       004-03-GRAVAR-NOVO         SECTION.
040000      *================================================================*
040100           ADD 1                   TO WS-SEQ-GERACAO.
040200      *
040300           MOVE SPACES             TO HOR-TIMESLOT-ID.
040400           STRING 'GEN'             DELIMITED BY SIZE
040500                  WS-LIM-JULIANO    DELIMITED BY SIZE
040600                  WS-SEQ-GERACAO    DELIMITED BY SIZE
040700                  INTO HOR-TIMESLOT-ID.
040800           MOVE WS-HOR-LANGUAGE (WS-MODELO-IX) TO HOR-TARGET-LANGUAGE.
040900           MOVE WS-HOR-LEVEL (WS-MODELO-IX)    TO HOR-LEVEL.
041000           MOVE WS-NOVO-START                  TO HOR-START-TIME-N.
041100           MOVE WS-HOR-DURACAO (WS-MODELO-IX)  TO HOR-DURATION-MINUTES.
041200           MOVE WS-HOR-MAXPART (WS-MODELO-IX)  TO HOR-MAX-PARTICIPANTS.
041300           MOVE WS-HOR-MINPART (WS-MODELO-IX)  TO HOR-MIN-PARTICIPANTS.
041400           MOVE 'once'                         TO HOR-RECURRENCE.
041500           MOVE 'Y'                            TO HOR-IS-ACTIVE.
041600           MOVE 0                               TO HOR-REGISTERED-COUNT.
041700      *
041800           ADD 1                   TO WS-HOR-CARREGADAS.
041900           MOVE WS-HOR-CARREGADAS  TO WS-REL-KEY.
042000           MOVE WS-HOR-CARREGADAS  TO WS-HOR-IX.
042100      *
042200           MOVE FS-GRAVACAO        TO FS-OPERACAO.
042300           WRITE REG-HORARIO.
042400           PERFORM 001-02-FS-HORARIOS.
042500      *
042600           STRING WS-HOR-LANGUAGE (WS-MODELO-IX) DELIMITED BY SIZE
042700                  WS-HOR-LEVEL (WS-MODELO-IX)    DELIMITED BY SIZE
042800                  WS-NOVO-START   DELIMITED BY SIZE
042900                  INTO WS-HOR-CHAVE (WS-HOR-IX).
043000           MOVE WS-HOR-LANGUAGE (WS-MODELO-IX)
043100               TO WS-HOR-LANGUAGE (WS-HOR-IX).
043200           MOVE WS-HOR-LEVEL (WS-MODELO-IX) TO WS-HOR-LEVEL (WS-HOR-IX).
043300           MOVE WS-NOVO-START            TO WS-HOR-START (WS-HOR-IX).
043400           MOVE 'once'                   TO WS-HOR-RECUR (WS-HOR-IX).
043500           MOVE 'Y'                      TO WS-HOR-ATIVO (WS-HOR-IX).
043600           MOVE WS-HOR-DURACAO (WS-MODELO-IX)
043700               TO WS-HOR-DURACAO (WS-HOR-IX).
043800           MOVE WS-HOR-MAXPART (WS-MODELO-IX)
043900               TO WS-HOR-MAXPART (WS-HOR-IX).
044000           MOVE WS-HOR-MINPART (WS-MODELO-IX)
044100               TO WS-HOR-MINPART (WS-HOR-IX).
044200      *
044300           ADD 1                   TO ACUM-GERADOS.
044400      *
044500       004-03-FIM.                EXIT.
044600
044700      *================================================================*
044800       005-00-IMPRIMIR-TOTAIS     SECTION.
044900      *================================================================*
045000           DISPLAY '* LRB07 - GERACAO DE HORARIOS RECORRENTES'.
045100           DISPLAY '* MODELOS ATIVOS EXAMINADOS = ' ACUM-MODELOS.
045200           DISPLAY '* OCORRENCIAS GERADAS       = ' ACUM-GERADOS.
045300      *
045400       005-00-FIM.                EXIT.
045500
045600      *================================================================*
045700       009-00-FECHAR-ARQUIVOS     SECTION.
045800      *================================================================*
045900           MOVE FS-FECHAMENTO      TO FS-OPERACAO.
046000           CLOSE HORARIOS.
046100           PERFORM 001-02-FS-HORARIOS.
046200      *
046300       009-00-FIM.                EXIT.
046400
046500      *================================================================*
046600       900-00-ERRO                SECTION.
046700      *================================================================*
046800           DISPLAY '* ERRO ' FS-OPERACAO ' DO ARQUIVO ' FS-ARQUIVO.
046900           DISPLAY '* FILE STATUS = ' FS-COD-STATUS.
047000           DISPLAY '* PROGRAMA ENCERRADO'.
047100           STOP RUN.
047200      *
047300       900-00-FIM.                EXIT.
