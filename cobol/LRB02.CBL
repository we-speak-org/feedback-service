000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    LRB02.
000300       AUTHOR.        R D HASKINS.
000400       INSTALLATION.  CORVALLIS LANGUAGE INSTITUTE - DATA CENTER.
000500       DATE-WRITTEN.  04/03/89.
000600       DATE-COMPILED.
000700       SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800      *================================================================*
000900      *  PROGRAM  : LRB02                                              *
001000      *  FUNCTION : SUBMIT ONE EXERCISE ANSWER SUBJECT TO THE PER-      *
001100      *             EXERCISE ATTEMPT CEILING.  LOOKS UP THE ATTEMPT-    *
001200      *             TRACKER ENTRY FOR THE (USER,EXERCISE) PAIR, REJECTS *
001300      *             THE SUBMISSION OUTRIGHT IF THE CEILING IS ALREADY   *
001400      *             REACHED, OTHERWISE GRADES IT, AWARDS POINTS AND     *
001500      *             ADVANCES THE ATTEMPT COUNT.                        *
001600      *----------------------------------------------------------------*
001700      *  CHANGE ACTIVITY                                               *
001800      *  DATE     PGMR  TICKET    DESCRIPTION                          *
001900      *  -------- ----  --------  ------------------------------------ *
002000      *  04/03/89 RDH   INIT-0015 ORIGINAL PROGRAM, SPLIT OFF LRB01.    *
002100      *  06/11/89 RDH   INIT-0022 ATTEMPT-TRACKER TABLE LOAD ON OPEN.   *
002200      *  12/02/89 MJC   CR-0034   PREMIUM 5-ATTEMPT CEILING SUPPORTED.  *
002300      *  02/08/90 MJC   CR-0052   VALIDATOR BLOCKS SYNCED WITH LRB01.   *
002400      *  08/14/92 TRO   CR-0119   POINTS-EARNED FIELD ADDED TO OUTPUT.  *
002500      *  05/20/94 TRO   CR-0155   ATTEMPT TABLE SIZE RAISED 300 TO 500. *
002600      *  03/02/98 SLW   Y2K-0007  4-DIGIT YEAR REVIEW - NO DATE FIELDS  *
002700      *                           IN THIS PROGRAM, NO CHANGE REQUIRED.  *
002800      *  08/19/99 SLW   Y2K-0044  FINAL Y2K SIGN-OFF, PROGRAM CLEAN.    *
002900      *  11/03/00 PAV   CR-0249   REJECTED SUBMISSIONS NOW COUNTED.     *
002950      *  06/19/02 MJC   CR-0275   MAX-ATTEMPTS OF ZERO ON THE INPUT      *
002960      *                           RECORD WAS TRIPPING THE CEILING ON    *
002970      *                           EVERY SUBMISSION - NOW DEFAULTED TO 3 *
002980      *                           WHEN THE CALLER LEAVES IT BLANK/ZERO. *
003000      *================================================================*
003100       ENVIRONMENT DIVISION.
003200       CONFIGURATION SECTION.
003300       SPECIAL-NAMES.
003400           C01 IS TOP-OF-FORM.
003500      *
003600       INPUT-OUTPUT SECTION.
003700       FILE-CONTROL.
003800      *
003900           SELECT SUBMISSAO       ASSIGN TO SUBMIN
004000                                  ORGANIZATION LINE SEQUENTIAL
004100                                  ACCESS SEQUENTIAL
004200                                  FILE STATUS FS-SUBMISSAO.
004300      *
004400           SELECT RESULTADO       ASSIGN TO RESLOUT
004500                                  ORGANIZATION LINE SEQUENTIAL
004600                                  ACCESS SEQUENTIAL
004700                                  FILE STATUS FS-RESULTADO.
004800      *
004900           SELECT TENTATIVAS      ASSIGN TO ATTEMPTS
005000                                  ORGANIZATION RELATIVE
005100                                  ACCESS DYNAMIC
005200                                  RELATIVE KEY WS-REL-KEY
005300                                  FILE STATUS FS-TENTATIVAS.
005400      *
005500       DATA DIVISION.
005600       FILE SECTION.
005700      *
005800       FD SUBMISSAO
005900           RECORD     CONTAINS    5922 CHARACTERS
006000           RECORDING  MODE        IS F
006100           LABEL      RECORD      IS STANDARD
006200           DATA       RECORD      IS REG-SUBMISSAO.
006300       01 REG-SUBMISSAO.
006400          05 SUB-USER-ID          PIC X(36).
006500          05 SUB-EXERCISE-ID      PIC X(36).
006600          05 SUB-EXERCISE-TYPE    PIC X(12).
006700          05 SUB-EXERCISE-TYPE-N  REDEFINES SUB-EXERCISE-TYPE.
006800             10 SUB-ETYPE-SHORT   PIC X(06).
006900             10 FILLER            PIC X(06).
007000          05 SUB-USER-TEXT        PIC X(200).
007100          05 SUB-USER-OPTION-ID   PIC X(10).
007200          05 SUB-USER-ORDER OCCURS 20 TIMES
007300                                  PIC X(40).
007400          05 SUB-USER-PAIRS OCCURS 20 TIMES.
007500             10 SUB-UPAIR-LEFT    PIC X(20).
007600             10 SUB-UPAIR-RIGHT   PIC X(20).
007700          05 SUB-USER-AUDIO-SUB   PIC X(01).
007800          05 SUB-CORRECT-TEXT     PIC X(200).
007900          05 SUB-CORRECT-ALT OCCURS 10 TIMES
008000                                  PIC X(200).
008100          05 SUB-CORRECT-OPT-ID   PIC X(10).
008200          05 SUB-CORRECT-OPT-TXT  PIC X(200).
008300          05 SUB-CORRECT-ORDER OCCURS 20 TIMES
008400                                  PIC X(40).
008500          05 SUB-CORRECT-PAIRS OCCURS 20 TIMES.
008600             10 SUB-CPAIR-LEFT    PIC X(20).
008700             10 SUB-CPAIR-RIGHT   PIC X(20).
008800          05 SUB-EXERCISE-POINTS  PIC 9(04).
008900          05 SUB-EXERC-POINTS-ED  REDEFINES SUB-EXERCISE-POINTS
009000                                  PIC 9(04).
009100          05 SUB-ATTEMPT-COUNT    PIC 9(02).
009200          05 SUB-MAX-ATTEMPTS     PIC 9(02).
009300          05 FILLER               PIC X(09).
009400      *
009500       FD RESULTADO
009600           RECORD     CONTAINS    210 CHARACTERS
009700           RECORDING  MODE        IS F
009800           LABEL      RECORD      IS STANDARD
009900           DATA       RECORD      IS REG-RESULTADO.
010000       01 REG-RESULTADO.
010100          05 RES-IS-CORRECT       PIC X(01).
010200          05 RES-FEEDBACK-TEXT    PIC X(200).
010300          05 RES-MATCH-COUNT      PIC 9(02).
010400          05 RES-MATCH-TOTAL      PIC 9(02).
010500          05 RES-POINTS-EARNED    PIC 9(04).
010600          05 FILLER               PIC X(01).
010700      *
010800       FD TENTATIVAS
010900           RECORD     CONTAINS    74 CHARACTERS
011000           RECORDING  MODE        IS F
011100           LABEL      RECORD      IS STANDARD
011200           DATA       RECORD      IS REG-TENTATIVA.
011300       01 REG-TENTATIVA.
011400          05 AT-USER-ID           PIC X(36).
011500          05 AT-EXERCISE-ID       PIC X(36).
011600          05 AT-EXERCISE-ID-N     REDEFINES AT-EXERCISE-ID.
011700             10 AT-EXID-FIRST8    PIC X(08).
011800             10 FILLER            PIC X(28).
011900          05 AT-ATTEMPT-COUNT     PIC 9(02).
012000      *
012100       WORKING-STORAGE SECTION.
012200      *
012300      *  WORK AREAS FOR NORMALISATION AND TABLE SCANS
012400      *
012500       01 WS-NORM-USER.
012600          05 WS-NU-TEXT           PIC X(200).
012700          05 WS-NU-LEN            PIC 9(03) COMP.
012800          05 FILLER               PIC X(01).
012900       01 WS-NORM-CORR.
013000          05 WS-NC-TEXT           PIC X(200).
013100          05 WS-NC-LEN            PIC 9(03) COMP.
013200          05 FILLER               PIC X(01).
013300       01 WS-SCAN-AREAS.
013400          05 WS-IDX               PIC 9(02) COMP.
013500          05 WS-IDX-2             PIC 9(02) COMP.
013600          05 WS-SUBSCR            PIC 9(02) COMP.
013700          05 WS-OUT-POS           PIC 9(03) COMP.
013800          05 WS-PREV-WAS-SPACE    PIC X(01) VALUE 'N'.
013900          05 WS-ONE-CHAR          PIC X(01).
014000          05 FILLER               PIC X(01).
014100       01 WS-SET-WORK.
014200          05 WS-PAIR-STR OCCURS 20 TIMES
014300                                  PIC X(41).
014400          05 WS-PAIR-COUNT        PIC 9(02) COMP.
014500          05 WS-MATCH-TALLY       PIC 9(02) COMP.
014600          05 WS-DISTINCT-TALLY    PIC 9(02) COMP.
014700          05 WS-FOUND-SW          PIC X(01) VALUE 'N'.
014800          05 FILLER               PIC X(01).
014900       01 WS-SWITCHES.
015000          05 WS-IS-CORRECT-SW     PIC X(01) VALUE 'N'.
015100             88 WS-CORRECT            VALUE 'Y'.
015200             88 WS-INCORRECT          VALUE 'N'.
015300          05 WS-CEILING-SW        PIC X(01) VALUE 'N'.
015400             88 WS-CEILING-HIT        VALUE 'Y'.
015500          05 WS-ACHOU-SW          PIC X(01) VALUE 'N'.
015600             88 WS-ENTRADA-ACHADA     VALUE 'Y'.
015700          05 FILLER               PIC X(01).
015800      *
015900      *  IN-MEMORY ATTEMPT-TRACKER TABLE - LOADED ON OPEN, EACH ENTRY
016000      *  REWRITTEN BACK TO THE RELATIVE FILE AS IT IS TOUCHED.
016100      *
016200       01 WS-ATT-TABELA.
016300          05 WS-AT-LINHA OCCURS 500 TIMES INDEXED BY WS-AT-IX.
016400             10 WS-AT-CHAVE       PIC X(72).
016500             10 WS-AT-CONTADOR    PIC 9(02) COMP.
016600             10 WS-AT-SLOT        PIC 9(06) COMP.
016700          05 FILLER               PIC X(01).
016800       77 WS-AT-CARREGADAS        PIC 9(06) COMP VALUE ZERO.
016900       77 WS-REL-KEY              PIC 9(06) COMP VALUE ZERO.
017000       77 WS-CHAVE-ATUAL          PIC X(72) VALUE SPACES.
017100       77 WS-POS-ACHADA           PIC 9(06) COMP VALUE ZERO.
017200      *
017300      * FILE STATUS
017400      *
017500       77 FS-SUBMISSAO            PIC X(02) VALUE SPACES.
017600       77 FS-RESULTADO            PIC X(02) VALUE SPACES.
017700       77 FS-TENTATIVAS           PIC X(02) VALUE SPACES.
017800       77 FS-COD-STATUS           PIC X(02) VALUE SPACES.
017900       77 FS-ARQUIVO              PIC X(10) VALUE SPACES.
018000       77 FS-OPERACAO             PIC X(13) VALUE SPACES.
018100       77 FS-ABERTURA             PIC X(13) VALUE 'OPEN'.
018200       77 FS-LEITURA              PIC X(13) VALUE 'READ'.
018300       77 FS-GRAVACAO             PIC X(13) VALUE 'WRITE'.
018400       77 FS-REGRAVACAO           PIC X(13) VALUE 'REWRITE'.
018500       77 FS-FECHAMENTO           PIC X(13) VALUE 'CLOSE'.
018600      *
018700      *  ACCUMULATORS
018800      *
018900       77 ACUM-LIDOS              PIC 9(06) COMP VALUE ZERO.
019000       77 ACUM-CORRETOS           PIC 9(06) COMP VALUE ZERO.
019100       77 ACUM-REJEITADOS         PIC 9(06) COMP VALUE ZERO.
019200      *
019300       PROCEDURE DIVISION.
019400
019500      *================================================================*
019600       000-00-INICIO              SECTION.
019700      *================================================================*
019800           PERFORM 001-00-ABRIR-ARQUIVOS.
019900           PERFORM 002-00-CARREGAR-TENTATIVAS.
020000           PERFORM 003-00-VER-ARQ-VAZIO.
020100           PERFORM 004-00-TRATAR-SUBMISSAO
020200               UNTIL FS-SUBMISSAO EQUAL '10'.
020300           PERFORM 005-00-IMPRIMIR-TOTAIS.
020400           PERFORM 006-00-FECHAR-ARQUIVOS.
020500           STOP RUN.
020600
020700      *================================================================*
020800       001-00-ABRIR-ARQUIVOS      SECTION.
020900      *================================================================*
021000           MOVE FS-ABERTURA       TO FS-OPERACAO.
021100           OPEN INPUT SUBMISSAO
021200                OUTPUT RESULTADO
021300                I-O    TENTATIVAS.
021400           PERFORM 001-01-TESTAR-FS.
021500
021600       001-00-FIM.                EXIT.
021700
021800      *================================================================*
021900       001-01-TESTAR-FS           SECTION.
022000      *================================================================*
022100           PERFORM 001-02-FS-SUBMISSAO.
022200           PERFORM 001-03-FS-RESULTADO.
022300           PERFORM 001-04-FS-TENTATIVAS.
022400
022500       001-01-FIM.                EXIT.
022600
022700      *================================================================*
022800       001-02-FS-SUBMISSAO        SECTION.
022900      *================================================================*
023000           MOVE 'SUBMISSAO'       TO FS-ARQUIVO.
023100           MOVE FS-SUBMISSAO      TO FS-COD-STATUS.
023200
023300           IF FS-SUBMISSAO NOT EQUAL '00' AND '10'
023400               PERFORM 900-00-ERRO.
023500
023600       001-02-FIM.                EXIT.
023700
023800      *================================================================*
023900       001-03-FS-RESULTADO        SECTION.
024000      *================================================================*
024100           MOVE 'RESULTADO'       TO FS-ARQUIVO.
024200           MOVE FS-RESULTADO      TO FS-COD-STATUS.
024300
024400           IF FS-RESULTADO NOT EQUAL '00' AND '10'
024500               PERFORM 900-00-ERRO.
024600
024700       001-03-FIM.                EXIT.
024800
024900      *================================================================*
025000       001-04-FS-TENTATIVAS       SECTION.
025100      *================================================================*
025200           MOVE 'TENTATIVAS'      TO FS-ARQUIVO.
025300           MOVE FS-TENTATIVAS     TO FS-COD-STATUS.
025400
025500           IF FS-TENTATIVAS NOT EQUAL '00' AND '10' AND '23'
025600               PERFORM 900-00-ERRO.
025700
025800       001-04-FIM.                EXIT.
025900
026000      *================================================================*
026100      *    LOAD EVERY EXISTING ATTEMPT-TRACKER ENTRY INTO THE IN-       *
026200      *    MEMORY TABLE, SLOT BY SLOT, SO THE RELATIVE KEY OF EACH      *
026300      *    ENTRY IS KNOWN BEFORE ANY REWRITE IS ATTEMPTED.              *
026400      *================================================================*
026500       002-00-CARREGAR-TENTATIVAS SECTION.
026600      *================================================================*
026700           MOVE FS-LEITURA        TO FS-OPERACAO.
026800           MOVE 1                 TO WS-REL-KEY.
026900           READ TENTATIVAS NEXT RECORD.
027000
027100           PERFORM 002-01-GUARDAR-LINHA
027200               UNTIL FS-TENTATIVAS EQUAL '10'.
027300
027400       002-00-FIM.                EXIT.
027500
027600      *================================================================*
027700       002-01-GUARDAR-LINHA       SECTION.
027800      *================================================================*
027900           ADD 1                  TO WS-AT-CARREGADAS.
028000           MOVE WS-AT-CARREGADAS  TO WS-AT-IX.
028100           STRING AT-USER-ID DELIMITED BY SIZE
028200                  AT-EXERCISE-ID DELIMITED BY SIZE
028300                  INTO WS-AT-CHAVE (WS-AT-IX).
028400           MOVE AT-ATTEMPT-COUNT  TO WS-AT-CONTADOR (WS-AT-IX).
028500           MOVE WS-REL-KEY        TO WS-AT-SLOT (WS-AT-IX).
028600
028700           ADD 1                  TO WS-REL-KEY.
028800           READ TENTATIVAS NEXT RECORD.
028900
029000           IF FS-TENTATIVAS NOT EQUAL '10'
029100               PERFORM 001-04-FS-TENTATIVAS.
029200
029300       002-01-FIM.                EXIT.
029400
029500      *================================================================*
029600       003-00-VER-ARQ-VAZIO       SECTION.
029700      *================================================================*
029800           PERFORM 003-01-LER-SUBMISSAO.
029900
030000           IF FS-SUBMISSAO EQUAL '10'
030100               DISPLAY '* ARQUIVO SUBMISSAO VAZIO *'
030200               DISPLAY '* PROGRAMA ENCERRADO      *'
030300               PERFORM 006-00-FECHAR-ARQUIVOS
030400               STOP RUN.
030500
030600       003-00-FIM.                EXIT.
030700
030800      *================================================================*
030900       003-01-LER-SUBMISSAO       SECTION.
031000      *================================================================*
031100           MOVE FS-LEITURA        TO FS-OPERACAO.
031200           READ SUBMISSAO.
031300
031400           IF FS-SUBMISSAO NOT EQUAL '10'
031500               PERFORM 001-02-FS-SUBMISSAO.
031600
031700       003-01-FIM.                EXIT.
031800
031900      *================================================================*
032000      *    APPLY THE PER-EXERCISE ATTEMPT CEILING BEFORE GRADING.      *
032100      *    A SUBMISSION THAT HITS THE CEILING IS NEVER PASSED TO A     *
032200      *    VALIDATOR AND NEVER ADVANCES THE ATTEMPT COUNT.             *
032300      *================================================================*
032400       004-00-TRATAR-SUBMISSAO    SECTION.
032500      *================================================================*
032520      *    06/19/02 MJC - CALLER MAY LEAVE MAX-ATTEMPTS BLANK/ZERO ON   *
032530      *    THE INPUT RECORD; DEFAULT TO 3 BEFORE THE CEILING COMPARE.   *
032540           IF SUB-MAX-ATTEMPTS EQUAL ZERO
032550               MOVE 3             TO SUB-MAX-ATTEMPTS.
032600           MOVE FS-GRAVACAO       TO FS-OPERACAO.
032700           INITIALIZE REG-RESULTADO.
032800           MOVE 'N'                 TO WS-IS-CORRECT-SW.
032900           MOVE 'N'                 TO WS-CEILING-SW.
033000
033100           STRING SUB-USER-ID DELIMITED BY SIZE
033200                  SUB-EXERCISE-ID DELIMITED BY SIZE
033300                  INTO WS-CHAVE-ATUAL.
033400           PERFORM 004-01-LOCALIZAR-TENTATIVA.
033500
033600           IF WS-ENTRADA-ACHADA
033700               AND WS-AT-CONTADOR (WS-POS-ACHADA)
033800                   NOT LESS THAN SUB-MAX-ATTEMPTS
033900               MOVE 'Y'           TO WS-CEILING-SW
034000               MOVE 'Maximum attempts reached for this exercise.'
034100                                  TO RES-FEEDBACK-TEXT
034200           ELSE
034300               PERFORM 004-10-DESPACHAR
034400               PERFORM 004-20-AVANCAR-TENTATIVA
034500           END-IF.
034600
034700           IF WS-CEILING-HIT
034800               ADD 1              TO ACUM-REJEITADOS
034900           ELSE
035000               ADD 1              TO ACUM-LIDOS
035100               IF WS-CORRECT
035200                   ADD 1          TO ACUM-CORRETOS
035300               END-IF
035400           END-IF.
035500
035600           WRITE REG-RESULTADO.
035700           PERFORM 001-03-FS-RESULTADO.
035800           PERFORM 003-01-LER-SUBMISSAO.
035900
036000       004-00-FIM.                EXIT.
036100
036200      *================================================================*
036300       004-01-LOCALIZAR-TENTATIVA SECTION.
036400      *================================================================*
036500           MOVE 'N'                 TO WS-ACHOU-SW.
036600           MOVE 0                   TO WS-POS-ACHADA.
036700
036800           PERFORM 004-02-TESTAR-LINHA
036900               VARYING WS-AT-IX FROM 1 BY 1
037000                   UNTIL WS-AT-IX > WS-AT-CARREGADAS
037100                       OR WS-ENTRADA-ACHADA.
037200
037300       004-01-FIM.                EXIT.
037400
037500      *================================================================*
037600       004-02-TESTAR-LINHA        SECTION.
037700      *================================================================*
037800           IF WS-AT-CHAVE (WS-AT-IX) EQUAL WS-CHAVE-ATUAL
037900               MOVE 'Y'           TO WS-ACHOU-SW
038000               MOVE WS-AT-IX      TO WS-POS-ACHADA.
038100
038200       004-02-FIM.                EXIT.
038300
038400      *================================================================*
038500       004-10-DESPACHAR           SECTION.
038600      *================================================================*
038700           IF SUB-ETYPE-SHORT EQUAL 'FILL_G'
038800               PERFORM 004-11-VALIDAR-TEXTO
038900           ELSE
039000           IF SUB-ETYPE-SHORT EQUAL 'TRANSL'
039100               PERFORM 004-12-VALIDAR-TEXTO
039200           ELSE
039300           IF SUB-ETYPE-SHORT EQUAL 'LISTEN'
039400               PERFORM 004-13-VALIDAR-OUVIR
039500           ELSE
039600           IF SUB-ETYPE-SHORT EQUAL 'MCQ   '
039700               PERFORM 004-14-VALIDAR-MCQ
039800           ELSE
039900           IF SUB-ETYPE-SHORT EQUAL 'MATCH_'
040000               PERFORM 004-15-VALIDAR-PAREAR
040100           ELSE
040200           IF SUB-ETYPE-SHORT EQUAL 'ORDERI'
040300               PERFORM 004-16-VALIDAR-ORDENAR
040400           ELSE
040500               MOVE 'No validator found for type'
040600                                  TO RES-FEEDBACK-TEXT.
040700
040800           IF WS-CORRECT
040900               MOVE SUB-EXERCISE-POINTS TO RES-POINTS-EARNED
041000           ELSE
041100               MOVE 0             TO RES-POINTS-EARNED.
041200
041300       004-10-FIM.                EXIT.
041400
041500      *================================================================*
041600      *    ADVANCE THE ATTEMPT COUNT FOR THE KEY JUST GRADED, ADDING    *
041700      *    A NEW TABLE ENTRY AND RELATIVE-FILE RECORD WHEN THIS IS THE  *
041800      *    FIRST ATTEMPT EVER SEEN FOR THE (USER,EXERCISE) PAIR.        *
041900      *================================================================*
042000       004-20-AVANCAR-TENTATIVA   SECTION.
042100      *================================================================*
042200           IF WS-ENTRADA-ACHADA
042300               ADD 1              TO WS-AT-CONTADOR (WS-POS-ACHADA)
042400               MOVE WS-AT-SLOT (WS-POS-ACHADA) TO WS-REL-KEY
042500               MOVE SUB-USER-ID   TO AT-USER-ID
042600               MOVE SUB-EXERCISE-ID TO AT-EXERCISE-ID
042700               MOVE WS-AT-CONTADOR (WS-POS-ACHADA) TO AT-ATTEMPT-COUNT
042800               MOVE FS-REGRAVACAO TO FS-OPERACAO
042900               REWRITE REG-TENTATIVA
043000           ELSE
043100               ADD 1              TO WS-AT-CARREGADAS
043200               MOVE WS-AT-CARREGADAS TO WS-AT-IX
043300               MOVE WS-CHAVE-ATUAL TO WS-AT-CHAVE (WS-AT-IX)
043400               MOVE 1             TO WS-AT-CONTADOR (WS-AT-IX)
043500               MOVE WS-AT-CARREGADAS TO WS-AT-SLOT (WS-AT-IX)
043600               MOVE WS-AT-CARREGADAS TO WS-REL-KEY
043700               MOVE SUB-USER-ID   TO AT-USER-ID
043800               MOVE SUB-EXERCISE-ID TO AT-EXERCISE-ID
043900               MOVE 1             TO AT-ATTEMPT-COUNT
044000               MOVE FS-GRAVACAO   TO FS-OPERACAO
044100               WRITE REG-TENTATIVA
044200           END-IF.
044300
044400           PERFORM 001-04-FS-TENTATIVAS.
044500
044600       004-20-FIM.                EXIT.
044700
044800      *================================================================*
044900       004-11-VALIDAR-TEXTO       SECTION.
045000      *================================================================*
045100           IF SUB-USER-TEXT EQUAL SPACES
045200               MOVE 'Please enter an answer.' TO RES-FEEDBACK-TEXT
045300               GO TO 004-11-FIM.
045400
045500           PERFORM 008-00-NORMALIZAR-SIMPLES.
045600           PERFORM 008-01-COMPARAR-CORRETO
045700               VARYING WS-IDX-2 FROM 1 BY 1
045800                   UNTIL WS-IDX-2 > 10 OR WS-CORRECT.
045900
046000           IF WS-INCORRECT
046100               STRING 'Incorrect. The correct answer is: '
046200                      SUB-CORRECT-TEXT DELIMITED BY SIZE
046300                      INTO RES-FEEDBACK-TEXT.
046400
046500       004-11-FIM.                EXIT.
046600
046700      *================================================================*
046800       004-12-VALIDAR-TEXTO       SECTION.
046900      *================================================================*
047000           IF SUB-USER-TEXT EQUAL SPACES
047100               MOVE 'Please enter a translation.' TO RES-FEEDBACK-TEXT
047200               GO TO 004-12-FIM.
047300
047400           PERFORM 008-02-NORMALIZAR-TRADUCAO.
047500           PERFORM 008-01-COMPARAR-CORRETO
047600               VARYING WS-IDX-2 FROM 1 BY 1
047700                   UNTIL WS-IDX-2 > 10 OR WS-CORRECT.
047800
047900           IF WS-INCORRECT
048000               STRING 'Incorrect. The correct answer is: '
048100                      SUB-CORRECT-TEXT DELIMITED BY SIZE
048200                      INTO RES-FEEDBACK-TEXT.
048300
048400       004-12-FIM.                EXIT.
048500
048600      *================================================================*
048700       004-13-VALIDAR-OUVIR       SECTION.
048800      *================================================================*
048900           IF SUB-USER-TEXT EQUAL SPACES
049000               IF SUB-USER-AUDIO-SUB EQUAL 'Y'
049100                   MOVE 'Y'       TO WS-IS-CORRECT-SW
049200                   MOVE 'Audio received, pronunciation recorded.'
049300                                  TO RES-FEEDBACK-TEXT
049400               ELSE
049500                   MOVE 'Please record your pronunciation.'
049600                                  TO RES-FEEDBACK-TEXT
049700               END-IF
049800           ELSE
049900               MOVE SUB-USER-TEXT TO WS-NU-TEXT
050000               MOVE SUB-CORRECT-TEXT TO WS-NC-TEXT
050100               INSPECT WS-NU-TEXT CONVERTING
050200                   'abcdefghijklmnopqrstuvwxyz' TO
050300                   'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
050400               INSPECT WS-NC-TEXT CONVERTING
050500                   'abcdefghijklmnopqrstuvwxyz' TO
050600                   'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
050700               MOVE 'Y'           TO WS-IS-CORRECT-SW
050800               IF WS-NU-TEXT EQUAL WS-NC-TEXT
050900                   MOVE 'Excellent pronunciation!'
051000                                  TO RES-FEEDBACK-TEXT
051100               ELSE
051200                   MOVE 'Good effort! Keep practicing.'
051300                                  TO RES-FEEDBACK-TEXT
051400               END-IF
051500           END-IF.
051600
051700       004-13-FIM.                EXIT.
051800
051900      *================================================================*
052000       004-14-VALIDAR-MCQ         SECTION.
052100      *================================================================*
052200           IF SUB-USER-OPTION-ID EQUAL SPACES
052300               MOVE 'Please select an option.' TO RES-FEEDBACK-TEXT
052400               GO TO 004-14-FIM.
052500
052600           MOVE SUB-USER-OPTION-ID TO WS-NU-TEXT (1:10)
052700           MOVE SUB-CORRECT-OPT-ID TO WS-NC-TEXT (1:10)
052800           INSPECT WS-NU-TEXT (1:10) CONVERTING
052900               'abcdefghijklmnopqrstuvwxyz' TO
053000               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
053100           INSPECT WS-NC-TEXT (1:10) CONVERTING
053200               'abcdefghijklmnopqrstuvwxyz' TO
053300               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
053400
053500           IF WS-NU-TEXT (1:10) EQUAL WS-NC-TEXT (1:10)
053600               MOVE 'Y'           TO WS-IS-CORRECT-SW
053700               MOVE 'Correct!'    TO RES-FEEDBACK-TEXT
053800           ELSE
053900               STRING 'Incorrect. The correct option was: '
054000                      SUB-CORRECT-OPT-TXT DELIMITED BY SIZE
054100                      INTO RES-FEEDBACK-TEXT
054200           END-IF.
054300
054400       004-14-FIM.                EXIT.
054500
054600      *================================================================*
054700       004-15-VALIDAR-PAREAR      SECTION.
054800      *================================================================*
054900           IF SUB-UPAIR-LEFT (1) EQUAL SPACES
055000               MOVE 'Please match all pairs.' TO RES-FEEDBACK-TEXT
055100               GO TO 004-15-FIM.
055200
055300           PERFORM 008-10-MONTAR-SET-CORRETO.
055400           PERFORM 008-11-CONTAR-ACERTOS-PAR.
055500
055600           IF WS-MATCH-TALLY EQUAL WS-DISTINCT-TALLY
055700               AND WS-PAIR-COUNT EQUAL WS-DISTINCT-TALLY
055800               MOVE 'Y'           TO WS-IS-CORRECT-SW
055900               MOVE 'All pairs matched correctly!'
056000                                  TO RES-FEEDBACK-TEXT
056100           ELSE
056200               MOVE WS-MATCH-TALLY TO RES-MATCH-COUNT
056300               MOVE WS-DISTINCT-TALLY TO RES-MATCH-TOTAL
056400               STRING 'You got ' DELIMITED BY SIZE
056500                      RES-MATCH-COUNT DELIMITED BY SIZE
056600                      ' out of ' DELIMITED BY SIZE
056700                      RES-MATCH-TOTAL DELIMITED BY SIZE
056800                      ' pairs correct.' DELIMITED BY SIZE
056900                      INTO RES-FEEDBACK-TEXT
057000           END-IF.
057100
057200       004-15-FIM.                EXIT.
057300
057400      *================================================================*
057500       004-16-VALIDAR-ORDENAR     SECTION.
057600      *================================================================*
057700           IF SUB-USER-ORDER (1) EQUAL SPACES
057800               MOVE 'Please arrange the items in order.'
057900                                  TO RES-FEEDBACK-TEXT
058000               GO TO 004-16-FIM.
058100
058200           MOVE 0                 TO WS-MATCH-TALLY.
058300           MOVE 0                 TO WS-DISTINCT-TALLY.
058400           PERFORM 008-20-CONTAR-ORDEM
058500               VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 20.
058600
058700           IF WS-MATCH-TALLY EQUAL WS-DISTINCT-TALLY
058800               MOVE 'Y'           TO WS-IS-CORRECT-SW
058900               MOVE 'Perfect order!' TO RES-FEEDBACK-TEXT
059000           ELSE
059100               MOVE WS-MATCH-TALLY TO RES-MATCH-COUNT
059200               MOVE WS-DISTINCT-TALLY TO RES-MATCH-TOTAL
059300               STRING 'Not quite right. ' DELIMITED BY SIZE
059400                      RES-MATCH-COUNT DELIMITED BY SIZE
059500                      ' out of ' DELIMITED BY SIZE
059600                      RES-MATCH-TOTAL DELIMITED BY SIZE
059700                      ' items are in the correct position.'
059800                      DELIMITED BY SIZE
059900                      INTO RES-FEEDBACK-TEXT
060000           END-IF.
060100
060200       004-16-FIM.                EXIT.
060300
060400      *================================================================*
060500       008-00-NORMALIZAR-SIMPLES  SECTION.
060600      *================================================================*
060700           MOVE SUB-USER-TEXT     TO WS-NU-TEXT.
060800           INSPECT WS-NU-TEXT CONVERTING
060900               'abcdefghijklmnopqrstuvwxyz' TO
061000               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
061100
061200       008-00-FIM.                EXIT.
061300
061400      *================================================================*
061500       008-01-COMPARAR-CORRETO    SECTION.
061600      *================================================================*
061700           IF WS-IDX-2 EQUAL 1
061800               MOVE SUB-CORRECT-TEXT TO WS-NC-TEXT
061900           ELSE
062000               MOVE SUB-CORRECT-ALT (WS-IDX-2 - 1) TO WS-NC-TEXT
062100           END-IF.
062200
062300           INSPECT WS-NC-TEXT CONVERTING
062400               'abcdefghijklmnopqrstuvwxyz' TO
062500               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
062600
062700           IF WS-NC-TEXT NOT EQUAL SPACES
062800               AND WS-NU-TEXT EQUAL WS-NC-TEXT
062900               MOVE 'Y'           TO WS-IS-CORRECT-SW
063000               MOVE 'Correct!'    TO RES-FEEDBACK-TEXT
063100           END-IF.
063200
063300       008-01-FIM.                EXIT.
063400
063500      *================================================================*
063600       008-02-NORMALIZAR-TRADUCAO SECTION.
063700      *================================================================*
063800           MOVE SPACES             TO WS-NU-TEXT.
063900           MOVE 1                  TO WS-OUT-POS.
064000           MOVE 'Y'                TO WS-PREV-WAS-SPACE.
064100
064200           PERFORM 008-03-COPIAR-SEM-RUNS
064300               VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 200.
064400
064500           PERFORM 008-04-CORTAR-PONTUACAO.
064600
064700           INSPECT WS-NU-TEXT CONVERTING
064800               'abcdefghijklmnopqrstuvwxyz' TO
064900               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
065000
065100       008-02-FIM.                EXIT.
065200
065300      *================================================================*
065400       008-03-COPIAR-SEM-RUNS     SECTION.
065500      *================================================================*
065600           MOVE SUB-USER-TEXT (WS-IDX:1) TO WS-ONE-CHAR.
065700
065800           IF WS-ONE-CHAR EQUAL SPACE
065900               IF WS-PREV-WAS-SPACE EQUAL 'N'
066000                   MOVE SPACE     TO WS-NU-TEXT (WS-OUT-POS:1)
066100                   ADD 1          TO WS-OUT-POS
066200                   MOVE 'Y'       TO WS-PREV-WAS-SPACE
066300               END-IF
066400           ELSE
066500               MOVE WS-ONE-CHAR   TO WS-NU-TEXT (WS-OUT-POS:1)
066600               ADD 1              TO WS-OUT-POS
066700               MOVE 'N'           TO WS-PREV-WAS-SPACE
066800           END-IF.
066900
067000       008-03-FIM.                EXIT.
067100
067200      *================================================================*
067300       008-04-CORTAR-PONTUACAO    SECTION.
067400      *================================================================*
067500           MOVE WS-OUT-POS        TO WS-NU-LEN.
067600           SUBTRACT 1             FROM WS-NU-LEN.
067700
067800           PERFORM 008-05-TESTAR-FINAL
067900               UNTIL WS-NU-LEN EQUAL 0.
068000
068100       008-04-FIM.                EXIT.
068200
068300      *================================================================*
068400       008-05-TESTAR-FINAL        SECTION.
068500      *================================================================*
068600           MOVE WS-NU-TEXT (WS-NU-LEN:1) TO WS-ONE-CHAR.
068700
068800           IF WS-ONE-CHAR EQUAL '.' OR WS-ONE-CHAR EQUAL '!'
068900               OR WS-ONE-CHAR EQUAL '?'
069000               MOVE SPACE         TO WS-NU-TEXT (WS-NU-LEN:1)
069100               SUBTRACT 1         FROM WS-NU-LEN
069200           ELSE
069300               MOVE 0             TO WS-NU-LEN
069400           END-IF.
069500
069600       008-05-FIM.                EXIT.
069700
069800      *================================================================*
069900       008-10-MONTAR-SET-CORRETO  SECTION.
070000      *================================================================*
070100           MOVE 0                 TO WS-PAIR-COUNT.
070200           MOVE 0                 TO WS-DISTINCT-TALLY.
070300
070400           PERFORM 008-12-ACRESC-CORRETO
070500               VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 20.
070600
070700       008-10-FIM.                EXIT.
070800
070900      *================================================================*
071000       008-12-ACRESC-CORRETO      SECTION.
071100      *================================================================*
071200           IF SUB-CPAIR-LEFT (WS-IDX) NOT EQUAL SPACES
071300               ADD 1              TO WS-DISTINCT-TALLY
071400               MOVE WS-DISTINCT-TALLY TO WS-SUBSCR
071500               STRING SUB-CPAIR-LEFT (WS-IDX) DELIMITED BY SPACE
071600                      ':' DELIMITED BY SIZE
071700                      SUB-CPAIR-RIGHT (WS-IDX) DELIMITED BY SPACE
071800                      INTO WS-PAIR-STR (WS-SUBSCR)
071900           END-IF.
072000
072100       008-12-FIM.                EXIT.
072200
072300      *================================================================*
072400       008-11-CONTAR-ACERTOS-PAR  SECTION.
072500      *================================================================*
072600           MOVE 0                 TO WS-MATCH-TALLY.
072700           MOVE 0                 TO WS-PAIR-COUNT.
072800
072900           PERFORM 008-13-TESTAR-UM-PAR
073000               VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 20.
073100
073200       008-11-FIM.                EXIT.
073300
073400      *================================================================*
073500       008-13-TESTAR-UM-PAR       SECTION.
073600      *================================================================*
073700           IF SUB-UPAIR-LEFT (WS-IDX) NOT EQUAL SPACES
073800               ADD 1              TO WS-PAIR-COUNT
073900               MOVE SPACES        TO WS-NU-TEXT (1:41)
074000               STRING SUB-UPAIR-LEFT (WS-IDX) DELIMITED BY SPACE
074100                      ':' DELIMITED BY SIZE
074200                      SUB-UPAIR-RIGHT (WS-IDX) DELIMITED BY SPACE
074300                      INTO WS-NU-TEXT (1:41)
074400               MOVE 'N'           TO WS-FOUND-SW
074500               PERFORM 008-14-TESTAR-CONTRA-SET
074600                   VARYING WS-SUBSCR FROM 1 BY 1
074700                       UNTIL WS-SUBSCR > WS-DISTINCT-TALLY
074800               IF WS-FOUND-SW EQUAL 'Y'
074900                   ADD 1          TO WS-MATCH-TALLY
075000               END-IF
075100           END-IF.
075200
075300       008-13-FIM.                EXIT.
075400
075500      *================================================================*
075600       008-14-TESTAR-CONTRA-SET   SECTION.
075700      *================================================================*
075800           IF WS-NU-TEXT (1:41) EQUAL WS-PAIR-STR (WS-SUBSCR)
075900               MOVE 'Y'           TO WS-FOUND-SW
076000           END-IF.
076100
076200       008-14-FIM.                EXIT.
076300
076400      *================================================================*
076500       008-20-CONTAR-ORDEM        SECTION.
076600      *================================================================*
076700           IF SUB-CORRECT-ORDER (WS-IDX) NOT EQUAL SPACES
076800               ADD 1              TO WS-DISTINCT-TALLY
076900               IF SUB-USER-ORDER (WS-IDX)
077000                   EQUAL SUB-CORRECT-ORDER (WS-IDX)
077100                   ADD 1          TO WS-MATCH-TALLY
077200               END-IF
077300           END-IF.
077400
077500       008-20-FIM.                EXIT.
077600
077700      *================================================================*
077800       005-00-IMPRIMIR-TOTAIS     SECTION.
077900      *================================================================*
078000           DISPLAY '* SUBMISSOES LIDAS    = ' ACUM-LIDOS.
078100           DISPLAY '* SUBMISSOES CORRETAS = ' ACUM-CORRETOS.
078200           DISPLAY '* SUBMISSOES REJEITADAS (TETO) = ' ACUM-REJEITADOS.
078300
078400       005-00-FIM.                EXIT.
078500
078600      *================================================================*
078700       006-00-FECHAR-ARQUIVOS     SECTION.
078800      *================================================================*
078900           MOVE FS-FECHAMENTO     TO FS-OPERACAO.
079000           CLOSE SUBMISSAO
079100                 RESULTADO
079200                 TENTATIVAS.
079300           PERFORM 001-01-TESTAR-FS.
079400
079500       006-00-FIM.                EXIT.
079600
079700      *================================================================*
079800       900-00-ERRO                SECTION.
079900      *================================================================*
080000           DISPLAY '* ERRO ' FS-OPERACAO ' DO ARQUIVO ' FS-ARQUIVO.
080100           DISPLAY '* FILE STATUS = ' FS-COD-STATUS.
080200           DISPLAY '* PROGRAMA ENCERRADO'.
080300           STOP RUN.
080400
080500       900-00-FIM.                EXIT.
