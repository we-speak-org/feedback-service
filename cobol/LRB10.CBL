000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    LRB10.
000300       AUTHOR.        P A VANCE.
000400       INSTALLATION.  CORVALLIS LANGUAGE INSTITUTE - DATA CENTER.
000500       DATE-WRITTEN.  08/02/90.
000600       DATE-COMPILED.
000700       SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800      *================================================================*
000900      *  PROGRAM  : LRB10                                              *
001000      *  FUNCTION : LIST EVERY CONVERSATION TIME SLOT WITH ITS CURRENT *
001100      *             AVAILABLE-SEATS COUNT AND AVAILABILITY FLAG, AS    *
001200      *             SHOWN TO A STUDENT BROWSING OPEN SESSIONS.  THE    *
001300      *             REGISTERED-COUNT USED HERE IS RECOMPUTED FROM      *
001400      *             REGMAST, NOT TAKEN FROM THE STORED TIMESLOT FIELD  *
001500      *             (THAT FIELD IS MAINTAINED BY LRB08 BUT DOES NOT    *
001600      *             GET CREDITED BACK ON A CANCELLATION, SO IT IS NOT  *
001700      *             RELIABLE FOR A LIVE AVAILABILITY DISPLAY).          *
001800      *----------------------------------------------------------------*
001900      *  CHANGE ACTIVITY                                               *
002000      *  DATE     PGMR  TICKET    DESCRIPTION                          *
002100      *  -------- ----  --------  ------------------------------------ *
002200      *  08/02/90 PAV   CR-0064   ORIGINAL PROGRAM.                     *
002300      *  06/17/93 RDH   CR-0131   IS-AVAILABLE NOW ALSO REQUIRES        *
002400      *                           START-TIME IN THE FUTURE - A FULL    *
002500      *                           SLOT THAT ALREADY STARTED WAS BEING  *
002600      *                           LISTED AS "FULL" INSTEAD OF PAST.     *
002700      *  09/01/99 SLW   Y2K-0044  FINAL Y2K SIGN-OFF, PROGRAM CLEAN.     *
002720      *  06/19/02 MJC   CR-0279   BANNER AND AVAILABILITY-DERIVATION    *
002740      *                           COMMENTS REWORDED FOR HOUSE STYLE -   *
002760      *                           NO LOGIC CHANGE.                      *
002800      *================================================================*
002900       ENVIRONMENT DIVISION.
003000       CONFIGURATION SECTION.
003100       SPECIAL-NAMES.
003200           C01 IS TOP-OF-FORM.
003300      *
003400       INPUT-OUTPUT SECTION.
003500       FILE-CONTROL.
003600      *
003700           SELECT HORARIOS        ASSIGN TO TIMEMAST
003800                                  ORGANIZATION RELATIVE
003900                                  ACCESS SEQUENTIAL
004000                                  FILE STATUS FS-HORARIOS.
004100      *
004200           SELECT MATRICULAS      ASSIGN TO REGMAST
004300                                  ORGANIZATION RELATIVE
004400                                  ACCESS SEQUENTIAL
004500                                  FILE STATUS FS-MATRICULAS.
004600      *
004700       DATA DIVISION.
004800       FILE SECTION.
004900      *
005000       FD HORARIOS
005100           RECORD     CONTAINS    90 CHARACTERS
005200           RECORDING  MODE        IS F
005300           LABEL      RECORD      IS STANDARD
005400           DATA       RECORD      IS REG-HORARIO.
005500       01 REG-HORARIO.
005600          05 HOR-TIMESLOT-ID       PIC X(36).
005700          05 HOR-TIMESLOT-ID-N     REDEFINES HOR-TIMESLOT-ID
005800                                   PIC X(36).
005900          05 HOR-TARGET-LANGUAGE   PIC X(05).
006000          05 HOR-LEVEL             PIC X(02).
006100          05 HOR-START-TIME.
006200             10 HOR-START-DATA     PIC X(10).
006300             10 HOR-START-HORA     PIC X(16).
006400          05 HOR-START-TIME-N      REDEFINES HOR-START-TIME
006500                                   PIC X(26).
006600          05 HOR-DURATION-MINUTES  PIC 9(03).
006700          05 HOR-MAX-PARTICIPANTS  PIC 9(03).
006800          05 HOR-MIN-PARTICIPANTS  PIC 9(03).
006900          05 HOR-RECURRENCE        PIC X(07).
007000          05 HOR-IS-ACTIVE         PIC X(01).
007100          05 HOR-REGISTERED-COUNT  PIC 9(03).
007200          05 HOR-REGISTERED-COUNT-N REDEFINES HOR-REGISTERED-COUNT
007300                                   PIC 9(03).
007400          05 FILLER                PIC X(01).
007500      *
007600       FD MATRICULAS
007700           RECORD     CONTAINS    207 CHARACTERS
007800           RECORDING  MODE        IS F
007900           LABEL      RECORD      IS STANDARD
008000           DATA       RECORD      IS REG-MATRICULA.
008100       01 REG-MATRICULA.
008200          05 MAT-REGISTRATION-ID   PIC X(36).
008300          05 MAT-REGISTRATION-ID-N REDEFINES MAT-REGISTRATION-ID
008400                                   PIC X(36).
008500          05 MAT-TIMESLOT-ID       PIC X(36).
008600          05 MAT-USER-ID           PIC X(36).
008700          05 MAT-REG-STATUS        PIC X(10).
008800          05 MAT-REGISTERED-AT     PIC X(26).
008900          05 MAT-CANCELLED-AT      PIC X(26).
009000          05 FILLER                PIC X(01).
009100      *
009200       WORKING-STORAGE SECTION.
009300      *
009400      *  IN-MEMORY REGISTRATION TABLE - LOADED ONCE AT OPEN, SCANNED
009500      *  FOR EVERY TIMESLOT TO RECOUNT ITS LIVE REGISTERED-COUNT.
009600      *
009700       01 WS-MAT-TABELA.
009800          05 WS-MAT-LINHA OCCURS 1000 TIMES INDEXED BY WS-MAT-IX.
009900             10 WS-MAT-TIMESLOT    PIC X(36).
010000             10 WS-MAT-STATUS      PIC X(10).
010100          05 FILLER                PIC X(01).
010200       77 WS-MAT-CARREGADAS        PIC 9(06) COMP VALUE ZERO.
010300       77 WS-REL-MAT                PIC 9(06) COMP VALUE ZERO.
010400       77 WS-REL-HOR                PIC 9(06) COMP VALUE ZERO.
010500      *
010600      *  PER-SLOT AVAILABILITY WORK AREAS
010700      *
010800       77 WS-REGCOUNT-VIVO         PIC 9(03) COMP VALUE ZERO.
010900       77 WS-VAGAS-DISP            PIC S9(04) COMP VALUE ZERO.
011000       77 WS-DISPONIVEL-SW         PIC X(01) VALUE 'N'.
011100           88 WS-SLOT-DISPONIVEL       VALUE 'Y'.
011200      *
011300      *  "NOW" WORK AREA - IS-AVAILABLE COMPARES START-TIME TO "NOW"
011400      *  AS PLAIN ISO STRINGS (FIXED-WIDTH, ZERO-PADDED, SO ALPHANUMERIC
011500      *  COMPARE GIVES THE RIGHT ANSWER) - NO JULIAN ARITHMETIC NEEDED
011600      *  FOR A STRAIGHT FUTURE/PAST TEST.
011700      *
011800       01 WS-DATA-HORARIO-SYS.
011900          05 WS-DATA-SYS.
012000             10 WS-ANO-SYS         PIC 9(04).
012100             10 WS-MES-SYS         PIC 9(02).
012200             10 WS-DIA-SYS         PIC 9(02).
012300          05 WS-HORARIO-SYS.
012400             10 WS-HOR-SYS         PIC 9(02).
012500             10 WS-MIN-SYS         PIC 9(02).
012600          05 FILLER                PIC X(09).
012700       77 WS-AGORA-TS              PIC X(26) VALUE SPACES.
012800      *
012900      *  ACCUMULATORS
013000      *
013100       77 ACUM-HORARIOS            PIC 9(06) COMP VALUE ZERO.
013200       77 ACUM-DISPONIVEIS         PIC 9(06) COMP VALUE ZERO.
013300      *
013400      * FILE STATUS
013500      *
013600       77 FS-HORARIOS               PIC X(02) VALUE SPACES.
013700       77 FS-MATRICULAS            PIC X(02) VALUE SPACES.
013800       77 FS-COD-STATUS            PIC X(02) VALUE SPACES.
013900       77 FS-ARQUIVO               PIC X(10) VALUE SPACES.
014000       77 FS-OPERACAO              PIC X(13) VALUE SPACES.
014100       77 FS-ABERTURA              PIC X(13) VALUE 'OPEN'.
014200       77 FS-LEITURA               PIC X(13) VALUE 'READ'.
014300       77 FS-FECHAMENTO            PIC X(13) VALUE 'CLOSE'.
014400      *
014500       PROCEDURE DIVISION.
014600      *================================================================*
014700       000-00-INICIO              SECTION.
014800      *================================================================*
014900           PERFORM 001-00-ABRIR-ARQUIVOS.
015000           PERFORM 002-00-OBTER-DATA-HORA.
015100           PERFORM 003-00-CARREGAR-MATRICULAS.
015200           PERFORM 004-00-VER-ARQ-VAZIO.
015300           PERFORM 005-00-PROCESSAR-HORARIO
015400               UNTIL FS-HORARIOS EQUAL '10'.
015500           PERFORM 006-00-IMPRIMIR-TOTAIS.
015600           PERFORM 009-00-FECHAR-ARQUIVOS.
015700           STOP RUN.
015800
015900      *================================================================*
016000       001-00-ABRIR-ARQUIVOS      SECTION.
016100      *================================================================*
016200           MOVE FS-ABERTURA       TO FS-OPERACAO.
016300           OPEN INPUT HORARIOS
016400                      MATRICULAS.
016500           PERFORM 001-01-TESTAR-FS.
016600      *
016700       001-00-FIM.                EXIT.
016800
016900      *================================================================*
017000       001-01-TESTAR-FS           SECTION.
017100      *================================================================*
017200           PERFORM 001-02-FS-HORARIOS.
017300           PERFORM 001-03-FS-MATRICULAS.
017400      *
017500       001-01-FIM.                EXIT.
017600
017700      *================================================================*
017800       001-02-FS-HORARIOS         SECTION.
017900      *================================================================*
018000           MOVE 'TIMEMAST'        TO FS-ARQUIVO.
018100           MOVE FS-HORARIOS       TO FS-COD-STATUS.
018200      *
018300           IF FS-HORARIOS NOT EQUAL '00' AND '10'
018400               PERFORM 900-00-ERRO.
018500      *
018600       001-02-FIM.                EXIT.
018700
018800      *================================================================*
018900       001-03-FS-MATRICULAS       SECTION.
019000      *================================================================*
019100           MOVE 'REGMAST'         TO FS-ARQUIVO.
019200           MOVE FS-MATRICULAS     TO FS-COD-STATUS.
019300      *
019400           IF FS-MATRICULAS NOT EQUAL '00' AND '10'
019500               PERFORM 900-00-ERRO.
019600      *
019700       001-03-FIM.                EXIT.
019800
019900      *================================================================*
020000       002-00-OBTER-DATA-HORA     SECTION.
020100      *================================================================*
020200           MOVE FUNCTION CURRENT-DATE TO WS-DATA-HORARIO-SYS.
020300      *
020400           MOVE SPACES             TO WS-AGORA-TS.
020500           STRING WS-ANO-SYS DELIMITED BY SIZE
020600                  '-'            DELIMITED BY SIZE
020700                  WS-MES-SYS     DELIMITED BY SIZE
020800                  '-'            DELIMITED BY SIZE
020900                  WS-DIA-SYS     DELIMITED BY SIZE
021000                  'T'            DELIMITED BY SIZE
021100                  WS-HOR-SYS     DELIMITED BY SIZE
021200                  ':'            DELIMITED BY SIZE
021300                  WS-MIN-SYS     DELIMITED BY SIZE
021400                  ':00.000Z'     DELIMITED BY SIZE
021500                  INTO WS-AGORA-TS.
021600      *
021700       002-00-FIM.                EXIT.
021800
021900      *================================================================*
022000       003-00-CARREGAR-MATRICULAS SECTION.
022100      *================================================================*
022200           MOVE FS-LEITURA         TO FS-OPERACAO.
022300           MOVE 1                  TO WS-REL-MAT.
022400           READ MATRICULAS NEXT RECORD.
022500           PERFORM 003-01-GUARDAR-MATRICULA
022600               UNTIL FS-MATRICULAS EQUAL '10'.
022700      *
022800       003-00-FIM.                EXIT.
022900
023000      *================================================================*
023100       003-01-GUARDAR-MATRICULA   SECTION.
023200      *================================================================*
023300           ADD 1                   TO WS-MAT-CARREGADAS.
023400           MOVE WS-MAT-CARREGADAS  TO WS-MAT-IX.
023500           MOVE MAT-TIMESLOT-ID    TO WS-MAT-TIMESLOT (WS-MAT-IX).
023600           MOVE MAT-REG-STATUS     TO WS-MAT-STATUS (WS-MAT-IX).
023700      *
023800           ADD 1                   TO WS-REL-MAT.
023900           READ MATRICULAS NEXT RECORD.
024000      *
024100           IF FS-MATRICULAS NOT EQUAL '10'
024200               PERFORM 001-03-FS-MATRICULAS.
024300      *
024400       003-01-FIM.                EXIT.
024500
024600      *================================================================*
024700       004-00-VER-ARQ-VAZIO       SECTION.
024800      *================================================================*
024900           MOVE FS-LEITURA         TO FS-OPERACAO.
025000           MOVE 1                  TO WS-REL-HOR.
025100           READ HORARIOS NEXT RECORD.
025200      *
025300           IF FS-HORARIOS NOT EQUAL '10'
025400               PERFORM 001-02-FS-HORARIOS.
025500      *
025600           IF FS-HORARIOS EQUAL '10'
025700               DISPLAY '* ARQUIVO TIMEMAST VAZIO *'
025800               DISPLAY '* PROGRAMA ENCERRADO     *'
025900               PERFORM 009-00-FECHAR-ARQUIVOS
026000               STOP RUN.
026100      *
026200       004-00-FIM.                EXIT.
026300
026400      *================================================================*
026500       005-00-PROCESSAR-HORARIO   SECTION.
026600      *================================================================*
026700           ADD 1                   TO ACUM-HORARIOS.
026800           PERFORM 005-10-CALC-DISPONIB.
026900           PERFORM 005-20-LISTAR.
027000      *
027100           ADD 1                   TO WS-REL-HOR.
027200           MOVE FS-LEITURA         TO FS-OPERACAO.
027300           READ HORARIOS NEXT RECORD.
027400      *
027500           IF FS-HORARIOS NOT EQUAL '10'
027600               PERFORM 001-02-FS-HORARIOS.
027700      *
027800       005-00-FIM.                EXIT.
027900
028000      *================================================================*
028100      *    AVAILABILITY DERIVATION -                                   *
028200      *    AVAILABLE-SPOTS = MAX(0, MAX-PARTICIPANTS - LIVE COUNT OF   *
028300      *    REGISTERED MATRICULAS FOR THIS SLOT); IS-AVAILABLE =        *
028400      *    AVAILABLE-SPOTS > 0 AND START-TIME > NOW.                  *
028500      *================================================================*
028600       005-10-CALC-DISPONIB       SECTION.
028700      *================================================================*
028800           MOVE 0                  TO WS-REGCOUNT-VIVO.
028900      *
029000           PERFORM 005-11-CONTAR-MATRICULA
029100               VARYING WS-MAT-IX FROM 1 BY 1
029200                   UNTIL WS-MAT-IX > WS-MAT-CARREGADAS.
029300      *
029400           COMPUTE WS-VAGAS-DISP =
029500               HOR-MAX-PARTICIPANTS - WS-REGCOUNT-VIVO.
029600           IF WS-VAGAS-DISP LESS THAN 0
029700               MOVE 0               TO WS-VAGAS-DISP.
029800      *
029900           MOVE 'N'                TO WS-DISPONIVEL-SW.
030000           IF WS-VAGAS-DISP GREATER THAN 0
030100                   AND HOR-START-TIME-N GREATER THAN WS-AGORA-TS
030200               MOVE 'Y'             TO WS-DISPONIVEL-SW
030300               ADD 1                TO ACUM-DISPONIVEIS.
030400      *
030500       005-10-FIM.                EXIT.
030600
030700      *================================================================*
030800       005-11-CONTAR-MATRICULA    SECTION.
030900      *================================================================*
031000           IF WS-MAT-TIMESLOT (WS-MAT-IX) EQUAL HOR-TIMESLOT-ID
031100                   AND WS-MAT-STATUS (WS-MAT-IX) EQUAL 'registered'
031200               ADD 1                TO WS-REGCOUNT-VIVO.
031300      *
031400       005-11-FIM.                EXIT.
031500
031600      *================================================================*
031700       005-20-LISTAR               SECTION.
031800      *================================================================*
031900           DISPLAY '* HORARIO ' HOR-TIMESLOT-ID
032000                   ' VAGAS=' WS-VAGAS-DISP
032100                   ' DISPONIVEL=' WS-DISPONIVEL-SW.
032200      *
032300       005-20-FIM.                EXIT.
032400
032500      *================================================================*
032600       006-00-IMPRIMIR-TOTAIS     SECTION.
032700      *================================================================*
032800           DISPLAY '* LRB10 - LISTAGEM DE DISPONIBILIDADE'.
032900           DISPLAY '* HORARIOS LISTADOS        = ' ACUM-HORARIOS.
033000           DISPLAY '* HORARIOS DISPONIVEIS     = ' ACUM-DISPONIVEIS.
033100      *
033200       006-00-FIM.                EXIT.
033300
033400      *================================================================*
033500       009-00-FECHAR-ARQUIVOS     SECTION.
033600      *================================================================*
033700           MOVE FS-FECHAMENTO      TO FS-OPERACAO.
033800           CLOSE HORARIOS
033900                 MATRICULAS.
034000           PERFORM 001-01-TESTAR-FS.
034100      *
034200       009-00-FIM.                EXIT.
034300
034400      *================================================================*
034500       900-00-ERRO                SECTION.
034600      *================================================================*
034700           DISPLAY '* ERRO ' FS-OPERACAO ' DO ARQUIVO ' FS-ARQUIVO.
034800           DISPLAY '* FILE STATUS = ' FS-COD-STATUS.
034900           DISPLAY '* PROGRAMA ENCERRADO'.
035000           STOP RUN.
035100      *
035200       900-00-FIM.                EXIT.
