000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    LRB03.
000300       AUTHOR.        M J CALLAHAN.
000400       INSTALLATION.  CORVALLIS LANGUAGE INSTITUTE - DATA CENTER.
000500       DATE-WRITTEN.  12/02/89.
000600       DATE-COMPILED.
000700       SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800      *================================================================*
000900      *  PROGRAM  : LRB03                                              *
001000      *  FUNCTION : RESET THE ATTEMPT-TRACKER FOR ONE USER, REMOVING   *
001100      *             EVERY ENTRY THAT MATCHES ONE OF THE EXERCISE-ID'S  *
001200      *             LISTED ON THE RESET-REQUEST RECORD (A LESSON'S     *
001300      *             WORTH OF EXERCISES).  USED WHEN A LESSON IS        *
001400      *             RETAKEN FROM SCRATCH.                              *
001500      *----------------------------------------------------------------*
001600      *  CHANGE ACTIVITY                                               *
001700      *  DATE     PGMR  TICKET    DESCRIPTION                          *
001800      *  -------- ----  --------  ------------------------------------ *
001900      *  12/02/89 MJC   CR-0034   ORIGINAL PROGRAM.                     *
002000      *  01/15/90 MJC   CR-0041   SUPPORTS UP TO 20 EXERCISES PER CALL. *
002100      *  09/30/91 RDH   CR-0101   ENTRY NOW PHYSICALLY REMOVED FROM     *
002200      *                           TABLE INSTEAD OF ZEROED.              *
002300      *  03/02/98 SLW   Y2K-0007  4-DIGIT YEAR REVIEW - NO DATE FIELDS  *
002400      *                           IN THIS PROGRAM, NO CHANGE REQUIRED.  *
002500      *  08/19/99 SLW   Y2K-0044  FINAL Y2K SIGN-OFF, PROGRAM CLEAN.    *
002600      *  07/11/02 TRO   CR-0271   REMOVED-COUNT NOW PRINTED PER USER.   *
002700      *================================================================*
002800       ENVIRONMENT DIVISION.
002900       CONFIGURATION SECTION.
003000       SPECIAL-NAMES.
003100           C01 IS TOP-OF-FORM.
003200      *
003300       INPUT-OUTPUT SECTION.
003400       FILE-CONTROL.
003500      *
003600           SELECT PEDIDOS         ASSIGN TO RSTIN
003700                                  ORGANIZATION LINE SEQUENTIAL
003800                                  ACCESS SEQUENTIAL
003900                                  FILE STATUS FS-PEDIDOS.
004000      *
004100           SELECT TENTATIVAS      ASSIGN TO ATTEMPTS
004200                                  ORGANIZATION RELATIVE
004300                                  ACCESS DYNAMIC
004400                                  RELATIVE KEY WS-REL-KEY
004500                                  FILE STATUS FS-TENTATIVAS.
004600      *
004700       DATA DIVISION.
004800       FILE SECTION.
004900      *
005000       FD PEDIDOS
005100           RECORD     CONTAINS    757 CHARACTERS
005200           RECORDING  MODE        IS F
005300           LABEL      RECORD      IS STANDARD
005400           DATA       RECORD      IS REG-PEDIDO.
005500       01 REG-PEDIDO.
005600          05 PED-USER-ID          PIC X(36).
005700          05 PED-USER-ID-N        REDEFINES PED-USER-ID
005800                                  PIC X(36).
005900          05 PED-EXERCICIOS OCCURS 20 TIMES.
006000             10 PED-EXERCICIO-ID  PIC X(36).
006100          05 FILLER               PIC X(01).
006200      *
006300       FD TENTATIVAS
006400           RECORD     CONTAINS    74 CHARACTERS
006500           RECORDING  MODE        IS F
006600           LABEL      RECORD      IS STANDARD
006700           DATA       RECORD      IS REG-TENTATIVA.
006800       01 REG-TENTATIVA.
006900          05 AT-USER-ID           PIC X(36).
007000          05 AT-EXERCISE-ID       PIC X(36).
007100          05 AT-EXERCISE-ID-N     REDEFINES AT-EXERCISE-ID.
007200             10 AT-EXID-FIRST8    PIC X(08).
007300             10 FILLER            PIC X(28).
007400          05 AT-ATTEMPT-COUNT     PIC 9(02).
007500          05 AT-ATTEMPT-COUNT-N   REDEFINES AT-ATTEMPT-COUNT
007600                                  PIC 9(02).
007700          05 FILLER               PIC X(01).
007800      *
007900       WORKING-STORAGE SECTION.
008000      *
008100       01 WS-ATT-TABELA.
008200          05 WS-AT-LINHA OCCURS 500 TIMES INDEXED BY WS-AT-IX.
008300             10 WS-AT-USER        PIC X(36).
008400             10 WS-AT-EXERCICIO   PIC X(36).
008500             10 WS-AT-CONTADOR    PIC 9(02) COMP.
008600             10 WS-AT-SLOT        PIC 9(06) COMP.
008700             10 WS-AT-APAGADO-SW  PIC X(01) VALUE 'N'.
008800                88 WS-AT-APAGADO      VALUE 'Y'.
008900          05 FILLER               PIC X(01).
009000       77 WS-AT-CARREGADAS        PIC 9(06) COMP VALUE ZERO.
009100       77 WS-REL-KEY              PIC 9(06) COMP VALUE ZERO.
009200       77 WS-IDX                  PIC 9(02) COMP VALUE ZERO.
009300       77 WS-REMOVIDAS-UM-PED     PIC 9(02) COMP VALUE ZERO.
009400      *
009500      * FILE STATUS
009600      *
009700       77 FS-PEDIDOS              PIC X(02) VALUE SPACES.
009800       77 FS-TENTATIVAS           PIC X(02) VALUE SPACES.
009900       77 FS-COD-STATUS           PIC X(02) VALUE SPACES.
010000       77 FS-ARQUIVO              PIC X(10) VALUE SPACES.
010100       77 FS-OPERACAO             PIC X(13) VALUE SPACES.
010200       77 FS-ABERTURA             PIC X(13) VALUE 'OPEN'.
010300       77 FS-LEITURA              PIC X(13) VALUE 'READ'.
010400       77 FS-FECHAMENTO           PIC X(13) VALUE 'CLOSE'.
010500      *
010600      *  ACCUMULATORS
010700      *
010800       77 ACUM-PEDIDOS            PIC 9(06) COMP VALUE ZERO.
010900       77 ACUM-REMOVIDAS          PIC 9(06) COMP VALUE ZERO.
011000      *
011100       PROCEDURE DIVISION.
011200
011300      *================================================================*
011400       000-00-INICIO              SECTION.
011500      *================================================================*
011600           PERFORM 001-00-ABRIR-ARQUIVOS.
011700           PERFORM 002-00-CARREGAR-TENTATIVAS.
011800           PERFORM 003-00-VER-ARQ-VAZIO.
011900           PERFORM 004-00-TRATAR-PEDIDO
012000               UNTIL FS-PEDIDOS EQUAL '10'.
012100           PERFORM 005-00-REESCREVER-TENTATIVAS.
012200           PERFORM 006-00-IMPRIMIR-TOTAIS.
012300           PERFORM 007-00-FECHAR-ARQUIVOS.
012400           STOP RUN.
012500
012600      *================================================================*
012700       001-00-ABRIR-ARQUIVOS      SECTION.
012800      *================================================================*
012900           MOVE FS-ABERTURA       TO FS-OPERACAO.
013000           OPEN INPUT PEDIDOS
013100                I-O   TENTATIVAS.
013200           PERFORM 001-01-TESTAR-FS.
013300
013400       001-00-FIM.                EXIT.
013500
013600      *================================================================*
013700       001-01-TESTAR-FS           SECTION.
013800      *================================================================*
013900           PERFORM 001-02-FS-PEDIDOS.
014000           PERFORM 001-03-FS-TENTATIVAS.
014100
014200       001-01-FIM.                EXIT.
014300
014400      *================================================================*
014500       001-02-FS-PEDIDOS          SECTION.
014600      *================================================================*
014700           MOVE 'PEDIDOS'         TO FS-ARQUIVO.
014800           MOVE FS-PEDIDOS        TO FS-COD-STATUS.
014900
015000           IF FS-PEDIDOS NOT EQUAL '00' AND '10'
015100               PERFORM 900-00-ERRO.
015200
015300       001-02-FIM.                EXIT.
015400
015500      *================================================================*
015600       001-03-FS-TENTATIVAS       SECTION.
015700      *================================================================*
015800           MOVE 'TENTATIVAS'      TO FS-ARQUIVO.
015900           MOVE FS-TENTATIVAS     TO FS-COD-STATUS.
016000
016100           IF FS-TENTATIVAS NOT EQUAL '00' AND '10' AND '23'
016200               PERFORM 900-00-ERRO.
016300
016400       001-03-FIM.                EXIT.
016500
016600      *================================================================*
016700      *    LOAD THE WHOLE ATTEMPT-TRACKER INTO MEMORY SO EACH ENTRY'S  *
016800      *    RELATIVE SLOT NUMBER IS ON HAND FOR THE FINAL REWRITE PASS. *
016900      *================================================================*
017000       002-00-CARREGAR-TENTATIVAS SECTION.
017100      *================================================================*
017200           MOVE FS-LEITURA        TO FS-OPERACAO.
017300           MOVE 1                 TO WS-REL-KEY.
017400           READ TENTATIVAS NEXT RECORD.
017500
017600           PERFORM 002-01-GUARDAR-LINHA
017700               UNTIL FS-TENTATIVAS EQUAL '10'.
017800
017900       002-00-FIM.                EXIT.
018000
018100      *================================================================*
018200       002-01-GUARDAR-LINHA       SECTION.
018300      *================================================================*
018400           ADD 1                  TO WS-AT-CARREGADAS.
018500           MOVE WS-AT-CARREGADAS  TO WS-AT-IX.
018600           MOVE AT-USER-ID        TO WS-AT-USER (WS-AT-IX).
018700           MOVE AT-EXERCISE-ID    TO WS-AT-EXERCICIO (WS-AT-IX).
018800           MOVE AT-ATTEMPT-COUNT  TO WS-AT-CONTADOR (WS-AT-IX).
018900           MOVE WS-REL-KEY        TO WS-AT-SLOT (WS-AT-IX).
019000
019100           ADD 1                  TO WS-REL-KEY.
019200           READ TENTATIVAS NEXT RECORD.
019300
019400           IF FS-TENTATIVAS NOT EQUAL '10'
019500               PERFORM 001-03-FS-TENTATIVAS.
019600
019700       002-01-FIM.                EXIT.
019800
019900      *================================================================*
020000       003-00-VER-ARQ-VAZIO       SECTION.
020100      *================================================================*
020200           PERFORM 003-01-LER-PEDIDO.
020300
020400           IF FS-PEDIDOS EQUAL '10'
020500               DISPLAY '* ARQUIVO PEDIDOS VAZIO   *'
020600               DISPLAY '* PROGRAMA ENCERRADO      *'
020700               PERFORM 007-00-FECHAR-ARQUIVOS
020800               STOP RUN.
020900
021000       003-00-FIM.                EXIT.
021100
021200      *================================================================*
021300       003-01-LER-PEDIDO          SECTION.
021400      *================================================================*
021500           READ PEDIDOS.
021600
021700           IF FS-PEDIDOS NOT EQUAL '10'
021800               PERFORM 001-02-FS-PEDIDOS.
021900
022000       003-01-FIM.                EXIT.
022100
022200      *================================================================*
022300      *    FOR THE USER-ID ON THIS REQUEST, MARK EVERY IN-MEMORY ENTRY *
022400      *    WHOSE EXERCISE-ID APPEARS AMONG THE 20 PED-EXERCICIO-ID     *
022500      *    SLOTS AS DELETED.  THE ACTUAL RELATIVE-FILE DELETE IS LEFT  *
022600      *    TO THE CLOSING REWRITE PASS SO THE SLOT TABLE STAYS STABLE  *
022700      *    WHILE ADDITIONAL REQUESTS ARE STILL BEING READ.             *
022800      *================================================================*
022900       004-00-TRATAR-PEDIDO       SECTION.
023000      *================================================================*
023100           ADD 1                  TO ACUM-PEDIDOS.
023200           MOVE 0                 TO WS-REMOVIDAS-UM-PED.
023300
023400           PERFORM 004-01-TESTAR-LINHA
023500               VARYING WS-AT-IX FROM 1 BY 1
023600                   UNTIL WS-AT-IX > WS-AT-CARREGADAS.
023700
023800           DISPLAY '* USUARIO ' PED-USER-ID
023900                   ' - TENTATIVAS REMOVIDAS = ' WS-REMOVIDAS-UM-PED.
024000
024100           PERFORM 003-01-LER-PEDIDO.
024200
024300       004-00-FIM.                EXIT.
024400
024500      *================================================================*
024600       004-01-TESTAR-LINHA        SECTION.
024700      *================================================================*
024800           IF WS-AT-USER (WS-AT-IX) EQUAL PED-USER-ID
024900               AND NOT WS-AT-APAGADO (WS-AT-IX)
025000               PERFORM 004-02-TESTAR-LISTA
025100           END-IF.
025200
025300       004-01-FIM.                EXIT.
025400
025500      *================================================================*
025600       004-02-TESTAR-LISTA        SECTION.
025700      *================================================================*
025800           PERFORM 004-03-TESTAR-UM-EXERCICIO
025900               VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 20.
026000
026100       004-02-FIM.                EXIT.
026200
026300      *================================================================*
026400       004-03-TESTAR-UM-EXERCICIO SECTION.
026500      *================================================================*
026600           IF PED-EXERCICIO-ID (WS-IDX) NOT EQUAL SPACES
026700               AND WS-AT-EXERCICIO (WS-AT-IX)
026800                   EQUAL PED-EXERCICIO-ID (WS-IDX)
026900               MOVE 'Y'           TO WS-AT-APAGADO-SW (WS-AT-IX)
027000               ADD 1              TO WS-REMOVIDAS-UM-PED
027100               ADD 1              TO ACUM-REMOVIDAS
027200           END-IF.
027300
027400       004-03-FIM.                EXIT.
027500
027600      *================================================================*
027700      *    REBUILD THE RELATIVE FILE FROM THE IN-MEMORY TABLE, SKIPPING*
027800      *    EVERY ENTRY FLAGGED DELETED.  THE FILE IS CLOSED AND        *
027900      *    REOPENED OUTPUT TO GUARANTEE A CLEAN RELATIVE-KEY SEQUENCE. *
028000      *================================================================*
028100       005-00-REESCREVER-TENTATIVAS SECTION.
028200      *================================================================*
028300           MOVE FS-FECHAMENTO     TO FS-OPERACAO.
028400           CLOSE TENTATIVAS.
028500           PERFORM 001-03-FS-TENTATIVAS.
028600
028700           MOVE FS-ABERTURA       TO FS-OPERACAO.
028800           OPEN OUTPUT TENTATIVAS.
028900           PERFORM 001-03-FS-TENTATIVAS.
029000
029100           MOVE 0                 TO WS-REL-KEY.
029200           PERFORM 005-01-REGRAVAR-LINHA
029300               VARYING WS-AT-IX FROM 1 BY 1
029400                   UNTIL WS-AT-IX > WS-AT-CARREGADAS.
029500
029600       005-00-FIM.                EXIT.
029700
029800      *================================================================*
029900       005-01-REGRAVAR-LINHA      SECTION.
030000      *================================================================*
030100           IF NOT WS-AT-APAGADO (WS-AT-IX)
030200               ADD 1              TO WS-REL-KEY
030300               MOVE WS-AT-USER (WS-AT-IX) TO AT-USER-ID
030400               MOVE WS-AT-EXERCICIO (WS-AT-IX) TO AT-EXERCISE-ID
030500               MOVE WS-AT-CONTADOR (WS-AT-IX) TO AT-ATTEMPT-COUNT
030600               WRITE REG-TENTATIVA
030700               PERFORM 001-03-FS-TENTATIVAS
030800           END-IF.
030900
031000       005-01-FIM.                EXIT.
031100
031200      *================================================================*
031300       006-00-IMPRIMIR-TOTAIS     SECTION.
031400      *================================================================*
031500           DISPLAY '* PEDIDOS DE RESET PROCESSADOS = ' ACUM-PEDIDOS.
031600           DISPLAY '* TENTATIVAS REMOVIDAS (TOTAL) = ' ACUM-REMOVIDAS.
031700
031800       006-00-FIM.                EXIT.
031900
032000      *================================================================*
032100       007-00-FECHAR-ARQUIVOS     SECTION.
032200      *================================================================*
032300           MOVE FS-FECHAMENTO     TO FS-OPERACAO.
032400           CLOSE PEDIDOS
032500                 TENTATIVAS.
032600           PERFORM 001-01-TESTAR-FS.
032700
032800       007-00-FIM.                EXIT.
032900
033000      *================================================================*
033100       900-00-ERRO                SECTION.
033200      *================================================================*
033300           DISPLAY '* ERRO ' FS-OPERACAO ' DO ARQUIVO ' FS-ARQUIVO.
033400           DISPLAY '* FILE STATUS = ' FS-COD-STATUS.
033500           DISPLAY '* PROGRAMA ENCERRADO'.
033600           STOP RUN.
033700
033800       900-00-FIM.                EXIT.
